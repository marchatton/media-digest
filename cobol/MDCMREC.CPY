000100      *---------------------------------------------------------------*
000200      * MDCMREC  --  RETRY/SKIP COMMAND INPUT RECORD                  *
000300      *              ONE OPERATOR REQUEST PER RECORD, READ BY MDCMD.  *
000400      *---------------------------------------------------------------*
000500      * 05/07/24 RMM  MD-0013  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000600      *---------------------------------------------------------------*
000700       01  COMMAND-RECORD.
000800           05  CMD-ACTION                  PIC X(06).
000900               88  CMD-IS-RETRY             VALUE 'RETRY '.
001000               88  CMD-IS-SKIP              VALUE 'SKIP  '.
001100           05  CMD-ITEM-ID                 PIC X(40).
001200           05  FILLER                      PIC X(34).
001300      *---------------------------------------------------------------*

000100      *---------------------------------------------------------------*
000200      * MDTRREC  --  TRANSCRIPT STORE RECORD                          *
000300      *              EPISODE TRANSCRIPT TEXT, KEYED ON TR-EP-GUID.    *
000400      *---------------------------------------------------------------*
000500      * 04/09/24 RMM  MD-0104  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000600      *---------------------------------------------------------------*
000700       01  TRANSCRIPT-RECORD.
000800           05  TR-EP-GUID                  PIC X(40).
000900           05  TR-TEXT                     PIC X(200).
001000           05  TR-PATH                     PIC X(60).
001100      *---------------------------------------------------------------*
001200      * NOTE -- TR-EP-GUID THRU TR-PATH SUM TO THE FULL 300 BYTE       *
001300      * RECORD LENGTH.  NO FILLER PAD IS CARRIED HERE -- SEE THE       *
001400      * SAME NOTE ON MDEPREC.                                         *
001500      *---------------------------------------------------------------*

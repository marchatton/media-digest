000100      *---------------------------------------------------------------*
000200      * MDEPREC  --  PODCAST EPISODE MASTER RECORD                    *
000300      *              ONE ENTRY PER EPISODE PULLED OFF A WATCHED FEED. *
000400      *              FIXED 402 BYTE RECORD, KEYED ON EP-GUID.         *
000500      *---------------------------------------------------------------*
000600      * 04/02/24 RMM  MD-0101  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000700      * 09/14/24 RMM  MD-0037  ADDED EP-VIDEO-URL FOR YOUTUBE FEEDS.   *
000750      * 03/03/25 JTK  MD-0109  ADDED EP-ATTEMPT-COUNT SO RETRY BACKOFF *
000760      *                        CAN REMEMBER HOW MANY TIMES AN EPISODE *
000770      *                        HAS ALREADY FAILED ACROSS RUNS.        *
000780      *                        RECORD WIDENED TO 402 BYTES -- SEE      *
000790      *                        EPFILE SELECT AND THE EXTRACT LAYOUT.   *
000800      *---------------------------------------------------------------*
000900       01  EPISODE-RECORD.
001000           05  EP-GUID                     PIC X(40).
001100           05  EP-FEED-URL                 PIC X(60).
001200           05  EP-TITLE                    PIC X(80).
001300           05  EP-PUB-DATE                 PIC X(10).
001400           05  EP-PUB-DATE-R REDEFINES EP-PUB-DATE.
001500               10  EP-PUB-YEAR             PIC X(04).
001600               10  FILLER                  PIC X(01).
001700               10  EP-PUB-MONTH            PIC X(02).
001800               10  FILLER                  PIC X(01).
001900               10  EP-PUB-DAY              PIC X(02).
002000           05  EP-AUTHOR                   PIC X(40).
002100           05  EP-AUDIO-URL                PIC X(60).
002200           05  EP-VIDEO-URL                PIC X(60).
002300           05  EP-STATUS                   PIC X(12).
002400               88  EP-ST-PENDING            VALUE 'PENDING     '.
002500               88  EP-ST-IN-PROGRESS        VALUE 'IN_PROGRESS '.
002600               88  EP-ST-COMPLETED          VALUE 'COMPLETED   '.
002700               88  EP-ST-FAILED             VALUE 'FAILED      '.
002800               88  EP-ST-SKIPPED            VALUE 'SKIPPED     '.
002900           05  EP-ERROR-RSN                PIC X(28).
003000           05  EP-UPD-DATE                 PIC X(10).
003050           05  EP-ATTEMPT-COUNT            PIC 9(02) USAGE COMP.
003100      *---------------------------------------------------------------*
003200      * NOTE -- EP-GUID THRU EP-UPD-DATE SUM TO THE FULL 400 BYTE     *
003300      * RECORD LENGTH CALLED FOR BY THE DIGEST EXTRACT LAYOUT.  NO    *
003400      * FILLER PAD IS CARRIED AT THE 01 LEVEL HERE -- THERE IS NO     *
003500      * ROOM LEFT FOR ONE WITHOUT SHORTING A BUSINESS FIELD.          *
003550      * MD-0109 ADDED EP-ATTEMPT-COUNT ON THE END, WIDENING THE        *
003560      * RECORD TO 402 BYTES -- SEE EPFILE SELECT IN EACH PROGRAM.      *
003600      *---------------------------------------------------------------*

000100      *===============================================================*
000200      * PROGRAM NAME:    MDDIGD
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 09/10/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0045, BUILDS THE OPERATOR'S ONE
001000      *                         PAGE DAILY RUNDOWN OF WHAT THE BATCH
001100      *                         DID LAST NIGHT.
001200      * 10/02/24 JT KOWALSKI    MD-0048 A BLANK NEWSLETTER PREVIEW IS
001300      *                         NOW REPORTED AS "PREVIEW UNAVAILABLE."
001400      *                         INSTEAD OF A BLANK LINE, SO THE PAGE
001500      *                         DOESN'T LOOK LIKE A PRINT ERROR.
001510      * 02/14/25 JT KOWALSKI    MD-0062 FAILURES SECTION SHOWED TYPE
001520      *                         AND REASON BUT NOT THE TITLE/SUBJECT --
001530      *                         OPERATOR COULDN'T TELL WHICH ITEM
001540      *                         FAILED WITHOUT CROSS-REFERENCING THE
001550      *                         MASTER FILE.  ADDED DLF-TITLE.
001600      *===============================================================*
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.    MDDIGD.
001900       AUTHOR.        RHONDA MAE MERCER.
002000       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
002100       DATE-WRITTEN.  09/10/24.
002200       DATE-COMPILED.
002300       SECURITY.      NON-CONFIDENTIAL.
002400      *===============================================================*
002500      * READS THE SUMMARY, EPISODE AND NEWSLETTER STORES FOR A SINGLE  *
002600      * TARGET DATE AND PRINTS THE PODCASTS, NEWSLETTERS AND FAILURES  *
002700      * THAT LANDED THAT DAY.  THE TARGET DATE COMES IN ON THE PARM    *
002800      * CARD; WHEN IT IS BLANK, TODAY'S DATE IS USED.  THE PRINT FILE  *
002900      * LOGICAL NAME IS POINTED AT THE DATED "DAILY SUMMARY" PATH BY   *
003000      * THE RUN'S JCL, THE SAME WAY MDEXPT'S NOTE FILES ARE.           *
003100      *===============================================================*
003200       ENVIRONMENT DIVISION.
003300      *---------------------------------------------------------------*
003400       CONFIGURATION SECTION.
003500      *---------------------------------------------------------------*
003600       SOURCE-COMPUTER. IBM-3081.
003700       OBJECT-COMPUTER. IBM-3081.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000      *---------------------------------------------------------------*
004100       INPUT-OUTPUT SECTION.
004200      *---------------------------------------------------------------*
004300       FILE-CONTROL.
004400           SELECT SUMMARY-FILE ASSIGN TO SUMMFILE
004500             ORGANIZATION IS INDEXED
004600             ACCESS MODE  IS DYNAMIC
004700             RECORD KEY   IS SM-ITEM-ID
004800             FILE STATUS  IS SUMMARY-FILE-STATUS.
004900      *
005000           SELECT EPISODE-FILE ASSIGN TO EPISFILE
005100             ORGANIZATION IS INDEXED
005200             ACCESS MODE  IS DYNAMIC
005300             RECORD KEY   IS EP-GUID
005400             FILE STATUS  IS EPISODE-FILE-STATUS.
005500      *
005600           SELECT NEWSLETTER-FILE ASSIGN TO NEWSFILE
005700             ORGANIZATION IS INDEXED
005800             ACCESS MODE  IS DYNAMIC
005900             RECORD KEY   IS NL-MSG-ID
006000             FILE STATUS  IS NEWSLETTER-FILE-STATUS.
006100      *
006200           SELECT PARM-FILE ASSIGN TO PARMIN
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS IS PARM-FILE-STATUS.
006500      *
006600           SELECT DAILY-DIGEST-FILE ASSIGN TO DAILYOUT
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS  IS DAILY-DIGEST-STATUS.
006900      *===============================================================*
007000       DATA DIVISION.
007100       FILE SECTION.
007200      *---------------------------------------------------------------*
007300       FD  SUMMARY-FILE.
007400           COPY MDSMREC.
007500      *---------------------------------------------------------------*
007600       FD  EPISODE-FILE.
007700           COPY MDEPREC.
007800      *---------------------------------------------------------------*
007900       FD  NEWSLETTER-FILE.
008000           COPY MDNLREC.
008100      *---------------------------------------------------------------*
008200       FD  PARM-FILE
008300           RECORDING MODE IS F.
008400       01  PARM-RECORD.
008500           05  PARM-TARGET-DATE            PIC X(10).
008600           05  FILLER                      PIC X(70).
008700      *---------------------------------------------------------------*
008800       FD  DAILY-DIGEST-FILE
008900           RECORDING MODE IS F.
009000       01  PRINT-RECORD.
009100           05  PRINT-LINE                  PIC X(132).
009200      *---------------------------------------------------------------*
009300       WORKING-STORAGE SECTION.
009400      *---------------------------------------------------------------*
009500           COPY MDWKDT.
009600      *---------------------------------------------------------------*
009700           COPY MDPRCTL.
009800      *---------------------------------------------------------------*
009900       01  WS-FILE-STATUSES.
010000           05  SUMMARY-FILE-STATUS         PIC X(02).
010100               88  SUMMARY-FILE-OK                   VALUE '00'.
010200           05  EPISODE-FILE-STATUS         PIC X(02).
010300               88  EPISODE-FILE-OK                   VALUE '00'.
010400           05  NEWSLETTER-FILE-STATUS      PIC X(02).
010500               88  NEWSLETTER-FILE-OK                VALUE '00'.
010600           05  PARM-FILE-STATUS            PIC X(02).
010700               88  PARM-FILE-OK                      VALUE '00'.
010800           05  DAILY-DIGEST-STATUS         PIC X(02).
010900               88  DAILY-DIGEST-OK                   VALUE '00'.
011000      *---------------------------------------------------------------*
011100       01  WS-SWITCHES-MISC-FIELDS.
011200           05  SUMMARY-EOF-SW              PIC X(01) VALUE 'N'.
011300               88  SUMMARY-EOF                       VALUE 'Y'.
011400           05  NEWSLETTER-EOF-SW           PIC X(01) VALUE 'N'.
011500               88  NEWSLETTER-EOF                    VALUE 'Y'.
011600           05  EPISODE-EOF-SW              PIC X(01) VALUE 'N'.
011700               88  EPISODE-EOF                       VALUE 'Y'.
011800           05  WS-TARGET-DATE              PIC X(10).
011810           05  WS-TARGET-DATE-R REDEFINES WS-TARGET-DATE.
011820               10  WS-TARGET-DATE-YEAR     PIC X(04).
011830               10  FILLER                  PIC X(01).
011840               10  WS-TARGET-DATE-MONTH    PIC X(02).
011850               10  FILLER                  PIC X(01).
011860               10  WS-TARGET-DATE-DAY      PIC X(02).
011900      *---------------------------------------------------------------*
012000       01  WS-RUN-COUNTERS.
012100           05  WS-PODCAST-COUNT            PIC 9(05) USAGE COMP.
012200           05  WS-NEWSLETTER-COUNT         PIC 9(05) USAGE COMP.
012300           05  WS-FAILURE-COUNT            PIC 9(05) USAGE COMP.
012400       01  WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
012500           05  FILLER                      PIC X(15).
012510      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
012520      *    DUMP LISTING WHEN THE TOTALS LINE LOOKED WRONG.
012530       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
012540           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 15 TIMES.
012600      *---------------------------------------------------------------*
012700       01  WS-PREVIEW-WORK-FIELDS.
012800           05  WS-CL-RAW-TEXT              PIC X(150).
012900           05  WS-CL-CLEAN-TEXT            PIC X(150).
013000           05  WS-CL-ERROR-SW              PIC X(01).
013100               88  WS-CL-ERROR                  VALUE 'Y'.
013200           05  WS-PREVIEW-LENGTH           PIC 9(03) USAGE COMP.
013300      *---------------------------------------------------------------*
013400       01  WS-FNAME-LINKAGE-FIELDS.
013500           05  WS-FN-ITEM-TYPE             PIC X(01).
013600           05  WS-FN-RAW-DATE              PIC X(10).
013700           05  WS-FN-RAW-PERSON            PIC X(40).
013800           05  WS-FN-RAW-TITLE             PIC X(80).
013900           05  WS-FN-NOTE-PATH             PIC X(120).
014000      *---------------------------------------------------------------*
014100       01  WS-EDIT-FIELDS.
014200           05  WS-RATING-DISPLAY           PIC Z9.
014300           05  WS-PODCAST-DISPLAY          PIC ZZ9.
014400           05  WS-NEWSLETTER-DISPLAY       PIC ZZ9.
014500           05  WS-FAILURE-DISPLAY          PIC ZZ9.
014600      *---------------------------------------------------------------*
014700       01  REPORT-LINES.
014800           05  HEADING-LINE-1.
014900               10  FILLER         PIC X(01) VALUE SPACE.
015000               10  FILLER         PIC X(19) VALUE 'MEDIA DIGEST - DAIL'.
015100               10  FILLER         PIC X(01) VALUE 'Y'.
015200               10  FILLER         PIC X(09) VALUE SPACE.
015300               10  FILLER         PIC X(06) VALUE 'DATE: '.
015400               10  HL1-TARGET-DATE            PIC X(10).
015500               10  FILLER         PIC X(86) VALUE SPACE.
015600           05  HEADING-LINE-SECTION.
015700               10  FILLER         PIC X(01) VALUE SPACE.
015800               10  HL-SECTION-TITLE           PIC X(20).
015900               10  FILLER         PIC X(111) VALUE SPACE.
016000           05  DETAIL-LINE-PODCAST.
016100               10  FILLER         PIC X(03) VALUE SPACE.
016200               10  DLP-TITLE                  PIC X(60).
016300               10  FILLER         PIC X(02) VALUE SPACE.
016400               10  FILLER         PIC X(07) VALUE 'RATING:'.
016500               10  DLP-RATING                 PIC Z9.
016600               10  FILLER         PIC X(02) VALUE SPACE.
016700               10  DLP-SUMMARY                PIC X(39).
016800               10  FILLER         PIC X(01) VALUE SPACE.
016900               10  DLP-NOTE-LINK              PIC X(16).
017000           05  DETAIL-LINE-NEWSLETTER.
017100               10  FILLER         PIC X(03) VALUE SPACE.
017200               10  DLN-SUBJECT                PIC X(50).
017300               10  FILLER         PIC X(02) VALUE SPACE.
017400               10  DLN-LINK                   PIC X(20).
017500               10  FILLER         PIC X(02) VALUE SPACE.
017600               10  DLN-PREVIEW                PIC X(55).
017700           05  DETAIL-LINE-FAILURE.
017800               10  FILLER         PIC X(03) VALUE SPACE.
017900               10  DLF-ITEM-TYPE              PIC X(12).
017910               10  FILLER         PIC X(02) VALUE SPACE.
017920               10  DLF-TITLE                  PIC X(60).
018000               10  FILLER         PIC X(02) VALUE SPACE.
018100               10  DLF-REASON                 PIC X(28).
018200           05  TOTALS-LINE.
018300               10  FILLER         PIC X(01) VALUE SPACE.
018400               10  FILLER         PIC X(08) VALUE 'TOTALS: '.
018500               10  TL-PODCASTS                PIC X(20).
018600               10  TL-NEWSLETTERS             PIC X(20).
018700               10  TL-FAILURES                PIC X(20).
018800               10  FILLER         PIC X(63) VALUE SPACE.
018900      *===============================================================*
019000       PROCEDURE DIVISION.
019100      *---------------------------------------------------------------*
019200       0000-MAIN-PARAGRAPH.
019300      *---------------------------------------------------------------*
019400           PERFORM 1000-OPEN-FILES.
019500           PERFORM 2000-PRINT-PODCAST-SECTION.
019600           PERFORM 3000-PRINT-NEWSLETTER-SECTION.
019700           PERFORM 4000-PRINT-FAILURE-SECTION.
019800           PERFORM 5000-PRINT-TOTALS-SECTION.
019900           PERFORM 6000-CLOSE-FILES.
020000           PERFORM 9000-DISPLAY-TOTALS.
020100           GOBACK.
020200      *---------------------------------------------------------------*
020300       1000-OPEN-FILES.
020400      *---------------------------------------------------------------*
020500           OPEN INPUT SUMMARY-FILE, EPISODE-FILE, NEWSLETTER-FILE.
020600           OPEN OUTPUT DAILY-DIGEST-FILE.
020700           MOVE ZERO                       TO LINE-COUNT.
020800           MOVE ZERO                       TO PAGE-COUNT.
020900           PERFORM 1100-READ-PARM-CARD.
021000      *---------------------------------------------------------------*
021100       1100-READ-PARM-CARD.
021200      *---------------------------------------------------------------*
021300           OPEN INPUT PARM-FILE.
021400           READ PARM-FILE.
021500           IF PARM-FILE-OK AND PARM-TARGET-DATE NOT = SPACES
021600               MOVE PARM-TARGET-DATE       TO WS-TARGET-DATE
021700           ELSE
021800               ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD
021900               MOVE WS-RUN-DATE            TO WS-TARGET-DATE
022000           END-IF.
022100           CLOSE PARM-FILE.
022200           MOVE WS-TARGET-DATE             TO HL1-TARGET-DATE.
022300           PERFORM 1200-PRINT-TOP-HEADING.
022400      *---------------------------------------------------------------*
022500       1200-PRINT-TOP-HEADING.
022600      *---------------------------------------------------------------*
022700           MOVE HEADING-LINE-1             TO PRINT-LINE.
022800           PERFORM 8100-WRITE-TOP-OF-PAGE.
022900      *---------------------------------------------------------------*
023000       2000-PRINT-PODCAST-SECTION.
023100      *---------------------------------------------------------------*
023200           MOVE '-- PODCASTS --'           TO HL-SECTION-TITLE.
023300           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
023400           PERFORM 8200-WRITE-PRINT-LINE.
023500           PERFORM 8000-READ-SUMMARY-FILE.
023600           PERFORM 2100-SCREEN-SUMMARY-RECORD
023700               UNTIL SUMMARY-EOF.
023800      *---------------------------------------------------------------*
023900       2100-SCREEN-SUMMARY-RECORD.
024000      *---------------------------------------------------------------*
024100           IF SM-TYPE-PODCAST
024200                   AND SM-CREATE-DATE = WS-TARGET-DATE
024300               PERFORM 2200-PRINT-ONE-PODCAST
024400           END-IF.
024500           PERFORM 8000-READ-SUMMARY-FILE.
024600      *---------------------------------------------------------------*
024700       2200-PRINT-ONE-PODCAST.
024800      *---------------------------------------------------------------*
024900           MOVE SM-ITEM-ID                 TO EP-GUID.
025000           READ EPISODE-FILE
025100               INVALID KEY
025200                   MOVE SM-ITEM-ID         TO DLP-TITLE
025300                   MOVE SPACES             TO DLP-NOTE-LINK
025400               NOT INVALID KEY
025500                   MOVE EP-TITLE (1:60)    TO DLP-TITLE
025600                   PERFORM 2300-BUILD-PODCAST-NOTE-LINK
025700           END-READ.
025800           MOVE SM-FINAL-RATING            TO WS-RATING-DISPLAY.
025900           MOVE WS-RATING-DISPLAY          TO DLP-RATING.
026000           MOVE SM-SUMMARY (1:39)          TO DLP-SUMMARY.
026100           MOVE DETAIL-LINE-PODCAST        TO PRINT-LINE.
026200           PERFORM 8200-WRITE-PRINT-LINE.
026300           ADD 1                           TO WS-PODCAST-COUNT.
026400      *---------------------------------------------------------------*
026500       2300-BUILD-PODCAST-NOTE-LINK.
026600      *---------------------------------------------------------------*
026700           MOVE 'P'                        TO WS-FN-ITEM-TYPE.
026800           MOVE EP-PUB-DATE                TO WS-FN-RAW-DATE.
026900           MOVE EP-AUTHOR                  TO WS-FN-RAW-PERSON.
027000           MOVE EP-TITLE                   TO WS-FN-RAW-TITLE.
027100           CALL 'MDFNAME' USING WS-FN-ITEM-TYPE, WS-FN-RAW-DATE,
027200               WS-FN-RAW-PERSON, WS-FN-RAW-TITLE, WS-FN-NOTE-PATH.
027300           MOVE WS-FN-NOTE-PATH (1:16)     TO DLP-NOTE-LINK.
027400      *---------------------------------------------------------------*
027500       3000-PRINT-NEWSLETTER-SECTION.
027600      *---------------------------------------------------------------*
027700           MOVE '-- NEWSLETTERS --'        TO HL-SECTION-TITLE.
027800           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
027900           PERFORM 8200-WRITE-PRINT-LINE.
028000           PERFORM 8010-READ-NEWSLETTER-FILE.
028100           PERFORM 3100-SCREEN-NEWSLETTER-RECORD
028200               UNTIL NEWSLETTER-EOF.
028300      *---------------------------------------------------------------*
028400       3100-SCREEN-NEWSLETTER-RECORD.
028500      *---------------------------------------------------------------*
028600           IF NL-ST-COMPLETED
028700                   AND NL-UPD-DATE = WS-TARGET-DATE
028800               PERFORM 3200-PRINT-ONE-NEWSLETTER
028900           END-IF.
029000           PERFORM 8010-READ-NEWSLETTER-FILE.
029100      *---------------------------------------------------------------*
029200       3200-PRINT-ONE-NEWSLETTER.
029300      *---------------------------------------------------------------*
029400           MOVE NL-SUBJECT (1:50)          TO DLN-SUBJECT.
029500           IF NL-LINK = SPACES
029600               MOVE '#'                    TO DLN-LINK
029700           ELSE
029800               MOVE NL-LINK (1:20)         TO DLN-LINK
029900           END-IF.
030000           PERFORM 3300-BUILD-PREVIEW.
030100           MOVE DETAIL-LINE-NEWSLETTER     TO PRINT-LINE.
030200           PERFORM 8200-WRITE-PRINT-LINE.
030300           ADD 1                           TO WS-NEWSLETTER-COUNT.
030400      *---------------------------------------------------------------*
030500      *    MD-0048 -- MDNEWS ALREADY COLLAPSED AND TRIMMED THE BODY AT
030600      *    CAPTURE TIME.  HERE WE JUST RE-RUN IT THROUGH MDCLEAN AS A
030700      *    SAFETY NET FOR A BODY THAT CAME BACK BLANK, THEN CUT THE
030800      *    FIRST 52 CHARACTERS OF THE 150 BYTE EXTRACT AND TACK ON AN
030810      *    ELLIPSIS -- THE DETAIL LINE ONLY HAS ROOM FOR 55.
030900      *---------------------------------------------------------------*
031000       3300-BUILD-PREVIEW.
031100      *---------------------------------------------------------------*
031200           MOVE NL-BODY-TEXT               TO WS-CL-RAW-TEXT.
031300           CALL 'MDCLEAN' USING WS-CL-RAW-TEXT, WS-CL-CLEAN-TEXT,
031400               WS-CL-ERROR-SW.
031500           IF WS-CL-ERROR OR WS-CL-CLEAN-TEXT = SPACES
031600               MOVE 'Preview unavailable.'  TO DLN-PREVIEW
031700           ELSE
031800               MOVE WS-CL-CLEAN-TEXT (1:52) TO DLN-PREVIEW
031900               MOVE '...'                   TO DLN-PREVIEW (53:3)
032000           END-IF.
032100      *---------------------------------------------------------------*
032200       4000-PRINT-FAILURE-SECTION.
032300      *---------------------------------------------------------------*
032400           MOVE '-- FAILURES --'           TO HL-SECTION-TITLE.
032500           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
032600           PERFORM 8200-WRITE-PRINT-LINE.
032700           PERFORM 4100-SCAN-EPISODE-FAILURES.
032800           PERFORM 4200-SCAN-NEWSLETTER-FAILURES.
032900      *---------------------------------------------------------------*
033000       4100-SCAN-EPISODE-FAILURES.
033100      *---------------------------------------------------------------*
033200           PERFORM 8020-READ-EPISODE-FILE.
033300           PERFORM 4110-SCREEN-EPISODE-FAILURE
033400               UNTIL EPISODE-EOF.
033500      *---------------------------------------------------------------*
033600       4110-SCREEN-EPISODE-FAILURE.
033700      *---------------------------------------------------------------*
033800           IF EP-ST-FAILED AND EP-UPD-DATE = WS-TARGET-DATE
033900               MOVE 'PODCAST'              TO DLF-ITEM-TYPE
033950               MOVE EP-TITLE (1:60)        TO DLF-TITLE
034000               MOVE EP-ERROR-RSN           TO DLF-REASON
034100               MOVE DETAIL-LINE-FAILURE    TO PRINT-LINE
034200               PERFORM 8200-WRITE-PRINT-LINE
034300               ADD 1                       TO WS-FAILURE-COUNT
034400           END-IF.
034500           PERFORM 8020-READ-EPISODE-FILE.
034600      *---------------------------------------------------------------*
034700       4200-SCAN-NEWSLETTER-FAILURES.
034800      *---------------------------------------------------------------*
034900           PERFORM 8010-READ-NEWSLETTER-FILE.
035000           PERFORM 4210-SCREEN-NEWSLETTER-FAILURE
035100               UNTIL NEWSLETTER-EOF.
035200      *---------------------------------------------------------------*
035300       4210-SCREEN-NEWSLETTER-FAILURE.
035400      *---------------------------------------------------------------*
035500           IF NL-ST-FAILED AND NL-UPD-DATE = WS-TARGET-DATE
035600               MOVE 'NEWSLETTER'           TO DLF-ITEM-TYPE
035650               MOVE NL-SUBJECT (1:60)      TO DLF-TITLE
035700               MOVE NL-ERROR-RSN           TO DLF-REASON
035800               MOVE DETAIL-LINE-FAILURE    TO PRINT-LINE
035900               PERFORM 8200-WRITE-PRINT-LINE
036000               ADD 1                       TO WS-FAILURE-COUNT
036100           END-IF.
036200           PERFORM 8010-READ-NEWSLETTER-FILE.
036300      *---------------------------------------------------------------*
036400       5000-PRINT-TOTALS-SECTION.
036500      *---------------------------------------------------------------*
036600           MOVE WS-PODCAST-COUNT           TO WS-PODCAST-DISPLAY.
036700           MOVE WS-NEWSLETTER-COUNT        TO WS-NEWSLETTER-DISPLAY.
036800           MOVE WS-FAILURE-COUNT           TO WS-FAILURE-DISPLAY.
036900           MOVE WS-PODCAST-DISPLAY         TO TL-PODCASTS.
037000           MOVE WS-NEWSLETTER-DISPLAY      TO TL-NEWSLETTERS.
037100           MOVE WS-FAILURE-DISPLAY         TO TL-FAILURES.
037200           MOVE TOTALS-LINE                TO PRINT-LINE.
037300           PERFORM 8200-WRITE-PRINT-LINE.
037400      *---------------------------------------------------------------*
037500       6000-CLOSE-FILES.
037600      *---------------------------------------------------------------*
037700           CLOSE SUMMARY-FILE, EPISODE-FILE, NEWSLETTER-FILE,
037800                 DAILY-DIGEST-FILE.
037900      *---------------------------------------------------------------*
038000       8000-READ-SUMMARY-FILE.
038100      *---------------------------------------------------------------*
038200           READ SUMMARY-FILE NEXT RECORD
038300               AT END SET SUMMARY-EOF TO TRUE.
038400      *---------------------------------------------------------------*
038500       8010-READ-NEWSLETTER-FILE.
038600      *---------------------------------------------------------------*
038700           READ NEWSLETTER-FILE NEXT RECORD
038800               AT END SET NEWSLETTER-EOF TO TRUE.
038900      *---------------------------------------------------------------*
039000       8020-READ-EPISODE-FILE.
039100      *---------------------------------------------------------------*
039200           READ EPISODE-FILE NEXT RECORD
039300               AT END SET EPISODE-EOF TO TRUE.
039400      *---------------------------------------------------------------*
039500       8100-WRITE-TOP-OF-PAGE.
039600      *---------------------------------------------------------------*
039700           WRITE PRINT-RECORD
039800               AFTER ADVANCING PAGE.
039900           ADD 1                           TO PAGE-COUNT.
040000           MOVE 1                          TO LINE-COUNT.
040100      *---------------------------------------------------------------*
040200       8200-WRITE-PRINT-LINE.
040300      *---------------------------------------------------------------*
040400           WRITE PRINT-RECORD
040500               AFTER ADVANCING LINE-SPACEING.
040600           ADD LINE-SPACEING               TO LINE-COUNT.
040700      *---------------------------------------------------------------*
040800       9000-DISPLAY-TOTALS.
040900      *---------------------------------------------------------------*
041000           DISPLAY 'MDDIGD -- PODCASTS PRINTED:    ', WS-PODCAST-DISPLAY.
041100           DISPLAY 'MDDIGD -- NEWSLETTERS PRINTED: ', WS-NEWSLETTER-DISPLAY.
041200           DISPLAY 'MDDIGD -- FAILURES PRINTED:    ', WS-FAILURE-DISPLAY.
041300      *---------------------------------------------------------------*

000100      *---------------------------------------------------------------*
000200      * MDPRCTL  --  COMMON PRINT-CONTROL WORK AREA                   *
000300      *              SHARED BY EVERY REPORT/LISTING PROGRAM SO PAGE   *
000400      *              AND LINE HANDLING LOOKS THE SAME ACROSS THE      *
000500      *              WHOLE DIGEST SUITE.                              *
000600      *---------------------------------------------------------------*
000700      * 04/30/24 RMM  MD-0011  ORIGINAL COPYBOOK FOR DIGEST REWRITE.   *
000800      *---------------------------------------------------------------*
000900       01  PRINT-CONTROL-AREA.
001000           05  PAGE-COUNT              PIC 9(03) USAGE COMP.
001100           05  LINE-COUNT              PIC 9(03) USAGE COMP.
001200           05  LINES-ON-PAGE           PIC 9(03) USAGE COMP
001300                                           VALUE 55.
001400           05  LINE-SPACEING           PIC 9(01) USAGE COMP
001500                                           VALUE 1.
001600           05  FILLER                  PIC X(08).
002100       01  WS-CURRENT-DATE-DATA.
002200           05  WS-CURRENT-YEAR         PIC 9(04).
002300           05  WS-CURRENT-MONTH        PIC 9(02).
002400           05  WS-CURRENT-DAY          PIC 9(02).
002500           05  WS-CURRENT-HOUR         PIC 9(02).
002600           05  WS-CURRENT-MINUTE       PIC 9(02).
002700           05  WS-CURRENT-SECOND       PIC 9(02).
002800           05  FILLER                  PIC X(09).
002900      *---------------------------------------------------------------*

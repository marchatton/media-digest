000100      *---------------------------------------------------------------*
000200      * MDDXREC  --  DISCOVERY-EXTRACT INPUT RECORD                   *
000300      *              ONE CANDIDATE EPISODE OR NEWSLETTER PER RECORD,  *
000400      *              ARRIVAL ORDER, FED TO THE DISCOVERY MERGE.       *
000500      *---------------------------------------------------------------*
000600      * 04/23/24 RMM  MD-0010  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000700      *---------------------------------------------------------------*
000800       01  DISCOVERY-EXTRACT-RECORD.
000900           05  DX-REC-TYPE                 PIC X(01).
001000               88  DX-TYPE-EPISODE          VALUE 'E'.
001100               88  DX-TYPE-NEWSLETTER       VALUE 'N'.
001200           05  DX-ID                       PIC X(40).
001300           05  DX-SOURCE                   PIC X(60).
001400           05  DX-TITLE                    PIC X(80).
001500           05  DX-DATE                     PIC X(10).
001600           05  DX-DATE-R REDEFINES DX-DATE.
001700               10  DX-DATE-YEAR            PIC X(04).
001800               10  FILLER                  PIC X(01).
001900               10  DX-DATE-MONTH           PIC X(02).
002000               10  FILLER                  PIC X(01).
002100               10  DX-DATE-DAY             PIC X(02).
002200           05  DX-AUTHOR                   PIC X(40).
002300           05  DX-AUDIO-URL                PIC X(60).
002400           05  DX-VIDEO-URL                PIC X(60).
002500           05  DX-BODY-FLAG                PIC X(01).
002600               88  DX-BODY-TEXT-PRESENT     VALUE 'T'.
002700               88  DX-BODY-HTML-ONLY        VALUE 'H'.
002800               88  DX-BODY-NONE             VALUE ' '.
002900           05  FILLER                      PIC X(48).
003000      *---------------------------------------------------------------*

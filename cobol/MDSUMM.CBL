000100      *===============================================================*
000200      * PROGRAM NAME:    MDSUMM
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/11/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0105, SELECTS COMPLETED EPISODES
001000      *                         NEEDING A SUMMARY AND RATING.
001100      * 09/03/24 JT KOWALSKI    MD-0044 A SUMMARY WRITE IS NOW A
001200      *                         STRAIGHT REWRITE-OR-WRITE SO A RERUN
001300      *                         DOES NOT ABEND ON DUPLICATE KEY.
001400      *===============================================================*
001500       IDENTIFICATION DIVISION.
001600       PROGRAM-ID.    MDSUMM.
001700       AUTHOR.        RHONDA MAE MERCER.
001800       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
001900       DATE-WRITTEN.  04/11/24.
002000       DATE-COMPILED.
002100       SECURITY.      NON-CONFIDENTIAL.
002200      *===============================================================*
002300      * THIS PROGRAM DOES NOT DO REAL QUALITY SCORING -- THAT IS      *
002400      * SOMEBODY ELSE'S JOB ELSEWHERE IN THE SHOP.  WHAT MDSUMM OWNS  *
002500      * IS THE SELECTION RULE, THE RATING VALIDATION, AND THE         *
002600      * SUMMARY PERSISTENCE -- THE RATING AND SUMMARY TEXT ARE BOTH   *
002610      * BUILT FROM A DETERMINISTIC STUB SO A RERUN IS REPEATABLE.     *
002700      *===============================================================*
002800       ENVIRONMENT DIVISION.
002900      *---------------------------------------------------------------*
003000       CONFIGURATION SECTION.
003100      *---------------------------------------------------------------*
003200       SOURCE-COMPUTER. IBM-3081.
003300       OBJECT-COMPUTER. IBM-3081.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600      *---------------------------------------------------------------*
003700       INPUT-OUTPUT SECTION.
003800      *---------------------------------------------------------------*
003900       FILE-CONTROL.
004000           SELECT EPISODE-FILE ASSIGN TO EPISFILE
004100             ORGANIZATION IS INDEXED
004200             ACCESS MODE  IS DYNAMIC
004300             RECORD KEY   IS EP-GUID
004400             FILE STATUS  IS EPISODE-FILE-STATUS.
004500      *
004600           SELECT TRANSCRIPT-FILE ASSIGN TO TRANFILE
004700             ORGANIZATION IS INDEXED
004800             ACCESS MODE  IS DYNAMIC
004900             RECORD KEY   IS TR-EP-GUID
005000             FILE STATUS  IS TRANSCRIPT-FILE-STATUS.
005100      *
005200           SELECT SUMMARY-FILE ASSIGN TO SUMMFILE
005300             ORGANIZATION IS INDEXED
005400             ACCESS MODE  IS DYNAMIC
005500             RECORD KEY   IS SM-ITEM-ID
005600             FILE STATUS  IS SUMMARY-FILE-STATUS.
005700      *
005800           SELECT SORT-FILE ASSIGN TO SORTWK1.
005900      *===============================================================*
006000       DATA DIVISION.
006100       FILE SECTION.
006200      *---------------------------------------------------------------*
006300       FD  EPISODE-FILE.
006400           COPY MDEPREC.
006500      *---------------------------------------------------------------*
006600       FD  TRANSCRIPT-FILE.
006700           COPY MDTRREC.
006800      *---------------------------------------------------------------*
006900       FD  SUMMARY-FILE.
007000           COPY MDSMREC.
007100      *---------------------------------------------------------------*
007200       SD  SORT-FILE.
007300       01  SORT-RECORD.
007400           05  SR-PUB-DATE                 PIC X(10).
007500           05  SR-GUID                     PIC X(40).
007600       01  SORT-RECORD-DATE-R REDEFINES SORT-RECORD.
007700           05  SR-PUB-DATE-YEAR            PIC X(04).
007800           05  FILLER                      PIC X(01).
007900           05  SR-PUB-DATE-MONTH           PIC X(02).
008000           05  FILLER                      PIC X(01).
008100           05  SR-PUB-DATE-DAY             PIC X(02).
008200           05  FILLER                      PIC X(40).
008300      *---------------------------------------------------------------*
008400       WORKING-STORAGE SECTION.
008500      *---------------------------------------------------------------*
008600           COPY MDWKDT.
008700      *---------------------------------------------------------------*
008800       01  WS-FILE-STATUSES.
008900           05  EPISODE-FILE-STATUS         PIC X(02).
009000               88  EPISODE-FILE-OK                   VALUE '00'.
009100           05  TRANSCRIPT-FILE-STATUS      PIC X(02).
009200               88  TRANSCRIPT-FILE-OK                VALUE '00'.
009300           05  SUMMARY-FILE-STATUS         PIC X(02).
009400               88  SUMMARY-FILE-OK                   VALUE '00'.
009500               88  SUMMARY-FILE-MAY-EXIST            VALUE '35'.
009600               88  SUMMARY-NOT-FOUND                 VALUE '23'.
009700      *---------------------------------------------------------------*
009800       01  WS-SWITCHES-MISC-FIELDS.
009900           05  EPISODE-EOF-SW              PIC X(01) VALUE 'N'.
010000               88  EPISODE-EOF                       VALUE 'Y'.
010100           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
010200               88  SORT-END-OF-FILE                  VALUE 'Y'.
010300           05  WS-NEEDS-SUMMARY-SW         PIC X(01).
010400               88  WS-NEEDS-SUMMARY                  VALUE 'Y'.
010500      *---------------------------------------------------------------*
010600       01  WS-RUN-COUNTERS.
010700           05  WS-SELECTED-COUNT           PIC 9(07) USAGE COMP.
010800           05  WS-SUMMARIZED-COUNT         PIC 9(07) USAGE COMP.
010900           05  WS-SKIPPED-COUNT            PIC 9(07) USAGE COMP.
011000           05  WS-INVALID-RATING-COUNT     PIC 9(07) USAGE COMP.
011010      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
011020      *    DUMP LISTING WHEN THE TOTALS LINE LOOKED WRONG.
011030       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
011040           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 28 TIMES.
011100      *---------------------------------------------------------------*
011200       01  WS-STUB-RATING-FIELDS.
011300           05  WS-NON-BLANK-COUNT          PIC 9(05) USAGE COMP.
011400           05  WS-RATING-QUOTIENT          PIC 9(05) USAGE COMP.
011500           05  WS-RATING-REMAINDER         PIC 9(05) USAGE COMP.
011600           05  WS-CHAR-SUBSCRIPT           PIC 9(03) USAGE COMP.
011610      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RATING WORK FIELDS FOR
011620      *    THE DUMP LISTING WHEN A STUB RATING LOOKED WRONG.
011630       01  WS-STUB-RATING-FIELDS-CHAR-R REDEFINES WS-STUB-RATING-FIELDS.
011640           05  WS-STUB-RATING-FIELDS-CHAR  PIC X(01) OCCURS 18 TIMES.
011700      *---------------------------------------------------------------*
011800       01  WS-EDIT-FIELDS.
011900           05  WS-SELECTED-DISPLAY         PIC ZZZ,ZZ9.
012000           05  WS-SUMMARIZED-DISPLAY       PIC ZZZ,ZZ9.
012100           05  WS-SKIPPED-DISPLAY          PIC ZZZ,ZZ9.
012200      *===============================================================*
012300       PROCEDURE DIVISION.
012400      *---------------------------------------------------------------*
012500       0000-MAIN-PARAGRAPH.
012600      *---------------------------------------------------------------*
012700           PERFORM 1000-OPEN-FILES.
012800           SORT SORT-FILE
012900                ON DESCENDING KEY SR-PUB-DATE
013000                INPUT PROCEDURE IS 2000-SELECT-CANDIDATE-EPISODES
013100                OUTPUT PROCEDURE IS 3000-SUMMARIZE-SORTED-EPISODES.
013200           PERFORM 4000-CLOSE-FILES.
013300           PERFORM 9000-DISPLAY-TOTALS.
013400           GOBACK.
013500      *---------------------------------------------------------------*
013600       1000-OPEN-FILES.
013700      *---------------------------------------------------------------*
013800           OPEN I-O EPISODE-FILE, TRANSCRIPT-FILE.
013900           OPEN I-O SUMMARY-FILE.
014000           IF SUMMARY-FILE-MAY-EXIST
014100               OPEN OUTPUT SUMMARY-FILE
014200               CLOSE       SUMMARY-FILE
014300               OPEN I-O    SUMMARY-FILE.
014400           ACCEPT WS-RUN-DATE              FROM DATE YYYYMMDD.
014500      *---------------------------------------------------------------*
014600       2000-SELECT-CANDIDATE-EPISODES SECTION.
014700      *---------------------------------------------------------------*
014800           PERFORM 8000-READ-EPISODE-FILE.
014900           PERFORM 2100-SCREEN-EPISODE-RECORD
015000               UNTIL EPISODE-EOF.
015100       2000-EXIT-SECTION SECTION.
015200      *---------------------------------------------------------------*
015300       2100-SCREEN-EPISODE-RECORD.
015400      *---------------------------------------------------------------*
015500           IF EP-ST-COMPLETED
015600               PERFORM 2200-CHECK-NEEDS-SUMMARY
015700               IF WS-NEEDS-SUMMARY
015800                   MOVE EP-PUB-DATE        TO SR-PUB-DATE
015900                   MOVE EP-GUID            TO SR-GUID
016000                   RELEASE SORT-RECORD
016100                   ADD 1                   TO WS-SELECTED-COUNT
016200               END-IF
016300           END-IF.
016400           PERFORM 8000-READ-EPISODE-FILE.
016500      *---------------------------------------------------------------*
016600       2200-CHECK-NEEDS-SUMMARY.
016700      *---------------------------------------------------------------*
016800           MOVE 'N'                        TO WS-NEEDS-SUMMARY-SW.
016900           MOVE EP-GUID                    TO TR-EP-GUID.
017000           READ TRANSCRIPT-FILE
017100               NOT INVALID KEY
017200                   MOVE EP-GUID            TO SM-ITEM-ID
017300                   READ SUMMARY-FILE
017400                       INVALID KEY
017500                           SET WS-NEEDS-SUMMARY TO TRUE
017600                       NOT INVALID KEY
017700                           IF NOT SM-TYPE-PODCAST
017800                               SET WS-NEEDS-SUMMARY TO TRUE
017900                           END-IF
018000                   END-READ
018100           END-READ.
018200      *---------------------------------------------------------------*
018300       3000-SUMMARIZE-SORTED-EPISODES SECTION.
018400      *---------------------------------------------------------------*
018500           PERFORM 8200-RETURN-SORT-RECORD.
018600           PERFORM 3100-SUMMARIZE-ONE-EPISODE
018700               UNTIL SORT-END-OF-FILE.
018800       3000-EXIT-SECTION SECTION.
018900      *---------------------------------------------------------------*
019000       3100-SUMMARIZE-ONE-EPISODE.
019100      *---------------------------------------------------------------*
019200           MOVE SR-GUID                    TO EP-GUID.
019300           READ EPISODE-FILE.
019400           MOVE SR-GUID                    TO TR-EP-GUID.
019500           READ TRANSCRIPT-FILE.
019600           IF TR-TEXT = SPACES
019700               DISPLAY 'SKIPPED -- BLANK TRANSCRIPT: ', EP-GUID
019800               ADD 1                       TO WS-SKIPPED-COUNT
019900           ELSE
020000               PERFORM 2300-BUILD-SUMMARY
020100           END-IF.
020200           PERFORM 8200-RETURN-SORT-RECORD.
020300      *---------------------------------------------------------------*
020400       2300-BUILD-SUMMARY.
020500      *---------------------------------------------------------------*
020600           PERFORM 2310-COMPUTE-STUB-RATING.
020700           PERFORM 2320-VALIDATE-RATING.
020800           IF SM-RAW-RATING > ZERO
020900               MOVE EP-GUID                TO SM-ITEM-ID
021000               SET  SM-TYPE-PODCAST        TO TRUE
021100               MOVE TR-TEXT (1:200)        TO SM-SUMMARY
021200               MOVE EP-TITLE               TO SM-KEY-TOPICS (1:80)
021300               MOVE SPACES                 TO SM-KEY-TOPICS (81:20)
021400               MOVE SM-RAW-RATING          TO SM-FINAL-RATING
021500               MOVE WS-RUN-DATE            TO SM-CREATE-DATE
021600               REWRITE SUMMARY-RECORD
021700                   INVALID KEY
021800                       WRITE SUMMARY-RECORD
021900               END-REWRITE
022000               ADD 1                       TO WS-SUMMARIZED-COUNT
022100           ELSE
022200               DISPLAY 'INVALID RATING FOR EPISODE: ', EP-GUID
022300               ADD 1                       TO WS-INVALID-RATING-COUNT
022400           END-IF.
022500      *---------------------------------------------------------------*
022600       2310-COMPUTE-STUB-RATING.
022700      *---------------------------------------------------------------*
022800      *    STUB RATING -- COUNTS THE NON-BLANK CHARACTERS IN THE FIRST
022900      *    FIFTY BYTES OF THE TRANSCRIPT AND FOLDS THE COUNT INTO THE
023000      *    1-5 RANGE.  THE REAL QUALITY SCORE IS ASSIGNED ELSEWHERE IN
023100      *    THE SHOP -- THIS IS A LOCAL STAND-IN SO THE BATCH RUNS.
023110      *    MD-0108 -- A TRANSCRIPT WITH NOTHING BUT SPACES IN THE FIRST
023120      *    FIFTY BYTES (A SHORT CLIP, OR A BAD CAPTURE) HAS NO TEXT TO
023130      *    FOLD A RATING OUT OF, SO SM-RAW-RATING IS LEFT AT ZERO --
023140      *    OUTSIDE THE 1-5 RANGE ON PURPOSE -- AND 2320 BELOW REJECTS IT.
023200      *---------------------------------------------------------------*
023300           MOVE ZERO                       TO WS-NON-BLANK-COUNT.
023400           INSPECT TR-TEXT (1:50)
023500               TALLYING WS-NON-BLANK-COUNT FOR CHARACTERS
023600                   BEFORE INITIAL SPACE.
023700           IF WS-NON-BLANK-COUNT = ZERO
023800               MOVE ZERO                   TO SM-RAW-RATING
023900           ELSE
024000               DIVIDE WS-NON-BLANK-COUNT BY 5
024100                   GIVING WS-RATING-QUOTIENT
024200                   REMAINDER WS-RATING-REMAINDER
024300               COMPUTE SM-RAW-RATING = WS-RATING-REMAINDER + 1
024400           END-IF.
024500      *---------------------------------------------------------------*
024600       2320-VALIDATE-RATING.
024700      *---------------------------------------------------------------*
024710      *    MD-0108 -- A RATING OUTSIDE 1-5 IS NOT SOMETHING TO DEFAULT
024720      *    AROUND -- IT MEANS THERE WAS NOTHING TO RATE.  SM-RAW-RATING
024730      *    IS LEFT AT ZERO SO 2300-BUILD-SUMMARY'S "INVALID RATING"
024740      *    BRANCH SKIPS THE EPISODE AND REPORTS IT, PER THE SAME RULE
024750      *    THAT APPLIES TO A RATING THAT ARRIVES BAD FROM ANY OTHER
024760      *    SOURCE.
024800           IF SM-RAW-RATING < 1 OR SM-RAW-RATING > 5
024900               MOVE ZERO                   TO SM-RAW-RATING.
025000      *---------------------------------------------------------------*
025100       4000-CLOSE-FILES.
025200      *---------------------------------------------------------------*
025300           CLOSE EPISODE-FILE, TRANSCRIPT-FILE, SUMMARY-FILE.
025400      *---------------------------------------------------------------*
025500       8000-READ-EPISODE-FILE.
025600      *---------------------------------------------------------------*
025700           READ EPISODE-FILE NEXT RECORD
025800               AT END SET EPISODE-EOF TO TRUE.
025900      *---------------------------------------------------------------*
026000       8200-RETURN-SORT-RECORD.
026100      *---------------------------------------------------------------*
026200           RETURN SORT-FILE
026300               AT END SET SORT-END-OF-FILE TO TRUE.
026400      *---------------------------------------------------------------*
026500       9000-DISPLAY-TOTALS.
026600      *---------------------------------------------------------------*
026700           MOVE WS-SELECTED-COUNT          TO WS-SELECTED-DISPLAY.
026800           MOVE WS-SUMMARIZED-COUNT        TO WS-SUMMARIZED-DISPLAY.
026900           MOVE WS-SKIPPED-COUNT           TO WS-SKIPPED-DISPLAY.
027000           DISPLAY 'ITEMS SELECTED      : ', WS-SELECTED-DISPLAY.
027100           DISPLAY 'ITEMS SUMMARIZED    : ', WS-SUMMARIZED-DISPLAY.
027200           DISPLAY 'ITEMS SKIPPED       : ', WS-SKIPPED-DISPLAY.

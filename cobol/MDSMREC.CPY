000100      *---------------------------------------------------------------*
000200      * MDSMREC  --  SUMMARY STORE RECORD                             *
000300      *              ONE ENTRY PER SUMMARIZED EPISODE OR NEWSLETTER,  *
000400      *              KEYED ON SM-ITEM-ID.                             *
000500      *---------------------------------------------------------------*
000600      * 04/16/24 RMM  MD-0106  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000700      * 02/02/99 RMM  MD-0019  Y2K -- SM-CREATE-DATE CONFIRMED 4-DIGIT *
000800      *                        YEAR, NO CHANGE REQUIRED TO THIS COPY.  *
000900      *---------------------------------------------------------------*
001000       01  SUMMARY-RECORD.
001100           05  SM-ITEM-ID                  PIC X(40).
001200           05  SM-ITEM-TYPE                PIC X(10).
001300               88  SM-TYPE-PODCAST          VALUE 'PODCAST   '.
001400               88  SM-TYPE-NEWSLETTER       VALUE 'NEWSLETTER'.
001500           05  SM-SUMMARY                  PIC X(200).
001600           05  SM-KEY-TOPICS               PIC X(100).
001700           05  SM-RAW-RATING               PIC 9(01).
001800           05  SM-FINAL-RATING             PIC 9(01).
001900               88  SM-RATING-MISSING        VALUE 0.
002000               88  SM-RATING-VALID          VALUE 1 2 3 4 5.
002100           05  SM-CREATE-DATE              PIC X(10).
002200           05  SM-CREATE-DATE-R REDEFINES SM-CREATE-DATE.
002300               10  SM-CR-DATE-YEAR         PIC X(04).
002400               10  FILLER                  PIC X(01).
002500               10  SM-CR-DATE-MONTH        PIC X(02).
002600               10  FILLER                  PIC X(01).
002700               10  SM-CR-DATE-DAY          PIC X(02).
002800           05  FILLER                      PIC X(38).
002900      *---------------------------------------------------------------*

000100      *===============================================================*
000200      * PROGRAM NAME:    MDPROC
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/05/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0102, DRIVES PENDING EPISODES
001000      *                         THROUGH THE STATE MACHINE.
001100      * 06/18/24 JT KOWALSKI    MD-0028 NEWEST-FIRST ORDERING WAS
001200      *                         ASCENDING -- SWITCHED SORT KEY TO
001300      *                         DESCENDING.
001400      * 02/02/99 RHONDA MERCER  Y2K -- PUB-DATE COMPARES CONFIRMED
001500      *                         4-DIGIT YEAR.
001510      * 03/03/25 JT KOWALSKI    MD-0109 RETRY BACKOFF WAS ALWAYS CALLED
001520      *                         WITH ATTEMPT ZERO -- A FAILED EPISODE
001530      *                         NEVER ESCALATED ITS WAIT AND NEVER
001540      *                         PERMANENTLY FAILED.  3400 NOW READS AND
001550      *                         UPDATES EP-ATTEMPT-COUNT AND REQUEUES
001560      *                         THE EPISODE PENDING UNTIL MDBACKO SAYS
001570      *                         THE RETRIES ARE EXHAUSTED.
001600      *===============================================================*
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.    MDPROC.
001900       AUTHOR.        RHONDA MAE MERCER.
002000       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
002100       DATE-WRITTEN.  04/05/24.
002200       DATE-COMPILED.
002300       SECURITY.      NON-CONFIDENTIAL.
002400      *===============================================================*
002500      * DRIVES EVERY PENDING EPISODE THROUGH VALIDATE / ATTACH         *
002600      * TRANSCRIPT / COMPLETE-OR-FAIL, NEWEST PUBLISH DATE FIRST,      *
002700      * OPTIONALLY LIMITED TO THE FIRST N VIA THE PARM CARD.           *
002800      *===============================================================*
002900       ENVIRONMENT DIVISION.
003000      *---------------------------------------------------------------*
003100       CONFIGURATION SECTION.
003200      *---------------------------------------------------------------*
003300       SOURCE-COMPUTER. IBM-3081.
003400       OBJECT-COMPUTER. IBM-3081.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700      *---------------------------------------------------------------*
003800       INPUT-OUTPUT SECTION.
003900      *---------------------------------------------------------------*
004000       FILE-CONTROL.
004100           SELECT EPISODE-FILE ASSIGN TO EPISFILE
004200             ORGANIZATION IS INDEXED
004300             ACCESS MODE  IS DYNAMIC
004400             RECORD KEY   IS EP-GUID
004500             FILE STATUS  IS EPISODE-FILE-STATUS.
004600      *
004700           SELECT TRANSCRIPT-FILE ASSIGN TO TRANFILE
004800             ORGANIZATION IS INDEXED
004900             ACCESS MODE  IS DYNAMIC
005000             RECORD KEY   IS TR-EP-GUID
005100             FILE STATUS  IS TRANSCRIPT-FILE-STATUS.
005200      *
005300           SELECT PARM-FILE ASSIGN TO PARMIN
005400             ORGANIZATION IS SEQUENTIAL
005500             FILE STATUS IS PARM-FILE-STATUS.
005600      *
005700           SELECT SORT-FILE ASSIGN TO SORTWK1.
005800      *===============================================================*
005900       DATA DIVISION.
006000       FILE SECTION.
006100      *---------------------------------------------------------------*
006200       FD  EPISODE-FILE.
006300           COPY MDEPREC.
006400      *---------------------------------------------------------------*
006500       FD  TRANSCRIPT-FILE.
006600           COPY MDTRREC.
006700      *---------------------------------------------------------------*
006800       FD  PARM-FILE
006900           RECORDING MODE IS F.
007000       01  PARM-RECORD.
007100           05  PARM-EPISODE-LIMIT          PIC 9(05).
007200           05  FILLER                      PIC X(75).
007210       01  PARM-RECORD-ALPHA REDEFINES PARM-RECORD.
007220           05  PARM-EPISODE-LIMIT-ALPHA    PIC X(05).
007230           05  FILLER                      PIC X(75).
007300      *---------------------------------------------------------------*
007400       SD  SORT-FILE.
007500       01  SORT-RECORD.
007600           05  SR-PUB-DATE                 PIC X(10).
007700           05  SR-GUID                     PIC X(40).
007710       01  SORT-RECORD-DATE-R REDEFINES SORT-RECORD.
007720           05  SR-PUB-DATE-YEAR            PIC X(04).
007730           05  FILLER                      PIC X(01).
007740           05  SR-PUB-DATE-MONTH           PIC X(02).
007750           05  FILLER                      PIC X(01).
007760           05  SR-PUB-DATE-DAY             PIC X(02).
007770           05  FILLER                      PIC X(40).
007800      *---------------------------------------------------------------*
007900       WORKING-STORAGE SECTION.
008000      *---------------------------------------------------------------*
008100       01  WS-FILE-STATUSES.
008200           05  EPISODE-FILE-STATUS         PIC X(02).
008300               88  EPISODE-FILE-OK                   VALUE '00'.
008400           05  TRANSCRIPT-FILE-STATUS      PIC X(02).
008500               88  TRANSCRIPT-FILE-OK                VALUE '00'.
008600               88  TRANSCRIPT-FILE-MAY-EXIST         VALUE '35'.
008700               88  TRANSCRIPT-NOT-FOUND              VALUE '23'.
008800           05  PARM-FILE-STATUS            PIC X(02).
008900               88  PARM-FILE-OK                      VALUE '00'.
009000      *---------------------------------------------------------------*
009100       01  WS-SWITCHES-MISC-FIELDS.
009200           05  EPISODE-EOF-SW              PIC X(01) VALUE 'N'.
009300               88  EPISODE-EOF                       VALUE 'Y'.
009400           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
009500               88  SORT-END-OF-FILE                  VALUE 'Y'.
009600           05  WS-LIMIT-IN-EFFECT-SW       PIC X(01) VALUE 'N'.
009700               88  WS-LIMIT-IN-EFFECT                VALUE 'Y'.
009800      *---------------------------------------------------------------*
009900       01  WS-RUN-COUNTERS.
010000           05  WS-EPISODE-LIMIT            PIC 9(05) USAGE COMP.
010100           05  WS-SELECTED-COUNT           PIC 9(07) USAGE COMP.
010200           05  WS-PROCESSED-COUNT          PIC 9(07) USAGE COMP.
010300           05  WS-COMPLETED-COUNT          PIC 9(07) USAGE COMP.
010400           05  WS-FAILED-COUNT             PIC 9(07) USAGE COMP.
010410      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
010420      *    DUMP LISTING WHEN THE TOTALS LINE LOOKED WRONG.
010430       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
010440           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 33 TIMES.
010500      *---------------------------------------------------------------*
010600       01  WS-BACKOFF-LINKAGE-FIELDS.
010700           05  WS-BO-ATTEMPT-NUMBER        PIC 9(02) USAGE COMP.
010800           05  WS-BO-BACKOFF-BASE          PIC 9(05) USAGE COMP
010900                                               VALUE 60.
011000           05  WS-BO-MAX-ATTEMPTS          PIC 9(02) USAGE COMP
011100                                               VALUE 3.
011200           05  WS-BO-WAIT-SECONDS          PIC 9(07) USAGE COMP.
011300           05  WS-BO-PERMANENT-FAIL-SW     PIC X(01).
011400               88  WS-BO-PERMANENT-FAILURE  VALUE 'Y'.
011500      *---------------------------------------------------------------*
011600       01  WS-EDIT-FIELDS.
011700           05  WS-SELECTED-DISPLAY         PIC ZZZ,ZZ9.
011800           05  WS-COMPLETED-DISPLAY        PIC ZZZ,ZZ9.
011900           05  WS-FAILED-DISPLAY           PIC ZZZ,ZZ9.
012000           05  WS-WAIT-SECONDS-DISPLAY     PIC ZZZ,ZZ9.
012100      *===============================================================*
012200       PROCEDURE DIVISION.
012300      *---------------------------------------------------------------*
012400       0000-MAIN-PARAGRAPH.
012500      *---------------------------------------------------------------*
012600           PERFORM 1000-OPEN-FILES.
012700           SORT SORT-FILE
012800                ON DESCENDING KEY SR-PUB-DATE
012900                INPUT PROCEDURE IS 2000-SELECT-PENDING-EPISODES
013000                OUTPUT PROCEDURE IS 3000-PROCESS-SORTED-EPISODES.
013100           PERFORM 4000-CLOSE-FILES.
013200           PERFORM 9000-DISPLAY-TOTALS.
013300           GOBACK.
013400      *---------------------------------------------------------------*
013500       1000-OPEN-FILES.
013600      *---------------------------------------------------------------*
013700           OPEN I-O EPISODE-FILE, TRANSCRIPT-FILE.
013800           OPEN INPUT PARM-FILE.
013900           READ PARM-FILE.
014000           IF PARM-FILE-OK AND PARM-EPISODE-LIMIT > ZERO
014100               MOVE PARM-EPISODE-LIMIT     TO WS-EPISODE-LIMIT
014200               SET  WS-LIMIT-IN-EFFECT     TO TRUE.
014300           CLOSE PARM-FILE.
014400      *---------------------------------------------------------------*
014500       2000-SELECT-PENDING-EPISODES SECTION.
014600      *---------------------------------------------------------------*
014700           PERFORM 8000-READ-EPISODE-FILE.
014800           PERFORM 2100-SCREEN-EPISODE-RECORD
014900               UNTIL EPISODE-EOF.
015000       2000-EXIT-SECTION SECTION.
015100      *---------------------------------------------------------------*
015200       2100-SCREEN-EPISODE-RECORD.
015300      *---------------------------------------------------------------*
015400           IF EP-ST-PENDING
015500               MOVE EP-PUB-DATE            TO SR-PUB-DATE
015600               MOVE EP-GUID                TO SR-GUID
015700               RELEASE SORT-RECORD
015800               ADD 1                       TO WS-SELECTED-COUNT
015900           END-IF.
016000           PERFORM 8000-READ-EPISODE-FILE.
016100      *---------------------------------------------------------------*
016200       3000-PROCESS-SORTED-EPISODES SECTION.
016300      *---------------------------------------------------------------*
016400           PERFORM 8200-RETURN-SORT-RECORD.
016500           PERFORM 3100-PROCESS-ONE-EPISODE
016600               UNTIL SORT-END-OF-FILE.
016700       3000-EXIT-SECTION SECTION.
016800      *---------------------------------------------------------------*
016900       3100-PROCESS-ONE-EPISODE.
017000      *---------------------------------------------------------------*
017100           IF WS-LIMIT-IN-EFFECT
017200                   AND WS-PROCESSED-COUNT NOT LESS THAN
017300                       WS-EPISODE-LIMIT
017400               CONTINUE
017500           ELSE
017600               MOVE SR-GUID                TO EP-GUID
017700               READ EPISODE-FILE
017800               ADD 1                       TO WS-PROCESSED-COUNT
017900               PERFORM 3200-VALIDATE-AUDIO
018000           END-IF.
018100           PERFORM 8200-RETURN-SORT-RECORD.
018200      *---------------------------------------------------------------*
018300       3200-VALIDATE-AUDIO.
018400      *---------------------------------------------------------------*
018500           IF EP-AUDIO-URL = SPACES
018600               MOVE 'NO AUDIO URL'          TO EP-ERROR-RSN
018900               PERFORM 3400-MARK-FAILED
019000           ELSE
019100               SET  EP-ST-IN-PROGRESS      TO TRUE
019200               REWRITE EPISODE-RECORD
019300               PERFORM 3300-ATTACH-TRANSCRIPT
019400           END-IF.
019500      *---------------------------------------------------------------*
019600       3300-ATTACH-TRANSCRIPT.
019700      *---------------------------------------------------------------*
019800           MOVE EP-GUID                    TO TR-EP-GUID.
019900           READ TRANSCRIPT-FILE
020000               INVALID KEY
020100                   MOVE 'TRANSCRIPTION FAILED' TO EP-ERROR-RSN
020400                   PERFORM 3400-MARK-FAILED
020500               NOT INVALID KEY
020600                   IF TR-TEXT = SPACES
020700                       MOVE 'TRANSCRIPTION FAILED' TO EP-ERROR-RSN
021000                       PERFORM 3400-MARK-FAILED
021100                   ELSE
021200                       MOVE SPACES         TO EP-ERROR-RSN
021300                       SET  EP-ST-COMPLETED TO TRUE
021400                       REWRITE EPISODE-RECORD
021500                       ADD 1               TO WS-COMPLETED-COUNT
021600                   END-IF
021700           END-READ.
021800      *---------------------------------------------------------------*
021900       3400-MARK-FAILED.
021910      *---------------------------------------------------------------*
021920      *    MD-0109 -- EP-ATTEMPT-COUNT RIDES WITH THE EPISODE RECORD
021930      *    SO A RETRY SCHEDULE SURVIVES FROM ONE NIGHT'S RUN TO THE
021940      *    NEXT.  SHORT OF MAX-ATTEMPTS THE EPISODE GOES BACK TO
021950      *    PENDING FOR TOMORROW'S RUN; AT MAX-ATTEMPTS MDBACKO SAYS
021960      *    SO AND THE EPISODE STAYS FAILED FOR GOOD.
022000      *---------------------------------------------------------------*
022100           ADD 1                           TO WS-FAILED-COUNT.
022200           MOVE EP-ATTEMPT-COUNT           TO WS-BO-ATTEMPT-NUMBER.
022300           CALL 'MDBACKO' USING WS-BO-ATTEMPT-NUMBER,
022400                                WS-BO-BACKOFF-BASE,
022500                                WS-BO-MAX-ATTEMPTS,
022600                                WS-BO-WAIT-SECONDS,
022700                                WS-BO-PERMANENT-FAIL-SW.
022710           ADD 1                           TO EP-ATTEMPT-COUNT.
022720           IF WS-BO-PERMANENT-FAILURE
022730               SET  EP-ST-FAILED           TO TRUE
022740           ELSE
022750               SET  EP-ST-PENDING          TO TRUE
022760           END-IF.
022770           REWRITE EPISODE-RECORD.
022800           MOVE WS-BO-WAIT-SECONDS         TO WS-WAIT-SECONDS-DISPLAY.
022900           DISPLAY 'EPISODE ', EP-GUID, ' FAILED -- RETRY IN ',
023000               WS-WAIT-SECONDS-DISPLAY, ' SECONDS'.
023100      *---------------------------------------------------------------*
023200       4000-CLOSE-FILES.
023300      *---------------------------------------------------------------*
023400           CLOSE EPISODE-FILE, TRANSCRIPT-FILE.
023500      *---------------------------------------------------------------*
023600       8000-READ-EPISODE-FILE.
023700      *---------------------------------------------------------------*
023800           READ EPISODE-FILE NEXT RECORD
023900               AT END SET EPISODE-EOF TO TRUE.
024000      *---------------------------------------------------------------*
024100       8200-RETURN-SORT-RECORD.
024200      *---------------------------------------------------------------*
024300           RETURN SORT-FILE
024400               AT END SET SORT-END-OF-FILE TO TRUE.
024500      *---------------------------------------------------------------*
024600       9000-DISPLAY-TOTALS.
024700      *---------------------------------------------------------------*
024800           MOVE WS-SELECTED-COUNT          TO WS-SELECTED-DISPLAY.
024900           MOVE WS-COMPLETED-COUNT         TO WS-COMPLETED-DISPLAY.
025000           MOVE WS-FAILED-COUNT            TO WS-FAILED-DISPLAY.
025100           DISPLAY 'EPISODES SELECTED   : ', WS-SELECTED-DISPLAY.
025200           DISPLAY 'EPISODES COMPLETED  : ', WS-COMPLETED-DISPLAY.
025300           DISPLAY 'EPISODES FAILED     : ', WS-FAILED-DISPLAY.

000100      *===============================================================*
000200      * PROGRAM NAME:    MDDISC
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/02/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0101, REPLACES THE PRIOR DISCOVERY
001000      *                         BATCH STEP WITH THIS PROGRAM.
001100      * 05/11/24 RHONDA MERCER  MD-0014 ADDED SINCE-DATE PARM CARD SO
001200      *                         OPERATIONS CAN RE-RUN A BACKFILL
001300      *                         WITHOUT RECOMPILING.
001400      * 08/30/24 JT KOWALSKI    MD-0041 NEWSLETTER MERGE WAS CLOBBERING
001500      *                         STATUS ON UPDATE -- FIXED, SEE 2400.
001600      * 02/02/99 RHONDA MERCER  Y2K -- CONFIRMED DATE COMPARES ARE ALL
001700      *                         4-DIGIT YEAR, STRING COMPARE ONLY.
001710      * 11/14/24 JT KOWALSKI    MD-0043 UPD-DATE STAMPS WERE BEING SET
001720      *                         FROM THE SINCE-DATE PARM CARD INSTEAD
001730      *                         OF TODAY'S DATE -- A BACKFILL RUN WAS
001740      *                         DATING EVERY TOUCHED RECORD WITH THE
001750      *                         FILTER THRESHOLD.  NOW USES A SEPARATE
001760      *                         WS-TODAY-DATE BUILT IN 1300.
001770      * 01/09/25 JT KOWALSKI    MD-0053 A NEW NEWSLETTER WITH NEITHER
001780      *                         BODY TEXT NOR AN HTML-DERIVED BODY WAS
001790      *                         STILL BEING QUEUED PENDING FOR CLEAN-UP
001795      *                         -- NOW REJECTED UP FRONT ON INSERT PER
001796      *                         DX-BODY-FLAG, SEE 2400.
001797      * 03/03/25 JT KOWALSKI    MD-0109 NEW EPISODES START WITH
001798      *                         EP-ATTEMPT-COUNT ZERO SO MDPROC'S
001799      *                         RETRY BACKOFF HAS A CLEAN COUNT, SEE 2300.
001800      *===============================================================*
001900       IDENTIFICATION DIVISION.
002000       PROGRAM-ID.    MDDISC.
002100       AUTHOR.        RHONDA MAE MERCER.
002200       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
002300       DATE-WRITTEN.  04/02/24.
002400       DATE-COMPILED.
002500       SECURITY.      NON-CONFIDENTIAL.
002600      *===============================================================*
002700      * THIS IS THE NIGHTLY DISCOVERY MERGE.  IT READS THE DISCOVERY   *
002800      * EXTRACT (ONE RECORD PER NEW OR REFRESHED EPISODE/NEWSLETTER    *
002900      * CANDIDATE) AND INSERTS OR UPDATES THE EPISODE AND NEWSLETTER   *
003000      * MASTER STORES.  BAD CANDIDATES ARE LOGGED TO THE DISCOVERY-    *
003100      * ISSUES FILE; CANDIDATES OLDER THAN THE SINCE-DATE PARM CARD    *
003200      * ARE SIMPLY DROPPED, NO LOG ENTRY.                              *
003300      *===============================================================*
003400       ENVIRONMENT DIVISION.
003500      *---------------------------------------------------------------*
003600       CONFIGURATION SECTION.
003700      *---------------------------------------------------------------*
003800       SOURCE-COMPUTER. IBM-3081.
003900       OBJECT-COMPUTER. IBM-3081.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200      *---------------------------------------------------------------*
004300       INPUT-OUTPUT SECTION.
004400      *---------------------------------------------------------------*
004500       FILE-CONTROL.
004600           SELECT DISCOVERY-EXTRACT-FILE ASSIGN TO DISCXTRT
004700             ORGANIZATION IS SEQUENTIAL
004800             FILE STATUS IS DX-FILE-STATUS.
004900      *
005000           SELECT PARM-FILE ASSIGN TO PARMIN
005100             ORGANIZATION IS SEQUENTIAL
005200             FILE STATUS IS PARM-FILE-STATUS.
005300      *
005400           SELECT EPISODE-FILE ASSIGN TO EPISFILE
005500             ORGANIZATION IS INDEXED
005600             ACCESS MODE  IS DYNAMIC
005700             RECORD KEY   IS EP-GUID
005800             FILE STATUS  IS EPISODE-FILE-STATUS.
005900      *
006000           SELECT NEWSLETTER-FILE ASSIGN TO NEWSFILE
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE  IS DYNAMIC
006300             RECORD KEY   IS NL-MSG-ID
006400             FILE STATUS  IS NEWSLETTER-FILE-STATUS.
006500      *
006600           SELECT ISSUE-LOG-FILE ASSIGN TO ISSUELOG
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS ISSUE-LOG-STATUS.
006900      *===============================================================*
007000       DATA DIVISION.
007100       FILE SECTION.
007200      *---------------------------------------------------------------*
007300       FD  DISCOVERY-EXTRACT-FILE
007400           RECORDING MODE IS F.
007500           COPY MDDXREC.
007600      *---------------------------------------------------------------*
007700       FD  PARM-FILE
007800           RECORDING MODE IS F.
007900       01  PARM-RECORD.
008000           05  PARM-SINCE-DATE             PIC X(10).
008100           05  FILLER                      PIC X(70).
008200      *---------------------------------------------------------------*
008300       FD  EPISODE-FILE.
008400           COPY MDEPREC.
008500      *---------------------------------------------------------------*
008600       FD  NEWSLETTER-FILE.
008700           COPY MDNLREC.
008800      *---------------------------------------------------------------*
008900       FD  ISSUE-LOG-FILE
009000           RECORDING MODE IS F.
009100       01  ISSUE-LOG-RECORD.
009200           05  ILR-REC-TYPE                PIC X(01).
009300           05  FILLER                      PIC X(01).
009400           05  ILR-ITEM-ID                 PIC X(40).
009500           05  FILLER                      PIC X(01).
009600           05  ILR-REASON                  PIC X(28).
009700           05  FILLER                      PIC X(61).
009800      *---------------------------------------------------------------*
009900       WORKING-STORAGE SECTION.
010000      *---------------------------------------------------------------*
010100           COPY MDWKDT.
010200      *---------------------------------------------------------------*
010300       01  WS-FILE-STATUSES.
010400           05  DX-FILE-STATUS              PIC X(02).
010500               88  DX-FILE-OK                        VALUE '00'.
010600               88  DX-FILE-EOF                       VALUE '10'.
010700           05  PARM-FILE-STATUS            PIC X(02).
010800               88  PARM-FILE-OK                      VALUE '00'.
010900           05  EPISODE-FILE-STATUS         PIC X(02).
011000               88  EPISODE-FILE-OK                   VALUE '00'.
011100               88  EPISODE-FILE-MAY-EXIST            VALUE '35'.
011200               88  EPISODE-NOT-FOUND                 VALUE '23'.
011300           05  NEWSLETTER-FILE-STATUS      PIC X(02).
011400               88  NEWSLETTER-FILE-OK                VALUE '00'.
011500               88  NEWSLETTER-FILE-MAY-EXIST         VALUE '35'.
011600               88  NEWSLETTER-NOT-FOUND              VALUE '23'.
011700           05  ISSUE-LOG-STATUS            PIC X(02).
011800               88  ISSUE-LOG-OK                      VALUE '00'.
011900      *---------------------------------------------------------------*
012000       01  WS-SWITCHES-MISC-FIELDS.
012100           05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
012200               88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
012300           05  WS-ACCEPT-DATE-8            PIC 9(08).
012400           05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE-8.
012500               10  WS-ACCEPT-YEAR          PIC 9(04).
012600               10  WS-ACCEPT-MONTH         PIC 9(02).
012700               10  WS-ACCEPT-DAY           PIC 9(02).
012750           05  WS-TODAY-DATE               PIC X(10).
012760           05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
012770               10  WS-TODAY-YEAR           PIC 9(04).
012780               10  FILLER                  PIC X(01).
012790               10  WS-TODAY-MONTH          PIC 9(02).
012795               10  FILLER                  PIC X(01).
012798               10  WS-TODAY-DAY            PIC 9(02).
012800      *---------------------------------------------------------------*
012900       01  WS-RUN-COUNTERS.
013000           05  WS-EP-INSERT-COUNT          PIC 9(07) USAGE COMP.
013100           05  WS-EP-UPDATE-COUNT          PIC 9(07) USAGE COMP.
013200           05  WS-NL-INSERT-COUNT          PIC 9(07) USAGE COMP.
013300           05  WS-NL-UPDATE-COUNT          PIC 9(07) USAGE COMP.
013400           05  WS-REJECT-COUNT             PIC 9(07) USAGE COMP.
013410      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
013420      *    DUMP LISTING WHEN THE END-OF-RUN TOTALS LOOKED WRONG.
013430       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
013440           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 35 TIMES.
013500      *---------------------------------------------------------------*
013600       01  WS-DISPLAY-COUNTERS.
013700           05  WS-EP-INSERT-DISPLAY        PIC ZZZ,ZZ9.
013800           05  WS-EP-UPDATE-DISPLAY        PIC ZZZ,ZZ9.
013900           05  WS-NL-INSERT-DISPLAY        PIC ZZZ,ZZ9.
014000           05  WS-NL-UPDATE-DISPLAY        PIC ZZZ,ZZ9.
014100           05  WS-REJECT-DISPLAY           PIC ZZZ,ZZ9.
014200      *===============================================================*
014300       PROCEDURE DIVISION.
014400      *---------------------------------------------------------------*
014500       0000-MAIN-PARAGRAPH.
014600      *---------------------------------------------------------------*
014700           PERFORM 1000-OPEN-FILES.
014800           PERFORM 8000-READ-EXTRACT.
014900           PERFORM 2000-PROCESS-EXTRACT-RECORD
015000               UNTIL DX-FILE-EOF.
015100           PERFORM 3000-CLOSE-FILES.
015200           PERFORM 9000-DISPLAY-TOTALS.
015300           GOBACK.
015400      *---------------------------------------------------------------*
015500       1000-OPEN-FILES.
015600      *---------------------------------------------------------------*
015700           OPEN INPUT DISCOVERY-EXTRACT-FILE, PARM-FILE.
015800           OPEN OUTPUT ISSUE-LOG-FILE.
015900           IF NOT DX-FILE-OK
016000               MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
017000               DISPLAY 'DISCOVERY EXTRACT FILE: ', DX-FILE-STATUS.
017100           PERFORM 1100-OPEN-EPISODE-FILE.
017200           PERFORM 1150-OPEN-NEWSLETTER-FILE.
017300           PERFORM 1200-READ-PARM-CARD.
017400           PERFORM 1300-SET-RUN-DATE.
017500      *---------------------------------------------------------------*
017600       1100-OPEN-EPISODE-FILE.
017700      *---------------------------------------------------------------*
017800           OPEN I-O EPISODE-FILE.
017900           IF EPISODE-FILE-MAY-EXIST
018000               OPEN OUTPUT EPISODE-FILE
018100               CLOSE       EPISODE-FILE
018200               OPEN I-O    EPISODE-FILE.
018300           IF NOT EPISODE-FILE-OK
018400               MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
018500               DISPLAY 'EPISODE FILE STATUS: ', EPISODE-FILE-STATUS.
018600      *---------------------------------------------------------------*
018700       1150-OPEN-NEWSLETTER-FILE.
018800      *---------------------------------------------------------------*
018900           OPEN I-O NEWSLETTER-FILE.
019000           IF NEWSLETTER-FILE-MAY-EXIST
019100               OPEN OUTPUT NEWSLETTER-FILE
019200               CLOSE       NEWSLETTER-FILE
019300               OPEN I-O    NEWSLETTER-FILE.
019400           IF NOT NEWSLETTER-FILE-OK
019500               MOVE 'Y'                TO WS-FILE-OPEN-ERROR-SW
019600               DISPLAY 'NEWSLETTER FILE STATUS: ',
019700                   NEWSLETTER-FILE-STATUS.
019800      *---------------------------------------------------------------*
019900       1200-READ-PARM-CARD.
020000      *---------------------------------------------------------------*
020100           READ PARM-FILE.
020200           IF PARM-FILE-OK
020300               MOVE PARM-SINCE-DATE        TO WS-RUN-DATE
020400           ELSE
020500               MOVE SPACES                 TO WS-RUN-DATE
020600               DISPLAY 'NO SINCE-DATE PARM CARD -- NO DATE FILTER'.
020700      *---------------------------------------------------------------*
020800       1300-SET-RUN-DATE.
020900      *---------------------------------------------------------------*
020910      *    MD-0043 -- BUILDS TODAY'S ACTUAL DATE FOR STAMPING INSERTS
020920      *    AND UPDATES.  WS-RUN-DATE (SET IN 1200 FROM THE PARM CARD)
020930      *    REMAINS THE SINCE-DATE FILTER THRESHOLD ONLY AND MUST NOT
020940      *    BE USED AS AN UPDATE-DATE STAMP.
020950      *---------------------------------------------------------------*
021000           ACCEPT WS-ACCEPT-DATE-8         FROM DATE YYYYMMDD.
021100           MOVE WS-ACCEPT-YEAR             TO WS-TODAY-YEAR.
021200           MOVE WS-ACCEPT-MONTH            TO WS-TODAY-MONTH.
021300           MOVE WS-ACCEPT-DAY              TO WS-TODAY-DAY.
021310           STRING WS-ACCEPT-YEAR           DELIMITED BY SIZE
021320                  '-'                      DELIMITED BY SIZE
021330                  WS-ACCEPT-MONTH          DELIMITED BY SIZE
021340                  '-'                      DELIMITED BY SIZE
021350                  WS-ACCEPT-DAY            DELIMITED BY SIZE
021360             INTO WS-TODAY-DATE.
021400      *---------------------------------------------------------------*
021500       2000-PROCESS-EXTRACT-RECORD.
021600      *---------------------------------------------------------------*
021700           EVALUATE TRUE
021800               WHEN DX-TYPE-EPISODE
021900                   PERFORM 2100-VALIDATE-EPISODE
022000               WHEN DX-TYPE-NEWSLETTER
022100                   PERFORM 2200-VALIDATE-NEWSLETTER
022200               WHEN OTHER
022300                   MOVE 'INVALID REC TYPE'   TO ILR-REASON
022400                   PERFORM 2500-LOG-REJECT
022500           END-EVALUATE.
022600           PERFORM 8000-READ-EXTRACT.
022700      *---------------------------------------------------------------*
022800       2100-VALIDATE-EPISODE.
022900      *---------------------------------------------------------------*
023000           IF DX-ID = SPACES
023100               MOVE 'MISSING GUID'         TO ILR-REASON
023200               PERFORM 2500-LOG-REJECT
023300           ELSE
023310               IF DX-DATE = SPACES
023400                   MOVE 'MISSING DATE'         TO ILR-REASON
023500                   PERFORM 2500-LOG-REJECT
023600               ELSE
023610                   IF WS-RUN-DATE NOT = SPACES
023620                           AND DX-DATE < WS-RUN-DATE
023800                       ADD 1                   TO WS-REJECT-COUNT
023900                   ELSE
024000                       PERFORM 2300-MERGE-EPISODE
024010                   END-IF
024020               END-IF
024100           END-IF.
024200      *---------------------------------------------------------------*
024300       2200-VALIDATE-NEWSLETTER.
024400      *---------------------------------------------------------------*
024500           IF DX-ID = SPACES
024600               MOVE 'MISSING MSG ID'       TO ILR-REASON
024700               PERFORM 2500-LOG-REJECT
024800           ELSE
024900               PERFORM 2400-MERGE-NEWSLETTER
025000           END-IF.
025100      *---------------------------------------------------------------*
025200       2300-MERGE-EPISODE.
025300      *---------------------------------------------------------------*
025400           MOVE DX-ID                      TO EP-GUID.
025500           READ EPISODE-FILE
025600               INVALID KEY
025700                   MOVE DX-SOURCE          TO EP-FEED-URL
025800                   MOVE DX-TITLE           TO EP-TITLE
025900                   MOVE DX-DATE            TO EP-PUB-DATE
026000                   MOVE DX-AUTHOR          TO EP-AUTHOR
026100                   MOVE DX-AUDIO-URL       TO EP-AUDIO-URL
026200                   MOVE DX-VIDEO-URL       TO EP-VIDEO-URL
026300                   SET  EP-ST-PENDING      TO TRUE
026400                   MOVE SPACES             TO EP-ERROR-RSN
026450                   MOVE ZERO               TO EP-ATTEMPT-COUNT
026500                   MOVE WS-TODAY-DATE      TO EP-UPD-DATE
026600                   WRITE EPISODE-RECORD
026700                   ADD  1                  TO WS-EP-INSERT-COUNT
026800               NOT INVALID KEY
026900                   MOVE DX-TITLE           TO EP-TITLE
027000                   MOVE DX-AUDIO-URL       TO EP-AUDIO-URL
027100                   MOVE DX-VIDEO-URL       TO EP-VIDEO-URL
027200                   MOVE WS-TODAY-DATE      TO EP-UPD-DATE
027300                   REWRITE EPISODE-RECORD
027400                   ADD  1                  TO WS-EP-UPDATE-COUNT
027500           END-READ.
027600      *---------------------------------------------------------------*
027700       2400-MERGE-NEWSLETTER.
027800      *---------------------------------------------------------------*
027900      *    MD-0041 -- STATUS, SENDER, AND DATE ARE PRESERVED ON AN
028000      *    UPDATE.  THE EXTRACT CARRIES NO LITERAL BODY/LINK TEXT, SO
028100      *    AN INSERT LEAVES NL-BODY-TEXT AND NL-LINK BLANK FOR THE
028200      *    PROCESSING LOOP TO FILL IN LATER; AN UPDATE LEAVES THEM
028300      *    UNTOUCHED RATHER THAN BLANKING SOMETHING ALREADY CLEANED.
028310      *    MD-0053 -- DX-BODY-FLAG SAYS WHETHER THE SENDER'S MESSAGE
028320      *    HAD A PLAIN-TEXT BODY, AN HTML-DERIVED BODY, OR NEITHER.
028330      *    NEITHER MEANS THERE IS NOTHING FOR THE CLEAN-UP STEP TO
028340      *    WORK WITH, SO THE NEWSLETTER IS REJECTED RIGHT HERE ON
028350      *    INSERT INSTEAD OF SITTING PENDING FOREVER.  THIS IS A
028360      *    SEPARATE CHECK FROM MDCLEAN'S COLLAPSE-AND-TRIM WORK.
028400      *---------------------------------------------------------------*
028500           MOVE DX-ID                      TO NL-MSG-ID.
028600           READ NEWSLETTER-FILE
028700               INVALID KEY
028800                   MOVE DX-SOURCE          TO NL-SENDER
028900                   MOVE DX-TITLE           TO NL-SUBJECT
029000                   MOVE DX-DATE            TO NL-DATE
029100                   MOVE SPACES             TO NL-BODY-TEXT
029200                   MOVE SPACES             TO NL-LINK
029300                   IF DX-BODY-NONE
029310                       SET  NL-ST-FAILED       TO TRUE
029320                       MOVE 'NO BODY TEXT AVAILABLE'
029330                                           TO NL-ERROR-RSN
029340                   ELSE
029350                       SET  NL-ST-PENDING      TO TRUE
029360                       MOVE SPACES             TO NL-ERROR-RSN
029370                   END-IF
029450                   MOVE ZERO               TO NL-ATTEMPT-COUNT
029500                   MOVE WS-TODAY-DATE      TO NL-UPD-DATE
029600                   WRITE NEWSLETTER-RECORD
029700                   ADD  1                  TO WS-NL-INSERT-COUNT
029800               NOT INVALID KEY
029900                   MOVE DX-TITLE           TO NL-SUBJECT
030000                   MOVE WS-TODAY-DATE      TO NL-UPD-DATE
030100                   REWRITE NEWSLETTER-RECORD
030200                   ADD  1                  TO WS-NL-UPDATE-COUNT
030300           END-READ.
030400      *---------------------------------------------------------------*
030500       2500-LOG-REJECT.
030600      *---------------------------------------------------------------*
030700           MOVE DX-REC-TYPE                TO ILR-REC-TYPE.
030800           MOVE DX-ID                      TO ILR-ITEM-ID.
030900           WRITE ISSUE-LOG-RECORD.
031000           ADD  1                          TO WS-REJECT-COUNT.
031100      *---------------------------------------------------------------*
031200       3000-CLOSE-FILES.
031300      *---------------------------------------------------------------*
031400           CLOSE   DISCOVERY-EXTRACT-FILE,
031500                   PARM-FILE,
031600                   EPISODE-FILE,
031700                   NEWSLETTER-FILE,
031800                   ISSUE-LOG-FILE.
031900      *---------------------------------------------------------------*
032000       8000-READ-EXTRACT.
032100      *---------------------------------------------------------------*
032200           READ DISCOVERY-EXTRACT-FILE
032300               AT END SET DX-FILE-EOF TO TRUE.
032400      *---------------------------------------------------------------*
032500       9000-DISPLAY-TOTALS.
032600      *---------------------------------------------------------------*
032700           MOVE WS-EP-INSERT-COUNT         TO WS-EP-INSERT-DISPLAY.
032800           MOVE WS-EP-UPDATE-COUNT         TO WS-EP-UPDATE-DISPLAY.
032900           MOVE WS-NL-INSERT-COUNT         TO WS-NL-INSERT-DISPLAY.
033000           MOVE WS-NL-UPDATE-COUNT         TO WS-NL-UPDATE-DISPLAY.
033100           MOVE WS-REJECT-COUNT            TO WS-REJECT-DISPLAY.
033200           DISPLAY 'EPISODES INSERTED   : ', WS-EP-INSERT-DISPLAY.
033300           DISPLAY 'EPISODES UPDATED    : ', WS-EP-UPDATE-DISPLAY.
033400           DISPLAY 'NEWSLETTERS INSERTED: ', WS-NL-INSERT-DISPLAY.
033500           DISPLAY 'NEWSLETTERS UPDATED : ', WS-NL-UPDATE-DISPLAY.
033600           DISPLAY 'RECORDS REJECTED    : ', WS-REJECT-DISPLAY.

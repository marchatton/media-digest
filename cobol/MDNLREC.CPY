000100      *---------------------------------------------------------------*
000200      * MDNLREC  --  NEWSLETTER MASTER RECORD                         *
000300      *              ONE ENTRY PER DIGEST EMAIL PULLED FROM THE       *
000400      *              WATCHED MAILBOX.  KEYED ON NL-MSG-ID.            *
000500      *---------------------------------------------------------------*
000600      * 04/02/24 RMM  MD-0101  ORIGINAL LAYOUT FOR DIGEST REWRITE.     *
000700      * 11/08/24 JTK  MD-0052  WIDENED NL-BODY-TEXT, SEE TICKET.       *
000750      * 03/03/25 JTK  MD-0109  CARVED NL-ATTEMPT-COUNT OUT OF THE SLACK*
000760      *                        FILLER SO RETRY BACKOFF CAN REMEMBER    *
000770      *                        HOW MANY TIMES A NEWSLETTER HAS ALREADY *
000780      *                        FAILED ACROSS RUNS.  RECORD LENGTH      *
000790      *                        UNCHANGED.                              *
000800      *---------------------------------------------------------------*
000900       01  NEWSLETTER-RECORD.
001000           05  NL-MSG-ID                   PIC X(40).
001100           05  NL-SUBJECT                  PIC X(80).
001200           05  NL-SENDER                   PIC X(40).
001300           05  NL-DATE                     PIC X(10).
001400           05  NL-DATE-R REDEFINES NL-DATE.
001500               10  NL-DATE-YEAR            PIC X(04).
001600               10  FILLER                  PIC X(01).
001700               10  NL-DATE-MONTH           PIC X(02).
001800               10  FILLER                  PIC X(01).
001900               10  NL-DATE-DAY             PIC X(02).
002000           05  NL-BODY-TEXT                PIC X(150).
002100           05  NL-LINK                     PIC X(60).
002200           05  NL-STATUS                   PIC X(12).
002300               88  NL-ST-PENDING            VALUE 'PENDING     '.
002400               88  NL-ST-IN-PROGRESS        VALUE 'IN_PROGRESS '.
002500               88  NL-ST-COMPLETED          VALUE 'COMPLETED   '.
002600               88  NL-ST-FAILED             VALUE 'FAILED      '.
002700               88  NL-ST-SKIPPED            VALUE 'SKIPPED     '.
002800           05  NL-ERROR-RSN                PIC X(28).
002900           05  NL-UPD-DATE                 PIC X(10).
002950           05  NL-ATTEMPT-COUNT            PIC 9(02) USAGE COMP.
003000           05  FILLER                      PIC X(08).
003100      *---------------------------------------------------------------*
003200      * RECORD LENGTH IS THE 440 BYTE SUM OF THE FIELDS ABOVE -- THE   *
003300      * TRAILING FILLER IS THE SHOP'S OWN SLACK PAD, NOT AN ATTEMPT TO *
003400      * HIT A ROUND NUMBER.  SEE NLFILE SELECT FOR RECORD LENGTH.      *
003410      * MD-0109 TOOK TWO BYTES OF THE PAD FOR NL-ATTEMPT-COUNT --      *
003420      * RECORD LENGTH IS UNCHANGED AT 440.                             *
003500      *---------------------------------------------------------------*

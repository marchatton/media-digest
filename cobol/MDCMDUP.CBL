000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCMDUP.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDCMDUP  --  RETRY/SKIP ITEM UPDATE                             *
001000*                                                                 *
001100*   CALLED SUBPROGRAM.  APPLIES ONE OPERATOR RETRY OR SKIP        *
001200*   REQUEST TO WHICHEVER STORE HOLDS THE ITEM ID -- EPISODES      *
001300*   ARE CHECKED FIRST, THEN NEWSLETTERS.  KEEPS BOTH MASTER       *
001400*   FILES OPEN ACROSS REPEATED CALLS FROM MDCMD SO A LONG         *
001500*   COMMAND DECK DOES NOT PAY THE OPEN/CLOSE COST ON EVERY        *
001600*   RECORD; MDCMD SENDS A CLOSE REQUEST AFTER THE LAST COMMAND.   *
001700*-----------------------------------------------------------------*
001800*                     CHANGE LOG                                  *
001900*-----------------------------------------------------------------*
002000* 07/02/1987 RMM  MD-0007  ORIGINAL PROGRAM.                      *
002100* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE FIELDS IN THIS   *
002200*                          PROGRAM.  NO CHANGE REQUIRED.          *
002300* 05/19/2004 JTK  MD-0031  SKIP NOW CLEARS THE ERROR REASON THE   *
002400*                          SAME AS RETRY DOES, SINCE SKIPPED IS   *
002500*                          NOT A FAILED STATUS AND THE REASON     *
002600*                          SHOULD NOT LINGER ON THE RECORD.       *
002700*-----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3090.
003100 OBJECT-COMPUTER. IBM-3090.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*-----------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT EPISODE-FILE ASSIGN TO EPISFILE
003800         ORGANIZATION IS INDEXED
003900         ACCESS MODE  IS DYNAMIC
004000         RECORD KEY   IS EP-GUID
004100         FILE STATUS  IS WS-EPISODE-FILE-STATUS.
004200     SELECT NEWSLETTER-FILE ASSIGN TO NEWSFILE
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE  IS DYNAMIC
004500         RECORD KEY   IS NL-MSG-ID
004600         FILE STATUS  IS WS-NEWSLETTER-FILE-STATUS.
004700*-----------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*-----------------------------------------------------------------*
005100 FD  EPISODE-FILE
005200     DATA RECORD IS EPISODE-RECORD.
005300     COPY MDEPREC.
005400*-----------------------------------------------------------------*
005500 FD  NEWSLETTER-FILE
005600     DATA RECORD IS NEWSLETTER-RECORD.
005700     COPY MDNLREC.
005800*-----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*-----------------------------------------------------------------*
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  WS-FIRST-CALL-SW        PIC X(01) VALUE 'Y'.
006300         88  WS-FIRST-CALL           VALUE 'Y'.
006400     05  WS-EPISODE-FILE-STATUS  PIC 99.
006500         88  WS-EPISODE-FILE-OK      VALUE 00.
006600         88  MAY-EXIST-EPISODE       VALUE 35.
006700     05  WS-NEWSLETTER-FILE-STATUS PIC 99.
006800         88  WS-NEWSLETTER-FILE-OK   VALUE 00.
006900         88  MAY-EXIST-NEWSLETTER    VALUE 35.
006910 01  WS-DIAGNOSTIC-FIELDS.
006920     05  WS-DIAG-EPISODE-STATUS  PIC 99.
006930     05  WS-DIAG-NEWSLETTER-STATUS PIC 99.
006940 01  WS-DIAGNOSTIC-FIELDS-R REDEFINES WS-DIAGNOSTIC-FIELDS.
006945     05  FILLER                  PIC X(04).
006950 01  WS-ACTION-TALLY-AREA.
006960     05  WS-RETRY-APPLIED-COUNT  PIC 9(05) USAGE COMP.
006970     05  WS-SKIP-APPLIED-COUNT   PIC 9(05) USAGE COMP.
006980 01  WS-ACTION-TALLY-DISPLAY REDEFINES WS-ACTION-TALLY-AREA.
006990     05  FILLER                  PIC X(10).
006991*    MD-0110 -- BYTE-LEVEL VIEW OF THE TALLY AREA FOR THE DUMP       *
006992*    LISTING WHEN OPERATOR COUNTS DID NOT MATCH THE LOG.             *
006993 01  WS-ACTION-TALLY-CHAR-R REDEFINES WS-ACTION-TALLY-AREA.
006994     05  WS-ACTION-TALLY-CHAR   PIC X(01) OCCURS 10 TIMES.
007000*-----------------------------------------------------------------*
007100 LINKAGE SECTION.
007200*-----------------------------------------------------------------*
007300 01  LK-COMMAND-ACTION           PIC X(06).
007400     88  LK-ACTION-RETRY             VALUE 'RETRY '.
007500     88  LK-ACTION-SKIP              VALUE 'SKIP  '.
007600     88  LK-ACTION-CLOSE             VALUE 'CLOSE '.
007700 01  LK-ITEM-ID                  PIC X(40).
007800 01  LK-RESULT-CODE              PIC X(01).
007900     88  LK-FOUND-EPISODE            VALUE 'E'.
008000     88  LK-FOUND-NEWSLETTER         VALUE 'N'.
008100     88  LK-NOT-FOUND                VALUE 'X'.
008200*=================================================================*
008300 PROCEDURE DIVISION USING LK-COMMAND-ACTION, LK-ITEM-ID,
008400     LK-RESULT-CODE.
008500*-----------------------------------------------------------------*
008600 0000-MAIN-PARAGRAPH.
008700*-----------------------------------------------------------------*
008800     IF LK-ACTION-CLOSE
008900         IF NOT WS-FIRST-CALL
009000             PERFORM 3000-CLOSE-FILES
009100         END-IF
009200     ELSE
009300         IF WS-FIRST-CALL
009400             PERFORM 1000-OPEN-FILES
009500             MOVE 'N'            TO WS-FIRST-CALL-SW
009600         END-IF
009700         PERFORM 2000-APPLY-COMMAND
009800     END-IF.
009900     GOBACK.
010000*-----------------------------------------------------------------*
010100 1000-OPEN-FILES.
010200*-----------------------------------------------------------------*
010300     OPEN I-O EPISODE-FILE.
010400     OPEN I-O NEWSLETTER-FILE.
010500*-----------------------------------------------------------------*
010600 2000-APPLY-COMMAND.
010700*-----------------------------------------------------------------*
010800     SET LK-NOT-FOUND TO TRUE.
010900     MOVE LK-ITEM-ID             TO EP-GUID.
011000     READ EPISODE-FILE
011100         INVALID KEY
011200             CONTINUE
011300         NOT INVALID KEY
011400             PERFORM 2100-APPLY-TO-EPISODE
011500             SET LK-FOUND-EPISODE TO TRUE
011600     END-READ.
011700     IF LK-NOT-FOUND
011800         MOVE LK-ITEM-ID         TO NL-MSG-ID
011900         READ NEWSLETTER-FILE
012000             INVALID KEY
012100                 CONTINUE
012200             NOT INVALID KEY
012300                 PERFORM 2200-APPLY-TO-NEWSLETTER
012400                 SET LK-FOUND-NEWSLETTER TO TRUE
012500         END-READ
012600     END-IF.
012700*-----------------------------------------------------------------*
012800 2100-APPLY-TO-EPISODE.
012900*-----------------------------------------------------------------*
013000     IF LK-ACTION-RETRY
013100         SET EP-ST-PENDING TO TRUE
013150         MOVE SPACES         TO EP-ERROR-RSN
013180         ADD 1               TO WS-RETRY-APPLIED-COUNT
013300     ELSE
013400         IF LK-ACTION-SKIP
013500             SET EP-ST-SKIPPED TO TRUE
013600             MOVE SPACES     TO EP-ERROR-RSN
013650             ADD 1           TO WS-SKIP-APPLIED-COUNT
013700         END-IF
013800     END-IF.
013900     REWRITE EPISODE-RECORD.
014000*-----------------------------------------------------------------*
014100 2200-APPLY-TO-NEWSLETTER.
014200*-----------------------------------------------------------------*
014300     IF LK-ACTION-RETRY
014400         SET NL-ST-PENDING TO TRUE
014450         MOVE SPACES         TO NL-ERROR-RSN
014480         ADD 1               TO WS-RETRY-APPLIED-COUNT
014600     ELSE
014700         IF LK-ACTION-SKIP
014800             SET NL-ST-SKIPPED TO TRUE
014900             MOVE SPACES     TO NL-ERROR-RSN
014950             ADD 1           TO WS-SKIP-APPLIED-COUNT
015000         END-IF
015100     END-IF.
015200     REWRITE NEWSLETTER-RECORD.
015300*-----------------------------------------------------------------*
015400 3000-CLOSE-FILES.
015500*-----------------------------------------------------------------*
015550     DISPLAY 'MDCMDUP -- RETRIES APPLIED: ' WS-RETRY-APPLIED-COUNT.
015560     DISPLAY 'MDCMDUP -- SKIPS APPLIED:   ' WS-SKIP-APPLIED-COUNT.
015600     CLOSE EPISODE-FILE.
015700     CLOSE NEWSLETTER-FILE.
015800*-----------------------------------------------------------------*

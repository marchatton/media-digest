000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCMD.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDCMD    --  RETRY/SKIP COMMAND DRIVER                         *
001000*                                                                 *
001100*   READS THE OPERATOR'S COMMAND DECK ONE REQUEST AT A TIME AND   *
001200*   CALLS MDCMDUP TO APPLY EACH RETRY OR SKIP AGAINST WHICHEVER   *
001300*   STORE HOLDS THE ITEM -- EPISODES ARE TRIED BEFORE             *
001400*   NEWSLETTERS.  AN ITEM ID THAT MATCHES NEITHER STORE IS        *
001500*   REPORTED AS NOT FOUND AND THE RUN CONTINUES.                  *
001600*-----------------------------------------------------------------*
001700*                     CHANGE LOG                                  *
001800*-----------------------------------------------------------------*
001900* 07/02/1987 RMM  MD-0008  ORIGINAL PROGRAM.                      *
002000* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE FIELDS IN THIS   *
002100*                          PROGRAM.  NO CHANGE REQUIRED.          *
002200* 01/08/2006 JTK  MD-0036  AN UNRECOGNIZED ACTION CODE ON A       *
002300*                          COMMAND RECORD IS NOW REPORTED AND     *
002400*                          SKIPPED INSTEAD OF BEING PASSED DOWN   *
002500*                          TO MDCMDUP UNCHECKED.                  *
002600*-----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-3090.
003000 OBJECT-COMPUTER. IBM-3090.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*-----------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT COMMAND-FILE ASSIGN TO CMDFILE
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS  IS WS-COMMAND-FILE-STATUS.
003900*-----------------------------------------------------------------*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*-----------------------------------------------------------------*
004300 FD  COMMAND-FILE
004400     DATA RECORD IS COMMAND-RECORD.
004500     COPY MDCMREC.
004600*-----------------------------------------------------------------*
004700 WORKING-STORAGE SECTION.
004800*-----------------------------------------------------------------*
004900 01  WS-SWITCHES-MISC-FIELDS.
005000     05  WS-COMMAND-FILE-STATUS  PIC 99.
005100         88  WS-COMMAND-FILE-OK      VALUE 00.
005200     05  WS-COMMAND-EOF-SW       PIC X(01).
005300         88  WS-COMMAND-EOF           VALUE 'Y'.
005400     05  WS-VALID-ACTION-SW      PIC X(01).
005500         88  WS-VALID-ACTION          VALUE 'Y'.
005600 01  WS-RESULT-CODE              PIC X(01).
005700     88  WS-FOUND-EPISODE            VALUE 'E'.
005800     88  WS-FOUND-NEWSLETTER         VALUE 'N'.
005900     88  WS-NOT-FOUND                VALUE 'X'.
006000 01  WS-CLOSE-ACTION             PIC X(06) VALUE 'CLOSE '.
006100 01  WS-DUMMY-ITEM-ID            PIC X(40) VALUE SPACES.
006200 01  WS-COUNTERS.
006300     05  WS-RECORDS-READ-COUNT   PIC 9(05) USAGE COMP.
006400     05  WS-EPISODE-HIT-COUNT    PIC 9(05) USAGE COMP.
006500     05  WS-NEWSLETTER-HIT-COUNT PIC 9(05) USAGE COMP.
006600     05  WS-NOT-FOUND-COUNT      PIC 9(05) USAGE COMP.
006700     05  WS-BAD-ACTION-COUNT     PIC 9(05) USAGE COMP.
006800 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
006900     05  FILLER                  PIC X(25).
007000 01  WS-NOT-FOUND-LINE.
007100     05  FILLER                  PIC X(20) VALUE 'ITEM NOT FOUND -- '.
007200     05  WS-NF-ITEM-ID           PIC X(40).
007210 01  WS-NOT-FOUND-LINE-R REDEFINES WS-NOT-FOUND-LINE.
007220     05  FILLER                  PIC X(60).
007230 01  WS-RESULT-CODE-AREA.
007240     05  WS-RESULT-CODE-ALPHA    PIC X(01).
007250 01  WS-RESULT-CODE-R REDEFINES WS-RESULT-CODE-AREA.
007260     05  WS-RESULT-CODE-NUMERIC  PIC 9(01).
007300*-----------------------------------------------------------------*
007400 PROCEDURE DIVISION.
007500*-----------------------------------------------------------------*
007600 0000-MAIN-PARAGRAPH.
007700*-----------------------------------------------------------------*
007800     PERFORM 1000-OPEN-FILES.
007900     IF WS-COMMAND-FILE-OK
008000         PERFORM 2000-READ-COMMAND-RECORD
008100         PERFORM 3000-PROCESS-ONE-COMMAND
008200             UNTIL WS-COMMAND-EOF
008300     END-IF.
008400     PERFORM 3900-CLOSE-FILES.
008500     PERFORM 9000-DISPLAY-TOTALS.
008600     GOBACK.
008700*-----------------------------------------------------------------*
008800 1000-OPEN-FILES.
008900*-----------------------------------------------------------------*
009000     OPEN INPUT COMMAND-FILE.
009100*-----------------------------------------------------------------*
009200 2000-READ-COMMAND-RECORD.
009300*-----------------------------------------------------------------*
009400     READ COMMAND-FILE
009500         AT END
009600             SET WS-COMMAND-EOF TO TRUE.
009700*-----------------------------------------------------------------*
009800 3000-PROCESS-ONE-COMMAND.
009900*-----------------------------------------------------------------*
010000     ADD 1                       TO WS-RECORDS-READ-COUNT.
010100     SET WS-VALID-ACTION TO TRUE.
010200     IF NOT CMD-IS-RETRY
010300         AND NOT CMD-IS-SKIP
010400         SET WS-VALID-ACTION TO FALSE
010500         ADD 1                   TO WS-BAD-ACTION-COUNT.
010600     IF WS-VALID-ACTION
010700         CALL 'MDCMDUP' USING CMD-ACTION, CMD-ITEM-ID, WS-RESULT-CODE
010800         PERFORM 3100-TALLY-RESULT
010900     END-IF.
011000     PERFORM 2000-READ-COMMAND-RECORD.
011100*-----------------------------------------------------------------*
011200 3100-TALLY-RESULT.
011300*-----------------------------------------------------------------*
011400     EVALUATE TRUE
011500         WHEN WS-FOUND-EPISODE
011600             ADD 1               TO WS-EPISODE-HIT-COUNT
011700         WHEN WS-FOUND-NEWSLETTER
011800             ADD 1               TO WS-NEWSLETTER-HIT-COUNT
011900         WHEN WS-NOT-FOUND
012000             ADD 1               TO WS-NOT-FOUND-COUNT
012100             MOVE CMD-ITEM-ID    TO WS-NF-ITEM-ID
012200             DISPLAY WS-NOT-FOUND-LINE
012300     END-EVALUATE.
012400*-----------------------------------------------------------------*
012500 3900-CLOSE-FILES.
012600*-----------------------------------------------------------------*
012700     CALL 'MDCMDUP' USING WS-CLOSE-ACTION, WS-DUMMY-ITEM-ID,
012800         WS-RESULT-CODE.
012900     CLOSE COMMAND-FILE.
013000*-----------------------------------------------------------------*
013100 9000-DISPLAY-TOTALS.
013200*-----------------------------------------------------------------*
013300     DISPLAY 'MDCMD -- COMMAND RECORDS READ: ' WS-RECORDS-READ-COUNT.
013400     DISPLAY 'MDCMD -- EPISODE MATCHES:      ' WS-EPISODE-HIT-COUNT.
013500     DISPLAY 'MDCMD -- NEWSLETTER MATCHES:   ' WS-NEWSLETTER-HIT-COUNT.
013600     DISPLAY 'MDCMD -- ITEMS NOT FOUND:      ' WS-NOT-FOUND-COUNT.
013700     DISPLAY 'MDCMD -- INVALID ACTION CODES: ' WS-BAD-ACTION-COUNT.
013800*-----------------------------------------------------------------*

000100      *===============================================================*
000200      * PROGRAM NAME:    MDNEWS
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/08/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0103, DRIVES PENDING NEWSLETTERS
001000      *                         THROUGH CLEAN-AND-COMPLETE.
001100      * 07/02/24 JT KOWALSKI    MD-0107 EMPTY BODY WAS BEING MARKED
001200      *                         FAILED -- AN EMPTY BODY IS NOT AN
001300      *                         ERROR CONDITION, SO WE COMPLETE IT NOW.
001310      * 03/03/25 JT KOWALSKI    MD-0109 RETRY BACKOFF WAS ALWAYS CALLED
001320      *                         WITH ATTEMPT ZERO -- A FAILED NEWSLETTER
001330      *                         NEVER ESCALATED ITS WAIT AND NEVER
001340      *                         PERMANENTLY FAILED.  3300 NOW READS AND
001350      *                         UPDATES NL-ATTEMPT-COUNT AND REQUEUES
001360      *                         THE NEWSLETTER PENDING UNTIL MDBACKO
001370      *                         SAYS THE RETRIES ARE EXHAUSTED.
001400      *===============================================================*
001500       IDENTIFICATION DIVISION.
001600       PROGRAM-ID.    MDNEWS.
001700       AUTHOR.        RHONDA MAE MERCER.
001800       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
001900       DATE-WRITTEN.  04/08/24.
002000       DATE-COMPILED.
002100       SECURITY.      NON-CONFIDENTIAL.
002200      *===============================================================*
002300      * DRIVES EVERY PENDING NEWSLETTER THROUGH CLEAN-BODY / COMPLETE, *
002400      * NEWEST DATE FIRST, OPTIONALLY LIMITED TO THE FIRST N VIA THE   *
002500      * PARM CARD.                                                    *
002600      *===============================================================*
002700       ENVIRONMENT DIVISION.
002800      *---------------------------------------------------------------*
002900       CONFIGURATION SECTION.
003000      *---------------------------------------------------------------*
003100       SOURCE-COMPUTER. IBM-3081.
003200       OBJECT-COMPUTER. IBM-3081.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500      *---------------------------------------------------------------*
003600       INPUT-OUTPUT SECTION.
003700      *---------------------------------------------------------------*
003800       FILE-CONTROL.
003900           SELECT NEWSLETTER-FILE ASSIGN TO NEWSFILE
004000             ORGANIZATION IS INDEXED
004100             ACCESS MODE  IS DYNAMIC
004200             RECORD KEY   IS NL-MSG-ID
004300             FILE STATUS  IS NEWSLETTER-FILE-STATUS.
004400      *
004500           SELECT PARM-FILE ASSIGN TO PARMIN
004600             ORGANIZATION IS SEQUENTIAL
004700             FILE STATUS IS PARM-FILE-STATUS.
004800      *
004900           SELECT SORT-FILE ASSIGN TO SORTWK1.
005000      *===============================================================*
005100       DATA DIVISION.
005200       FILE SECTION.
005300      *---------------------------------------------------------------*
005400       FD  NEWSLETTER-FILE.
005500           COPY MDNLREC.
005600      *---------------------------------------------------------------*
005700       FD  PARM-FILE
005800           RECORDING MODE IS F.
005900       01  PARM-RECORD.
006000           05  PARM-NEWSLETTER-LIMIT       PIC 9(05).
006100           05  FILLER                      PIC X(75).
006200       01  PARM-RECORD-ALPHA REDEFINES PARM-RECORD.
006300           05  PARM-NEWSLETTER-LIMIT-ALPHA PIC X(05).
006400           05  FILLER                      PIC X(75).
006500      *---------------------------------------------------------------*
006600       SD  SORT-FILE.
006700       01  SORT-RECORD.
006800           05  SR-NL-DATE                  PIC X(10).
006900           05  SR-MSG-ID                   PIC X(40).
007000       01  SORT-RECORD-DATE-R REDEFINES SORT-RECORD.
007100           05  SR-NL-DATE-YEAR             PIC X(04).
007200           05  FILLER                      PIC X(01).
007300           05  SR-NL-DATE-MONTH            PIC X(02).
007400           05  FILLER                      PIC X(01).
007500           05  SR-NL-DATE-DAY              PIC X(02).
007600           05  FILLER                      PIC X(40).
007700      *---------------------------------------------------------------*
007800       WORKING-STORAGE SECTION.
007900      *---------------------------------------------------------------*
008000       01  WS-FILE-STATUSES.
008100           05  NEWSLETTER-FILE-STATUS      PIC X(02).
008200               88  NEWSLETTER-FILE-OK                VALUE '00'.
008300           05  PARM-FILE-STATUS            PIC X(02).
008400               88  PARM-FILE-OK                      VALUE '00'.
008500      *---------------------------------------------------------------*
008600       01  WS-SWITCHES-MISC-FIELDS.
008700           05  NEWSLETTER-EOF-SW           PIC X(01) VALUE 'N'.
008800               88  NEWSLETTER-EOF                    VALUE 'Y'.
008900           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
009000               88  SORT-END-OF-FILE                  VALUE 'Y'.
009100           05  WS-LIMIT-IN-EFFECT-SW       PIC X(01) VALUE 'N'.
009200               88  WS-LIMIT-IN-EFFECT                VALUE 'Y'.
009300      *---------------------------------------------------------------*
009400       01  WS-RUN-COUNTERS.
009500           05  WS-NEWSLETTER-LIMIT         PIC 9(05) USAGE COMP.
009600           05  WS-SELECTED-COUNT           PIC 9(07) USAGE COMP.
009700           05  WS-PROCESSED-COUNT          PIC 9(07) USAGE COMP.
009800           05  WS-COMPLETED-COUNT          PIC 9(07) USAGE COMP.
009900           05  WS-FAILED-COUNT             PIC 9(07) USAGE COMP.
009910      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
009920      *    DUMP LISTING WHEN THE TOTALS LINE LOOKED WRONG.
009930       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
009940           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 33 TIMES.
010000      *---------------------------------------------------------------*
010100       01  WS-CLEAN-LINKAGE-FIELDS.
010200           05  WS-CL-RAW-TEXT              PIC X(150).
010300           05  WS-CL-CLEAN-TEXT            PIC X(150).
010400           05  WS-CL-ERROR-SW              PIC X(01).
010500               88  WS-CL-CLEAN-ERROR        VALUE 'Y'.
010600      *---------------------------------------------------------------*
010700       01  WS-BACKOFF-LINKAGE-FIELDS.
010800           05  WS-BO-ATTEMPT-NUMBER        PIC 9(02) USAGE COMP.
010900           05  WS-BO-BACKOFF-BASE          PIC 9(05) USAGE COMP
011000                                               VALUE 60.
011100           05  WS-BO-MAX-ATTEMPTS          PIC 9(02) USAGE COMP
011200                                               VALUE 2.
011300           05  WS-BO-WAIT-SECONDS          PIC 9(07) USAGE COMP.
011400           05  WS-BO-PERMANENT-FAIL-SW     PIC X(01).
011500               88  WS-BO-PERMANENT-FAILURE  VALUE 'Y'.
011600      *---------------------------------------------------------------*
011700       01  WS-EDIT-FIELDS.
011800           05  WS-SELECTED-DISPLAY         PIC ZZZ,ZZ9.
011900           05  WS-COMPLETED-DISPLAY        PIC ZZZ,ZZ9.
012000           05  WS-FAILED-DISPLAY           PIC ZZZ,ZZ9.
012100           05  WS-WAIT-SECONDS-DISPLAY     PIC ZZZ,ZZ9.
012200      *===============================================================*
012300       PROCEDURE DIVISION.
012400      *---------------------------------------------------------------*
012500       0000-MAIN-PARAGRAPH.
012600      *---------------------------------------------------------------*
012700           PERFORM 1000-OPEN-FILES.
012800           SORT SORT-FILE
012900                ON DESCENDING KEY SR-NL-DATE
013000                INPUT PROCEDURE IS 2000-SELECT-PENDING-NEWSLETTERS
013100                OUTPUT PROCEDURE IS 3000-PROCESS-SORTED-NEWSLETTERS.
013200           PERFORM 4000-CLOSE-FILES.
013300           PERFORM 9000-DISPLAY-TOTALS.
013400           GOBACK.
013500      *---------------------------------------------------------------*
013600       1000-OPEN-FILES.
013700      *---------------------------------------------------------------*
013800           OPEN I-O NEWSLETTER-FILE.
013900           OPEN INPUT PARM-FILE.
014000           READ PARM-FILE.
014100           IF PARM-FILE-OK AND PARM-NEWSLETTER-LIMIT > ZERO
014200               MOVE PARM-NEWSLETTER-LIMIT  TO WS-NEWSLETTER-LIMIT
014300               SET  WS-LIMIT-IN-EFFECT     TO TRUE.
014400           CLOSE PARM-FILE.
014500      *---------------------------------------------------------------*
014600       2000-SELECT-PENDING-NEWSLETTERS SECTION.
014700      *---------------------------------------------------------------*
014800           PERFORM 8000-READ-NEWSLETTER-FILE.
014900           PERFORM 2100-SCREEN-NEWSLETTER-RECORD
015000               UNTIL NEWSLETTER-EOF.
015100       2000-EXIT-SECTION SECTION.
015200      *---------------------------------------------------------------*
015300       2100-SCREEN-NEWSLETTER-RECORD.
015400      *---------------------------------------------------------------*
015500           IF NL-ST-PENDING
015600               MOVE NL-DATE                TO SR-NL-DATE
015700               MOVE NL-MSG-ID              TO SR-MSG-ID
015800               RELEASE SORT-RECORD
015900               ADD 1                       TO WS-SELECTED-COUNT
016000           END-IF.
016100           PERFORM 8000-READ-NEWSLETTER-FILE.
016200      *---------------------------------------------------------------*
016300       3000-PROCESS-SORTED-NEWSLETTERS SECTION.
016400      *---------------------------------------------------------------*
016500           PERFORM 8200-RETURN-SORT-RECORD.
016600           PERFORM 3100-PROCESS-ONE-NEWSLETTER
016700               UNTIL SORT-END-OF-FILE.
016800       3000-EXIT-SECTION SECTION.
016900      *---------------------------------------------------------------*
017000       3100-PROCESS-ONE-NEWSLETTER.
017100      *---------------------------------------------------------------*
017200           IF WS-LIMIT-IN-EFFECT
017300                   AND WS-PROCESSED-COUNT NOT LESS THAN
017400                       WS-NEWSLETTER-LIMIT
017500               CONTINUE
017600           ELSE
017700               MOVE SR-MSG-ID              TO NL-MSG-ID
017800               READ NEWSLETTER-FILE
017900               ADD 1                       TO WS-PROCESSED-COUNT
018000               SET  NL-ST-IN-PROGRESS      TO TRUE
018100               REWRITE NEWSLETTER-RECORD
018200               PERFORM 3200-CLEAN-BODY
018300           END-IF.
018400           PERFORM 8200-RETURN-SORT-RECORD.
018500      *---------------------------------------------------------------*
018600       3200-CLEAN-BODY.
018700      *---------------------------------------------------------------*
018800           MOVE NL-BODY-TEXT               TO WS-CL-RAW-TEXT.
018900           MOVE SPACES                     TO WS-CL-CLEAN-TEXT.
019000           MOVE 'N'                        TO WS-CL-ERROR-SW.
019100           CALL 'MDCLEAN' USING WS-CL-RAW-TEXT,
019200                                WS-CL-CLEAN-TEXT,
019300                                WS-CL-ERROR-SW.
019400           IF WS-CL-CLEAN-ERROR
019500               MOVE 'NEWSLETTER CLEAN FAILED' TO NL-ERROR-RSN
019800               PERFORM 3300-MARK-FAILED
019900           ELSE
020000               MOVE WS-CL-CLEAN-TEXT       TO NL-BODY-TEXT
020100               MOVE SPACES                 TO NL-ERROR-RSN
020200               SET  NL-ST-COMPLETED        TO TRUE
020300               REWRITE NEWSLETTER-RECORD
020400               ADD 1                       TO WS-COMPLETED-COUNT
020500           END-IF.
020600      *---------------------------------------------------------------*
020700       3300-MARK-FAILED.
020710      *---------------------------------------------------------------*
020720      *    MD-0109 -- NL-ATTEMPT-COUNT RIDES WITH THE NEWSLETTER RECORD
020730      *    SO A RETRY SCHEDULE SURVIVES FROM ONE NIGHT'S RUN TO THE
020740      *    NEXT.  SHORT OF MAX-ATTEMPTS THE NEWSLETTER GOES BACK TO
020750      *    PENDING FOR TOMORROW'S RUN; AT MAX-ATTEMPTS MDBACKO SAYS SO
020760      *    AND THE NEWSLETTER STAYS FAILED FOR GOOD.
020800      *---------------------------------------------------------------*
020900           ADD 1                           TO WS-FAILED-COUNT.
021000           MOVE NL-ATTEMPT-COUNT           TO WS-BO-ATTEMPT-NUMBER.
021100           CALL 'MDBACKO' USING WS-BO-ATTEMPT-NUMBER,
021200                                WS-BO-BACKOFF-BASE,
021300                                WS-BO-MAX-ATTEMPTS,
021400                                WS-BO-WAIT-SECONDS,
021500                                WS-BO-PERMANENT-FAIL-SW.
021510           ADD 1                           TO NL-ATTEMPT-COUNT.
021520           IF WS-BO-PERMANENT-FAILURE
021530               SET  NL-ST-FAILED           TO TRUE
021540           ELSE
021550               SET  NL-ST-PENDING          TO TRUE
021560           END-IF.
021570           REWRITE NEWSLETTER-RECORD.
021600           MOVE WS-BO-WAIT-SECONDS         TO WS-WAIT-SECONDS-DISPLAY.
021700           DISPLAY 'NEWSLETTER ', NL-MSG-ID, ' FAILED -- RETRY IN ',
021800               WS-WAIT-SECONDS-DISPLAY, ' SECONDS'.
021900      *---------------------------------------------------------------*
022000       4000-CLOSE-FILES.
022100      *---------------------------------------------------------------*
022200           CLOSE NEWSLETTER-FILE.
022300      *---------------------------------------------------------------*
022400       8000-READ-NEWSLETTER-FILE.
022500      *---------------------------------------------------------------*
022600           READ NEWSLETTER-FILE NEXT RECORD
022700               AT END SET NEWSLETTER-EOF TO TRUE.
022800      *---------------------------------------------------------------*
022900       8200-RETURN-SORT-RECORD.
023000      *---------------------------------------------------------------*
023100           RETURN SORT-FILE
023200               AT END SET SORT-END-OF-FILE TO TRUE.
023300      *---------------------------------------------------------------*
023400       9000-DISPLAY-TOTALS.
023500      *---------------------------------------------------------------*
023600           MOVE WS-SELECTED-COUNT          TO WS-SELECTED-DISPLAY.
023700           MOVE WS-COMPLETED-COUNT         TO WS-COMPLETED-DISPLAY.
023800           MOVE WS-FAILED-COUNT            TO WS-FAILED-DISPLAY.
023900           DISPLAY 'NEWSLETTERS SELECTED: ', WS-SELECTED-DISPLAY.
024000           DISPLAY 'NEWSLETTERS COMPLETE: ', WS-COMPLETED-DISPLAY.
024100           DISPLAY 'NEWSLETTERS FAILED  : ', WS-FAILED-DISPLAY.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDBACKO.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDBACKO  --  RETRY BACKOFF WAIT CALCULATOR                      *
001000*                                                                 *
001100*   CALLED SUBPROGRAM.  GIVEN THE NUMBER OF ATTEMPTS ALREADY      *
001200*   MADE AGAINST AN ITEM, THE CONFIGURED BACKOFF BASE (SECONDS)   *
001300*   AND THE MAXIMUM NUMBER OF ATTEMPTS ALLOWED, RETURNS THE       *
001400*   NUMBER OF SECONDS THE CALLER SHOULD WAIT BEFORE THE NEXT      *
001500*   ATTEMPT, PER THE FORMULA                                      *
001600*                                                                 *
001700*        WAIT(K) = BACKOFF-BASE  TIMES  2 RAISED TO THE K         *
001800*                                                                 *
001900*   WHERE K IS THE ATTEMPT NUMBER PASSED IN (ZERO ON THE FIRST    *
002000*   FAILURE).  IF THE ATTEMPT NUMBER HAS REACHED THE MAXIMUM      *
002100*   ALLOWED, THE PERMANENT-FAILURE SWITCH IS RETURNED 'Y' AND     *
002200*   THE CALLER SHOULD STOP RETRYING THE ITEM ALTOGETHER.          *
002300*-----------------------------------------------------------------*
002400*                     CHANGE LOG                                  *
002500*-----------------------------------------------------------------*
002600* 05/14/1987 RMM  MD-0001  ORIGINAL PROGRAM.                      *
002700* 11/30/1991 RMM  MD-0009  EXPANDED WAIT-SECONDS TO SEVEN DIGITS  *
002800*                          AFTER A LONG-RUNNING FEED KEPT A       *
002900*                          CLAIM STUCK PAST A SIX DIGIT WAIT.     *
003000* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE FIELDS IN THIS   *
003100*                          PROGRAM.  NO CHANGE REQUIRED.          *
003200* 08/19/2003 JTK  MD-0033  PERMANENT-FAILURE SWITCH NOW SET AS    *
003300*                          SOON AS ATTEMPT NUMBER MEETS OR        *
003400*                          EXCEEDS MAX-ATTEMPTS, NOT JUST EQUALS, *
003500*                          SO A SKIPPED COUNTER CANNOT SNEAK BY.  *
003600*-----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3090.
004000 OBJECT-COMPUTER. IBM-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------*
004700 01  WS-SWITCHES-MISC-FIELDS.
004800     05  WS-LOOP-INDEX           PIC 9(02) USAGE COMP.
004900     05  WS-WAIT-ACCUM           PIC 9(07) USAGE COMP.
005000 01  WS-MISC-REDEFINE-AREA.
005100     05  WS-WAIT-ACCUM-ALPHA     PIC X(07).
005200 01  WS-MISC-REDEFINE-R REDEFINES WS-MISC-REDEFINE-AREA.
005300     05  WS-WAIT-ACCUM-DIGITS    PIC 9(07).
005350*    MD-0033 -- KEPT A BYTE-LEVEL VIEW OF THE WAIT ACCUMULATOR     *
005360*    FOR THE DUMP LISTING WHEN A RETRY WAIT LOOKED WRONG ON A      *
005370*    LONG-RUNNING FEED.                                            *
005400 01  WS-MISC-REDEFINE-CHAR-R REDEFINES WS-MISC-REDEFINE-AREA.
005410     05  WS-WAIT-ACCUM-CHAR      PIC X(01) OCCURS 7 TIMES.
005420 01  WS-DIAGNOSTIC-FIELDS.
005430     05  WS-DIAG-ATTEMPT         PIC 9(02).
005440     05  WS-DIAG-MAX-ATTEMPTS    PIC 9(02).
005450     05  WS-DIAG-WAIT-SECONDS    PIC 9(07).
005460 01  WS-DIAGNOSTIC-FIELDS-R REDEFINES WS-DIAGNOSTIC-FIELDS.
005470     05  FILLER                  PIC X(11).
005480*-----------------------------------------------------------------*
005500 LINKAGE SECTION.
005600*-----------------------------------------------------------------*
005700 01  LK-ATTEMPT-NUMBER           PIC 9(02) USAGE COMP.
005800 01  LK-BACKOFF-BASE             PIC 9(05) USAGE COMP.
005900 01  LK-MAX-ATTEMPTS             PIC 9(02) USAGE COMP.
006000 01  LK-WAIT-SECONDS             PIC 9(07) USAGE COMP.
006100 01  LK-PERMANENT-FAIL-SW        PIC X(01).
006200     88  LK-PERMANENT-FAILURE        VALUE 'Y'.
006300     88  LK-NOT-PERMANENT-FAILURE    VALUE 'N'.
006400*=================================================================*
006500 PROCEDURE DIVISION USING LK-ATTEMPT-NUMBER, LK-BACKOFF-BASE,
006600     LK-MAX-ATTEMPTS, LK-WAIT-SECONDS, LK-PERMANENT-FAIL-SW.
006700*-----------------------------------------------------------------*
006800 0000-MAIN-PARAGRAPH.
006900*-----------------------------------------------------------------*
007000     SET LK-NOT-PERMANENT-FAILURE TO TRUE.
007100     IF LK-ATTEMPT-NUMBER NOT < LK-MAX-ATTEMPTS
007200         SET LK-PERMANENT-FAILURE TO TRUE.
007300     PERFORM 1000-COMPUTE-WAIT-SECONDS.
007400     GOBACK.
007500*-----------------------------------------------------------------*
007600 1000-COMPUTE-WAIT-SECONDS.
007700*-----------------------------------------------------------------*
007800*    NO INTRINSIC FUNCTION IS USED FOR THE POWER OF TWO.  THE      *
007900*    BASE IS DOUBLED ONCE FOR EACH ATTEMPT ALREADY MADE, WHICH     *
008000*    IS THE SAME ARITHMETIC THE OLD ASSEMBLER RETRY ROUTINE        *
008100*    USED BACK WHEN THIS WAS FIRST WRITTEN.                        *
008200     MOVE LK-BACKOFF-BASE        TO WS-WAIT-ACCUM.
008300     IF LK-ATTEMPT-NUMBER > ZERO
008400         PERFORM 1100-DOUBLE-THE-WAIT
008500             VARYING WS-LOOP-INDEX FROM 1 BY 1
008600             UNTIL WS-LOOP-INDEX > LK-ATTEMPT-NUMBER.
008700     MOVE WS-WAIT-ACCUM          TO LK-WAIT-SECONDS.
008800*-----------------------------------------------------------------*
008900 1100-DOUBLE-THE-WAIT.
009000*-----------------------------------------------------------------*
009100     MULTIPLY 2 BY WS-WAIT-ACCUM.
009200*-----------------------------------------------------------------*

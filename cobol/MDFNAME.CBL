000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDFNAME.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDFNAME  --  NOTE FILENAME / PATH BUILDER                       *
001000*                                                                 *
001100*   CALLED SUBPROGRAM.  BUILDS THE RELATIVE VAULT PATH FOR A      *
001200*   PODCAST OR NEWSLETTER NOTE FROM THE ITEM'S DATE, ITS          *
001300*   AUTHOR-OR-SENDER, AND ITS TITLE-OR-SUBJECT.  EACH OF THE      *
001400*   TWO TEXT COMPONENTS IS SANITIZED AND THEN SLUGGED BEFORE      *
001500*   BEING STRUNG INTO THE PATH.                                   *
001600*-----------------------------------------------------------------*
001700*                     CHANGE LOG                                  *
001800*-----------------------------------------------------------------*
001900* 06/02/1987 RMM  MD-0002  ORIGINAL PROGRAM.                      *
002000* 03/14/1990 RMM  MD-0006  ADDED TAB, CR, LF AND NUL TO THE LIST  *
002100*                          OF CHARACTERS REPLACED DURING          *
002200*                          SANITIZING -- A FEED TITLE WITH AN     *
002300*                          EMBEDDED CONTROL CHARACTER WAS         *
002400*                          CORRUPTING THE VAULT DIRECTORY.        *
002500* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE ARITHMETIC IN    *
002600*                          THIS PROGRAM, DATE10 IS CARRIED AS     *
002700*                          TEXT ONLY.  NO CHANGE REQUIRED.        *
002800* 09/09/2005 JTK  MD-0035  EMPTY SANITIZED COMPONENT NOW DEFAULTS *
002900*                          TO "UNTITLED" INSTEAD OF BEING LEFT    *
003000*                          BLANK IN THE PATH.                     *
003100*-----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3090.
003500 OBJECT-COMPUTER. IBM-3090.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*-----------------------------------------------------------------*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------*
004200 01  WS-SWITCHES-MISC-FIELDS.
004300     05  WS-SCAN-INDEX           PIC 9(03) USAGE COMP.
004400     05  WS-OUT-POINTER          PIC 9(03) USAGE COMP.
004500     05  WS-RESULT-LEN           PIC 9(03) USAGE COMP.
004600     05  WS-PREVIOUS-WAS-SPACE-SW PIC X(01).
004700         88  WS-PREVIOUS-WAS-SPACE   VALUE 'Y'.
004800 01  WS-SANI-WORK-AREA.
004900     05  WS-SANI-WORK            PIC X(80).
005000 01  WS-SANI-WORK-R REDEFINES WS-SANI-WORK-AREA.
005100     05  WS-SANI-WORK-CHAR       PIC X(01) OCCURS 80 TIMES.
005200 01  WS-SANI-RESULT-AREA.
005300     05  WS-SANI-RESULT          PIC X(80).
005400 01  WS-SANI-RESULT-R REDEFINES WS-SANI-RESULT-AREA.
005500     05  WS-SANI-RESULT-CHAR     PIC X(01) OCCURS 80 TIMES.
005600 01  WS-PERSON-SLUG              PIC X(80).
005700 01  WS-TITLE-SLUG               PIC X(80).
005800 01  WS-DATE10-AREA.
005810     05  WS-DATE10               PIC X(10).
005820 01  WS-DATE10-R REDEFINES WS-DATE10-AREA.
005830     05  WS-DATE10-YEAR          PIC X(04).
005840     05  FILLER                  PIC X(01).
005850     05  WS-DATE10-MONTH         PIC X(02).
005860     05  FILLER                  PIC X(01).
005870     05  WS-DATE10-DAY           PIC X(02).
005900 01  WS-FOLDER-NAME              PIC X(30).
006000*-----------------------------------------------------------------*
006100 LINKAGE SECTION.
006200*-----------------------------------------------------------------*
006300 01  LK-ITEM-TYPE                PIC X(01).
006400     88  LK-TYPE-PODCAST             VALUE 'P'.
006500     88  LK-TYPE-NEWSLETTER          VALUE 'N'.
006600 01  LK-RAW-DATE                 PIC X(10).
006700 01  LK-RAW-PERSON               PIC X(40).
006800 01  LK-RAW-TITLE                PIC X(80).
006900 01  LK-NOTE-PATH                PIC X(120).
007000*=================================================================*
007100 PROCEDURE DIVISION USING LK-ITEM-TYPE, LK-RAW-DATE,
007200     LK-RAW-PERSON, LK-RAW-TITLE, LK-NOTE-PATH.
007300*-----------------------------------------------------------------*
007400 0000-MAIN-PARAGRAPH.
007500*-----------------------------------------------------------------*
007600     MOVE SPACES                 TO LK-NOTE-PATH.
007700     PERFORM 1000-BUILD-DATE-COMPONENT.
007800     MOVE LK-RAW-PERSON          TO WS-SANI-WORK.
007900     PERFORM 2000-SANITIZE-COMPONENT.
008000     MOVE WS-SANI-RESULT         TO WS-PERSON-SLUG.
008100     PERFORM 2900-SLUG-THE-RESULT.
008200     MOVE WS-SANI-RESULT         TO WS-PERSON-SLUG.
008300     MOVE LK-RAW-TITLE           TO WS-SANI-WORK.
008400     PERFORM 2000-SANITIZE-COMPONENT.
008500     MOVE WS-SANI-RESULT         TO WS-TITLE-SLUG.
008600     PERFORM 2900-SLUG-THE-RESULT.
008700     MOVE WS-SANI-RESULT         TO WS-TITLE-SLUG.
008800     PERFORM 3000-BUILD-FOLDER-NAME.
008900     PERFORM 4000-STRING-THE-PATH.
009000     GOBACK.
009100*-----------------------------------------------------------------*
009200 1000-BUILD-DATE-COMPONENT.
009300*-----------------------------------------------------------------*
009400     IF LK-RAW-DATE = SPACES
009500         MOVE 'unknown-da'       TO WS-DATE10
009600     ELSE
009700         MOVE LK-RAW-DATE(1:10)  TO WS-DATE10.
009800*-----------------------------------------------------------------*
009900 2000-SANITIZE-COMPONENT.
010000*-----------------------------------------------------------------*
010100*    REPLACE THE NINE PRINTABLE CHARACTERS THE VAULT WILL NOT      *
010200*    TOLERATE IN A PATH, PLUS TAB, CR, LF AND NUL, WITH AN         *
010300*    UNDERSCORE.  THEN COLLAPSE WHITESPACE AND TRIM.               *
010400     INSPECT WS-SANI-WORK
010500         REPLACING ALL '\' BY '_'
010600                    ALL '/' BY '_'
010700                    ALL ':' BY '_'
010800                    ALL '*' BY '_'
010900                    ALL '?' BY '_'
011000                    ALL '"' BY '_'
011100                    ALL '<' BY '_'
011200                    ALL '>' BY '_'
011300                    ALL '|' BY '_'
011400                    ALL X'09' BY '_'
011500                    ALL X'0D' BY '_'
011600                    ALL X'0A' BY '_'
011700                    ALL X'00' BY '_'.
011800     MOVE SPACES                 TO WS-SANI-RESULT.
011900     MOVE 0                      TO WS-OUT-POINTER.
012000     SET WS-PREVIOUS-WAS-SPACE TO TRUE.
012100     PERFORM 2100-COPY-ONE-CHARACTER
012200         VARYING WS-SCAN-INDEX FROM 1 BY 1
012300         UNTIL WS-SCAN-INDEX > 80.
012400     PERFORM 2200-TRIM-TRAILING-SPACE.
012500     MOVE WS-OUT-POINTER         TO WS-RESULT-LEN.
012600     IF WS-SANI-RESULT = SPACES
012700         MOVE 'UNTITLED'         TO WS-SANI-RESULT
012800         MOVE 8                  TO WS-RESULT-LEN.
012900*-----------------------------------------------------------------*
013000 2100-COPY-ONE-CHARACTER.
013100*-----------------------------------------------------------------*
013200     IF WS-SANI-WORK-CHAR (WS-SCAN-INDEX) = SPACE
013300         IF NOT WS-PREVIOUS-WAS-SPACE
013400             ADD 1               TO WS-OUT-POINTER
013500             MOVE SPACE          TO WS-SANI-RESULT-CHAR (WS-OUT-POINTER)
013600             SET WS-PREVIOUS-WAS-SPACE TO TRUE
013700         END-IF
013800     ELSE
013900         ADD 1                   TO WS-OUT-POINTER
014000         MOVE WS-SANI-WORK-CHAR (WS-SCAN-INDEX)
014100                                 TO WS-SANI-RESULT-CHAR (WS-OUT-POINTER)
014200         SET WS-PREVIOUS-WAS-SPACE TO FALSE
014300     END-IF.
014400*-----------------------------------------------------------------*
014500 2200-TRIM-TRAILING-SPACE.
014600*-----------------------------------------------------------------*
014700     IF WS-OUT-POINTER > 0
014800         IF WS-SANI-RESULT-CHAR (WS-OUT-POINTER) = SPACE
014900             SUBTRACT 1          FROM WS-OUT-POINTER.
015000*-----------------------------------------------------------------*
015100 2900-SLUG-THE-RESULT.
015200*-----------------------------------------------------------------*
015300     IF WS-RESULT-LEN > 0
015400         INSPECT WS-SANI-RESULT (1:WS-RESULT-LEN)
015500             REPLACING ALL SPACE BY '_'.
015600*-----------------------------------------------------------------*
015700 3000-BUILD-FOLDER-NAME.
015800*-----------------------------------------------------------------*
015900     IF LK-TYPE-PODCAST
016000         MOVE 'unread/Podcasts'  TO WS-FOLDER-NAME
016100     ELSE
016200         MOVE 'unread/Newsletters' TO WS-FOLDER-NAME.
016300*-----------------------------------------------------------------*
016400 4000-STRING-THE-PATH.
016500*-----------------------------------------------------------------*
016600     STRING WS-FOLDER-NAME       DELIMITED BY SPACE
016700            '/'                  DELIMITED BY SIZE
016800            WS-DATE10            DELIMITED BY SIZE
016900            '_'                  DELIMITED BY SIZE
017000            WS-PERSON-SLUG       DELIMITED BY SPACE
017100            '_'                  DELIMITED BY SIZE
017200            WS-TITLE-SLUG        DELIMITED BY SPACE
017300            '.md'                DELIMITED BY SIZE
017400       INTO LK-NOTE-PATH.
017500*-----------------------------------------------------------------*

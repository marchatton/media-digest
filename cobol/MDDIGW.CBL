000100      *===============================================================*
000200      * PROGRAM NAME:    MDDIGW
000300      * ORIGINAL AUTHOR: RHONDA MAE MERCER
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 09/24/24 RHONDA MERCER  CREATED FOR NIGHTLY DIGEST REWRITE --
000900      *                         MD-0046, BUILDS THE OPERATOR'S SEVEN
001000      *                         DAY ROLLUP SO A MISSED NIGHT DOESN'T
001100      *                         MEAN A MISSED PODCAST.
001200      * 10/15/24 JT KOWALSKI    MD-0049 PODCASTS NOW PRINT HIGHEST
001300      *                         RATED FIRST WITHIN THE WEEK, NEWEST
001400      *                         FIRST WHERE TWO SHARE A RATING, SO
001500      *                         THE BEST OF THE WEEK IS ON TOP.
001510      * 02/14/25 JT KOWALSKI    MD-0062 FAILURES SECTION SHOWED TYPE
001520      *                         AND REASON BUT NOT THE TITLE/SUBJECT --
001530      *                         OPERATOR COULDN'T TELL WHICH ITEM
001540      *                         FAILED WITHOUT CROSS-REFERENCING THE
001550      *                         MASTER FILE.  ADDED DLF-TITLE.
001600      *===============================================================*
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.    MDDIGW.
001900       AUTHOR.        RHONDA MAE MERCER.
002000       INSTALLATION.  MEDIA DIGEST BATCH CENTER.
002100       DATE-WRITTEN.  09/24/24.
002200       DATE-COMPILED.
002300       SECURITY.      NON-CONFIDENTIAL.
002400      *===============================================================*
002500      * READS THE SUMMARY, EPISODE AND NEWSLETTER STORES FOR THE SEVEN *
002600      * DAY WINDOW ENDING ON THE TARGET DATE AND PRINTS THE PODCASTS   *
002700      * (HIGHEST RATED FIRST), NEWSLETTERS AND FAILURES THAT LANDED    *
002800      * IN THAT WINDOW.  THE WINDOW START IS COMPUTED HERE FROM THE    *
002900      * TARGET DATE -- SIX CALENDAR DAYS BACK, CROSSING MONTH AND      *
003000      * YEAR BOUNDARIES AS NEEDED.  THE PRINT FILE LOGICAL NAME IS     *
003100      * POINTED AT THE DATED "WEEKLY SUMMARY" PATH BY THE RUN'S JCL.   *
003200      *===============================================================*
003300       ENVIRONMENT DIVISION.
003400      *---------------------------------------------------------------*
003500       CONFIGURATION SECTION.
003600      *---------------------------------------------------------------*
003700       SOURCE-COMPUTER. IBM-3081.
003800       OBJECT-COMPUTER. IBM-3081.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100      *---------------------------------------------------------------*
004200       INPUT-OUTPUT SECTION.
004300      *---------------------------------------------------------------*
004400       FILE-CONTROL.
004500           SELECT SUMMARY-FILE ASSIGN TO SUMMFILE
004600             ORGANIZATION IS INDEXED
004700             ACCESS MODE  IS DYNAMIC
004800             RECORD KEY   IS SM-ITEM-ID
004900             FILE STATUS  IS SUMMARY-FILE-STATUS.
005000      *
005100           SELECT EPISODE-FILE ASSIGN TO EPISFILE
005200             ORGANIZATION IS INDEXED
005300             ACCESS MODE  IS DYNAMIC
005400             RECORD KEY   IS EP-GUID
005500             FILE STATUS  IS EPISODE-FILE-STATUS.
005600      *
005700           SELECT NEWSLETTER-FILE ASSIGN TO NEWSFILE
005800             ORGANIZATION IS INDEXED
005900             ACCESS MODE  IS DYNAMIC
006000             RECORD KEY   IS NL-MSG-ID
006100             FILE STATUS  IS NEWSLETTER-FILE-STATUS.
006200      *
006300           SELECT PARM-FILE ASSIGN TO PARMIN
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS PARM-FILE-STATUS.
006600      *
006700           SELECT WEEKLY-DIGEST-FILE ASSIGN TO WEEKLYOUT
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS  IS WEEKLY-DIGEST-STATUS.
007000      *
007100           SELECT SORT-FILE ASSIGN TO SORTWK1.
007200      *===============================================================*
007300       DATA DIVISION.
007400       FILE SECTION.
007500      *---------------------------------------------------------------*
007600       FD  SUMMARY-FILE.
007700           COPY MDSMREC.
007800      *---------------------------------------------------------------*
007900       FD  EPISODE-FILE.
008000           COPY MDEPREC.
008100      *---------------------------------------------------------------*
008200       FD  NEWSLETTER-FILE.
008300           COPY MDNLREC.
008400      *---------------------------------------------------------------*
008500       FD  PARM-FILE
008600           RECORDING MODE IS F.
008700       01  PARM-RECORD.
008800           05  PARM-TARGET-DATE            PIC X(10).
008900           05  FILLER                      PIC X(70).
009000      *---------------------------------------------------------------*
009100       FD  WEEKLY-DIGEST-FILE
009200           RECORDING MODE IS F.
009300       01  PRINT-RECORD.
009400           05  PRINT-LINE                  PIC X(132).
009500      *---------------------------------------------------------------*
009600       SD  SORT-FILE.
009700       01  SORT-RECORD.
009800           05  SR-ITEM-ID                  PIC X(40).
009900           05  SR-FINAL-RATING             PIC 9(01).
010000           05  SR-CREATE-DATE              PIC X(10).
010100           05  SR-SUMMARY                  PIC X(200).
010150           05  FILLER                      PIC X(05).
010200      *---------------------------------------------------------------*
010300       WORKING-STORAGE SECTION.
010400      *---------------------------------------------------------------*
010500           COPY MDWKDT.
010600      *---------------------------------------------------------------*
010700           COPY MDPRCTL.
010800      *---------------------------------------------------------------*
010900       01  WS-FILE-STATUSES.
011000           05  SUMMARY-FILE-STATUS         PIC X(02).
011100               88  SUMMARY-FILE-OK                   VALUE '00'.
011200           05  EPISODE-FILE-STATUS         PIC X(02).
011300               88  EPISODE-FILE-OK                   VALUE '00'.
011400           05  NEWSLETTER-FILE-STATUS      PIC X(02).
011500               88  NEWSLETTER-FILE-OK                VALUE '00'.
011600           05  PARM-FILE-STATUS            PIC X(02).
011700               88  PARM-FILE-OK                      VALUE '00'.
011800           05  WEEKLY-DIGEST-STATUS        PIC X(02).
011900               88  WEEKLY-DIGEST-OK                  VALUE '00'.
012000      *---------------------------------------------------------------*
012100       01  WS-SWITCHES-MISC-FIELDS.
012150           05  SUMMARY-EOF-SW              PIC X(01) VALUE 'N'.
012160               88  SUMMARY-EOF                       VALUE 'Y'.
012200           05  NEWSLETTER-EOF-SW           PIC X(01) VALUE 'N'.
012300               88  NEWSLETTER-EOF                    VALUE 'Y'.
012400           05  EPISODE-EOF-SW              PIC X(01) VALUE 'N'.
012500               88  EPISODE-EOF                       VALUE 'Y'.
012600           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
012700               88  SORT-EOF                          VALUE 'Y'.
012800           05  WS-MONTH-FOUND-SW           PIC X(01) VALUE 'N'.
012900               88  WS-MONTH-FOUND                    VALUE 'Y'.
013000           05  WS-TARGET-DATE              PIC X(10).
013010           05  WS-TARGET-DATE-R REDEFINES WS-TARGET-DATE.
013020               10  WS-TARGET-DATE-YEAR     PIC X(04).
013030               10  FILLER                  PIC X(01).
013040               10  WS-TARGET-DATE-MONTH    PIC X(02).
013050               10  FILLER                  PIC X(01).
013060               10  WS-TARGET-DATE-DAY      PIC X(02).
013100      *---------------------------------------------------------------*
013200       01  WS-WINDOW-ARITHMETIC-FIELDS.
013300           05  WS-LY-CHECK-YEAR            PIC 9(04) USAGE COMP.
013400           05  WS-LY-QUOTIENT              PIC 9(04) USAGE COMP.
013500           05  WS-LY-REMAINDER-4           PIC 9(04) USAGE COMP.
013600           05  WS-LY-REMAINDER-100         PIC 9(04) USAGE COMP.
013700           05  WS-LY-REMAINDER-400         PIC 9(04) USAGE COMP.
013800           05  WS-DAY-OF-YEAR              PIC 9(03) USAGE COMP.
013900           05  WS-CUM-THRESHOLD            PIC 9(03) USAGE COMP.
014000      *---------------------------------------------------------------*
014100       01  WS-RUN-COUNTERS.
014200           05  WS-PODCAST-COUNT            PIC 9(05) USAGE COMP.
014300           05  WS-NEWSLETTER-COUNT         PIC 9(05) USAGE COMP.
014400           05  WS-FAILURE-COUNT            PIC 9(05) USAGE COMP.
014500       01  WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
014600           05  FILLER                      PIC X(15).
014610      *    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE
014620      *    DUMP LISTING WHEN THE TOTALS LINE LOOKED WRONG.
014630       01  WS-RUN-COUNTERS-CHAR-R REDEFINES WS-RUN-COUNTERS.
014640           05  WS-RUN-COUNTERS-CHAR        PIC X(01) OCCURS 15 TIMES.
014700      *---------------------------------------------------------------*
014800       01  WS-PREVIEW-WORK-FIELDS.
014900           05  WS-CL-RAW-TEXT              PIC X(150).
015000           05  WS-CL-CLEAN-TEXT            PIC X(150).
015100           05  WS-CL-ERROR-SW              PIC X(01).
015200               88  WS-CL-ERROR                  VALUE 'Y'.
015300      *---------------------------------------------------------------*
015400       01  WS-FNAME-LINKAGE-FIELDS.
015500           05  WS-FN-ITEM-TYPE             PIC X(01).
015600           05  WS-FN-RAW-DATE              PIC X(10).
015700           05  WS-FN-RAW-PERSON            PIC X(40).
015800           05  WS-FN-RAW-TITLE             PIC X(80).
015900           05  WS-FN-NOTE-PATH             PIC X(120).
016000      *---------------------------------------------------------------*
016100       01  WS-EDIT-FIELDS.
016200           05  WS-RATING-DISPLAY           PIC Z9.
016300           05  WS-PODCAST-DISPLAY          PIC ZZ9.
016400           05  WS-NEWSLETTER-DISPLAY       PIC ZZ9.
016500           05  WS-FAILURE-DISPLAY          PIC ZZ9.
016600      *---------------------------------------------------------------*
016700       01  REPORT-LINES.
016800           05  HEADING-LINE-1.
016900               10  FILLER         PIC X(01) VALUE SPACE.
017000               10  FILLER         PIC X(19) VALUE 'MEDIA DIGEST - WEEK'.
017100               10  FILLER         PIC X(02) VALUE 'LY'.
017200               10  FILLER         PIC X(01) VALUE SPACE.
017300               10  FILLER         PIC X(06) VALUE 'WEEK: '.
017400               10  HL1-WEEK-START             PIC X(10).
017500               10  FILLER         PIC X(09) VALUE ' THROUGH '.
017600               10  HL1-WEEK-END               PIC X(10).
017700               10  FILLER         PIC X(74) VALUE SPACE.
017800           05  HEADING-LINE-SECTION.
017900               10  FILLER         PIC X(01) VALUE SPACE.
018000               10  HL-SECTION-TITLE           PIC X(20).
018100               10  FILLER         PIC X(111) VALUE SPACE.
018200           05  DETAIL-LINE-PODCAST.
018300               10  FILLER         PIC X(03) VALUE SPACE.
018400               10  DLP-TITLE                  PIC X(60).
018500               10  FILLER         PIC X(02) VALUE SPACE.
018600               10  FILLER         PIC X(07) VALUE 'RATING:'.
018700               10  DLP-RATING                 PIC Z9.
018800               10  FILLER         PIC X(02) VALUE SPACE.
018900               10  DLP-SUMMARY                PIC X(39).
019000               10  FILLER         PIC X(01) VALUE SPACE.
019100               10  DLP-NOTE-LINK              PIC X(16).
019200           05  DETAIL-LINE-NEWSLETTER.
019300               10  FILLER         PIC X(03) VALUE SPACE.
019400               10  DLN-SUBJECT                PIC X(50).
019500               10  FILLER         PIC X(02) VALUE SPACE.
019600               10  DLN-LINK                   PIC X(20).
019700               10  FILLER         PIC X(02) VALUE SPACE.
019800               10  DLN-PREVIEW                PIC X(55).
019900           05  DETAIL-LINE-FAILURE.
020000               10  FILLER         PIC X(03) VALUE SPACE.
020100               10  DLF-ITEM-TYPE              PIC X(12).
020110               10  FILLER         PIC X(02) VALUE SPACE.
020120               10  DLF-TITLE                  PIC X(60).
020200               10  FILLER         PIC X(02) VALUE SPACE.
020300               10  DLF-REASON                 PIC X(28).
020400           05  TOTALS-LINE.
020500               10  FILLER         PIC X(01) VALUE SPACE.
020600               10  FILLER         PIC X(08) VALUE 'TOTALS: '.
020700               10  TL-PODCASTS                PIC X(20).
020800               10  TL-NEWSLETTERS             PIC X(20).
020900               10  TL-FAILURES                PIC X(20).
021000               10  FILLER         PIC X(63) VALUE SPACE.
021100      *===============================================================*
021200       PROCEDURE DIVISION.
021300      *---------------------------------------------------------------*
021400       0000-MAIN-PARAGRAPH.
021500      *---------------------------------------------------------------*
021600           PERFORM 1000-OPEN-FILES.
021700           PERFORM 2000-PRINT-PODCAST-SECTION.
021800           PERFORM 3000-PRINT-NEWSLETTER-SECTION.
021900           PERFORM 4000-PRINT-FAILURE-SECTION.
022000           PERFORM 5000-PRINT-TOTALS-SECTION.
022100           PERFORM 6000-CLOSE-FILES.
022200           PERFORM 9000-DISPLAY-TOTALS.
022300           GOBACK.
022400      *---------------------------------------------------------------*
022500       1000-OPEN-FILES.
022600      *---------------------------------------------------------------*
022700           OPEN INPUT SUMMARY-FILE, EPISODE-FILE, NEWSLETTER-FILE.
022800           OPEN OUTPUT WEEKLY-DIGEST-FILE.
022900           MOVE ZERO                       TO LINE-COUNT.
023000           MOVE ZERO                       TO PAGE-COUNT.
023100           PERFORM 1100-READ-PARM-CARD.
023200      *---------------------------------------------------------------*
023300       1100-READ-PARM-CARD.
023400      *---------------------------------------------------------------*
023500           OPEN INPUT PARM-FILE.
023600           READ PARM-FILE.
023700           IF PARM-FILE-OK AND PARM-TARGET-DATE NOT = SPACES
023800               MOVE PARM-TARGET-DATE       TO WS-TARGET-DATE
023900           ELSE
024000               ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD
024100               MOVE WS-RUN-DATE            TO WS-TARGET-DATE
024200           END-IF.
024300           CLOSE PARM-FILE.
024400           PERFORM 1300-COMPUTE-WINDOW-START.
024500           MOVE WS-WINDOW-START-DATE       TO HL1-WEEK-START.
024600           MOVE WS-TARGET-DATE             TO HL1-WEEK-END.
024700           PERFORM 1400-PRINT-TOP-HEADING.
024800      *---------------------------------------------------------------*
024900      *    MD-0046 -- THE WINDOW START IS TODAY MINUS SIX DAYS, FOUND  *
025000      *    BY WORKING IN DAY-OF-YEAR NUMBERS SO A MONTH OR YEAR        *
025100      *    BOUNDARY DOES NOT HAVE TO BE SPECIAL CASED ABOVE THIS       *
025200      *    PARAGRAPH.  MDWKDT'S JULIAN FIELDS AND CUM-DAYS TABLE       *
025300      *    WERE BUILT FOR EXACTLY THIS.                                *
025400      *---------------------------------------------------------------*
025500       1300-COMPUTE-WINDOW-START.
025600      *---------------------------------------------------------------*
025700           MOVE WS-TARGET-DATE             TO WS-RUN-DATE.
025800           MOVE WS-RUN-DATE-YEAR           TO WS-LY-CHECK-YEAR.
025900           PERFORM 1310-DETERMINE-LEAP-YEAR.
026000           MOVE WS-RUN-DATE-MONTH          TO WS-MONTH-SUBSCRIPT.
026100           MOVE CUM-DAYS-BEFORE-MONTH (WS-MONTH-SUBSCRIPT)
026200                                           TO WS-DAY-OF-YEAR.
026300           ADD WS-RUN-DATE-DAY             TO WS-DAY-OF-YEAR.
026400           IF WS-IS-LEAP-YEAR AND WS-RUN-DATE-MONTH > 2
026500               ADD 1                       TO WS-DAY-OF-YEAR
026600           END-IF.
026700           IF WS-DAY-OF-YEAR > 6
026800               SUBTRACT 6 FROM WS-DAY-OF-YEAR
026900                   GIVING WS-JULIAN-WORK-DATE
027000               MOVE WS-RUN-DATE-YEAR       TO WS-WIN-START-YEAR
027100           ELSE
027200               SUBTRACT WS-DAY-OF-YEAR FROM 6
027300                   GIVING WS-JULIAN-WORK-DATE
027400               SUBTRACT 1 FROM WS-LY-CHECK-YEAR
027500               PERFORM 1310-DETERMINE-LEAP-YEAR
027600               IF WS-IS-LEAP-YEAR
027700                   SUBTRACT WS-JULIAN-WORK-DATE FROM 366
027800                       GIVING WS-JULIAN-WORK-DATE
027900               ELSE
028000                   SUBTRACT WS-JULIAN-WORK-DATE FROM 365
028100                       GIVING WS-JULIAN-WORK-DATE
028200               END-IF
028300               MOVE WS-LY-CHECK-YEAR       TO WS-WIN-START-YEAR
028400           END-IF.
028500           PERFORM 1320-CONVERT-DAY-TO-DATE.
028600           STRING WS-WIN-START-YEAR        DELIMITED BY SIZE
028700                  '-'                       DELIMITED BY SIZE
028800                  WS-WIN-START-MONTH        DELIMITED BY SIZE
028900                  '-'                       DELIMITED BY SIZE
029000                  WS-WIN-START-DAY          DELIMITED BY SIZE
029100             INTO WS-WINDOW-START-DATE.
029200      *---------------------------------------------------------------*
029300       1310-DETERMINE-LEAP-YEAR.
029400      *---------------------------------------------------------------*
029500           MOVE 'N'                        TO WS-LEAP-YEAR-SW.
029600           DIVIDE WS-LY-CHECK-YEAR BY 4
029700               GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER-4.
029800           DIVIDE WS-LY-CHECK-YEAR BY 100
029900               GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER-100.
030000           DIVIDE WS-LY-CHECK-YEAR BY 400
030100               GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER-400.
030200           IF WS-LY-REMAINDER-400 = 0
030300               SET WS-IS-LEAP-YEAR TO TRUE
030400           ELSE
030500               IF WS-LY-REMAINDER-100 NOT = 0
030600                   AND WS-LY-REMAINDER-4 = 0
030700                   SET WS-IS-LEAP-YEAR TO TRUE
030800               END-IF
030900           END-IF.
031000      *---------------------------------------------------------------*
031100       1320-CONVERT-DAY-TO-DATE.
031200      *---------------------------------------------------------------*
031300           MOVE 'N'                        TO WS-MONTH-FOUND-SW.
031400           PERFORM 1330-TEST-ONE-MONTH
031500               VARYING WS-MONTH-SUBSCRIPT FROM 12 BY -1
031600               UNTIL WS-MONTH-SUBSCRIPT < 1
031700                  OR WS-MONTH-FOUND.
031800      *---------------------------------------------------------------*
031900       1330-TEST-ONE-MONTH.
032000      *---------------------------------------------------------------*
032100           MOVE CUM-DAYS-BEFORE-MONTH (WS-MONTH-SUBSCRIPT)
032200                                           TO WS-CUM-THRESHOLD.
032300           IF WS-IS-LEAP-YEAR AND WS-MONTH-SUBSCRIPT > 2
032400               ADD 1                       TO WS-CUM-THRESHOLD
032500           END-IF.
032600           IF WS-JULIAN-WORK-DATE > WS-CUM-THRESHOLD
032700               MOVE WS-MONTH-SUBSCRIPT      TO WS-WIN-START-MONTH
032800               SUBTRACT WS-CUM-THRESHOLD FROM WS-JULIAN-WORK-DATE
032900                   GIVING WS-WIN-START-DAY
033000               SET WS-MONTH-FOUND TO TRUE
033100           END-IF.
033200      *---------------------------------------------------------------*
033300       1400-PRINT-TOP-HEADING.
033400      *---------------------------------------------------------------*
033500           MOVE HEADING-LINE-1             TO PRINT-LINE.
033600           PERFORM 8100-WRITE-TOP-OF-PAGE.
033700      *---------------------------------------------------------------*
033800       2000-PRINT-PODCAST-SECTION.
033900      *---------------------------------------------------------------*
034000           MOVE '-- PODCASTS --'           TO HL-SECTION-TITLE.
034100           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
034200           PERFORM 8200-WRITE-PRINT-LINE.
034300           SORT SORT-FILE
034400               ON DESCENDING KEY SR-FINAL-RATING
034500               ON DESCENDING KEY SR-CREATE-DATE
034600               INPUT PROCEDURE IS 2100-SELECT-WEEKS-PODCASTS
034700               OUTPUT PROCEDURE IS 2200-PRINT-SORTED-PODCASTS.
034800      *---------------------------------------------------------------*
034900       2100-SELECT-WEEKS-PODCASTS SECTION.
035000      *---------------------------------------------------------------*
035100           PERFORM 8000-READ-SUMMARY-FILE.
035200           PERFORM 2110-SCREEN-SUMMARY-RECORD
035300               UNTIL SUMMARY-EOF.
035400       2100-EXIT-SECTION SECTION.
035500           EXIT.
035600      *---------------------------------------------------------------*
035700       2110-SCREEN-SUMMARY-RECORD.
035800      *---------------------------------------------------------------*
035900           IF SM-TYPE-PODCAST
036000                   AND SM-CREATE-DATE >= WS-WINDOW-START-DATE
036100                   AND SM-CREATE-DATE <= WS-TARGET-DATE
036200               MOVE SM-ITEM-ID             TO SR-ITEM-ID
036300               MOVE SM-FINAL-RATING        TO SR-FINAL-RATING
036400               MOVE SM-CREATE-DATE         TO SR-CREATE-DATE
036500               MOVE SM-SUMMARY             TO SR-SUMMARY
036600               RELEASE SORT-RECORD
036700           END-IF.
036800           PERFORM 8000-READ-SUMMARY-FILE.
036900      *---------------------------------------------------------------*
037000       2200-PRINT-SORTED-PODCASTS SECTION.
037100      *---------------------------------------------------------------*
037200           PERFORM 8030-RETURN-SORT-RECORD.
037300           PERFORM 2210-PRINT-ONE-PODCAST
037400               UNTIL SORT-EOF.
037500       2200-EXIT-SECTION SECTION.
037600           EXIT.
037700      *---------------------------------------------------------------*
037800       2210-PRINT-ONE-PODCAST.
037900      *---------------------------------------------------------------*
038000           MOVE SR-ITEM-ID                 TO EP-GUID.
038100           READ EPISODE-FILE
038200               INVALID KEY
038300                   MOVE SR-ITEM-ID         TO DLP-TITLE
038400                   MOVE SPACES             TO DLP-NOTE-LINK
038500               NOT INVALID KEY
038600                   MOVE EP-TITLE (1:60)    TO DLP-TITLE
038700                   PERFORM 2220-BUILD-PODCAST-NOTE-LINK
038800           END-READ.
038900           MOVE SR-FINAL-RATING            TO WS-RATING-DISPLAY.
039000           MOVE WS-RATING-DISPLAY          TO DLP-RATING.
039100           MOVE SR-SUMMARY (1:39)          TO DLP-SUMMARY.
039200           MOVE DETAIL-LINE-PODCAST        TO PRINT-LINE.
039300           PERFORM 8200-WRITE-PRINT-LINE.
039400           ADD 1                           TO WS-PODCAST-COUNT.
039500           PERFORM 8030-RETURN-SORT-RECORD.
039600      *---------------------------------------------------------------*
039700       2220-BUILD-PODCAST-NOTE-LINK.
039800      *---------------------------------------------------------------*
039900           MOVE 'P'                        TO WS-FN-ITEM-TYPE.
040000           MOVE EP-PUB-DATE                TO WS-FN-RAW-DATE.
040100           MOVE EP-AUTHOR                  TO WS-FN-RAW-PERSON.
040200           MOVE EP-TITLE                   TO WS-FN-RAW-TITLE.
040300           CALL 'MDFNAME' USING WS-FN-ITEM-TYPE, WS-FN-RAW-DATE,
040400               WS-FN-RAW-PERSON, WS-FN-RAW-TITLE, WS-FN-NOTE-PATH.
040500           MOVE WS-FN-NOTE-PATH (1:16)     TO DLP-NOTE-LINK.
040600      *---------------------------------------------------------------*
040700       3000-PRINT-NEWSLETTER-SECTION.
040800      *---------------------------------------------------------------*
040900           MOVE '-- NEWSLETTERS --'        TO HL-SECTION-TITLE.
041000           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
041100           PERFORM 8200-WRITE-PRINT-LINE.
041200           PERFORM 8010-READ-NEWSLETTER-FILE.
041300           PERFORM 3100-SCREEN-NEWSLETTER-RECORD
041400               UNTIL NEWSLETTER-EOF.
041500      *---------------------------------------------------------------*
041600       3100-SCREEN-NEWSLETTER-RECORD.
041700      *---------------------------------------------------------------*
041800           IF NL-ST-COMPLETED
041900                   AND NL-UPD-DATE >= WS-WINDOW-START-DATE
042000                   AND NL-UPD-DATE <= WS-TARGET-DATE
042100               PERFORM 3200-PRINT-ONE-NEWSLETTER
042200           END-IF.
042300           PERFORM 8010-READ-NEWSLETTER-FILE.
042400      *---------------------------------------------------------------*
042500       3200-PRINT-ONE-NEWSLETTER.
042600      *---------------------------------------------------------------*
042700           MOVE NL-SUBJECT (1:50)          TO DLN-SUBJECT.
042800           IF NL-LINK = SPACES
042900               MOVE '#'                    TO DLN-LINK
043000           ELSE
043100               MOVE NL-LINK (1:20)         TO DLN-LINK
043200           END-IF.
043300           PERFORM 3300-BUILD-PREVIEW.
043400           MOVE DETAIL-LINE-NEWSLETTER     TO PRINT-LINE.
043500           PERFORM 8200-WRITE-PRINT-LINE.
043600           ADD 1                           TO WS-NEWSLETTER-COUNT.
043700      *---------------------------------------------------------------*
043800       3300-BUILD-PREVIEW.
043900      *---------------------------------------------------------------*
044000           MOVE NL-BODY-TEXT               TO WS-CL-RAW-TEXT.
044100           CALL 'MDCLEAN' USING WS-CL-RAW-TEXT, WS-CL-CLEAN-TEXT,
044200               WS-CL-ERROR-SW.
044300           IF WS-CL-ERROR OR WS-CL-CLEAN-TEXT = SPACES
044400               MOVE 'Preview unavailable.'  TO DLN-PREVIEW
044500           ELSE
044600               MOVE WS-CL-CLEAN-TEXT (1:52) TO DLN-PREVIEW
044700               MOVE '...'                   TO DLN-PREVIEW (53:3)
044800           END-IF.
044900      *---------------------------------------------------------------*
045000       4000-PRINT-FAILURE-SECTION.
045100      *---------------------------------------------------------------*
045200           MOVE '-- FAILURES --'           TO HL-SECTION-TITLE.
045300           MOVE HEADING-LINE-SECTION       TO PRINT-LINE.
045400           PERFORM 8200-WRITE-PRINT-LINE.
045500           PERFORM 4100-SCAN-EPISODE-FAILURES.
045600           PERFORM 4200-SCAN-NEWSLETTER-FAILURES.
045700      *---------------------------------------------------------------*
045800       4100-SCAN-EPISODE-FAILURES.
045900      *---------------------------------------------------------------*
046000           PERFORM 8020-READ-EPISODE-FILE.
046100           PERFORM 4110-SCREEN-EPISODE-FAILURE
046200               UNTIL EPISODE-EOF.
046300      *---------------------------------------------------------------*
046400       4110-SCREEN-EPISODE-FAILURE.
046500      *---------------------------------------------------------------*
046600           IF EP-ST-FAILED
046700                   AND EP-UPD-DATE >= WS-WINDOW-START-DATE
046800                   AND EP-UPD-DATE <= WS-TARGET-DATE
046900               MOVE 'PODCAST'              TO DLF-ITEM-TYPE
046950               MOVE EP-TITLE (1:60)        TO DLF-TITLE
047000               MOVE EP-ERROR-RSN           TO DLF-REASON
047100               MOVE DETAIL-LINE-FAILURE    TO PRINT-LINE
047200               PERFORM 8200-WRITE-PRINT-LINE
047300               ADD 1                       TO WS-FAILURE-COUNT
047400           END-IF.
047500           PERFORM 8020-READ-EPISODE-FILE.
047600      *---------------------------------------------------------------*
047700       4200-SCAN-NEWSLETTER-FAILURES.
047800      *---------------------------------------------------------------*
047900           PERFORM 8010-READ-NEWSLETTER-FILE.
048000           PERFORM 4210-SCREEN-NEWSLETTER-FAILURE
048100               UNTIL NEWSLETTER-EOF.
048200      *---------------------------------------------------------------*
048300       4210-SCREEN-NEWSLETTER-FAILURE.
048400      *---------------------------------------------------------------*
048500           IF NL-ST-FAILED
048600                   AND NL-UPD-DATE >= WS-WINDOW-START-DATE
048700                   AND NL-UPD-DATE <= WS-TARGET-DATE
048800               MOVE 'NEWSLETTER'           TO DLF-ITEM-TYPE
048850               MOVE NL-SUBJECT (1:60)      TO DLF-TITLE
048900               MOVE NL-ERROR-RSN           TO DLF-REASON
049000               MOVE DETAIL-LINE-FAILURE    TO PRINT-LINE
049100               PERFORM 8200-WRITE-PRINT-LINE
049200               ADD 1                       TO WS-FAILURE-COUNT
049300           END-IF.
049400           PERFORM 8010-READ-NEWSLETTER-FILE.
049500      *---------------------------------------------------------------*
049600       5000-PRINT-TOTALS-SECTION.
049700      *---------------------------------------------------------------*
049800           MOVE WS-PODCAST-COUNT           TO WS-PODCAST-DISPLAY.
049900           MOVE WS-NEWSLETTER-COUNT        TO WS-NEWSLETTER-DISPLAY.
050000           MOVE WS-FAILURE-COUNT           TO WS-FAILURE-DISPLAY.
050100           MOVE WS-PODCAST-DISPLAY         TO TL-PODCASTS.
050200           MOVE WS-NEWSLETTER-DISPLAY      TO TL-NEWSLETTERS.
050300           MOVE WS-FAILURE-DISPLAY         TO TL-FAILURES.
050400           MOVE TOTALS-LINE                TO PRINT-LINE.
050500           PERFORM 8200-WRITE-PRINT-LINE.
050600      *---------------------------------------------------------------*
050700       6000-CLOSE-FILES.
050800      *---------------------------------------------------------------*
050900           CLOSE SUMMARY-FILE, EPISODE-FILE, NEWSLETTER-FILE,
051000                 WEEKLY-DIGEST-FILE.
051100      *---------------------------------------------------------------*
051200       8000-READ-SUMMARY-FILE.
051300      *---------------------------------------------------------------*
051400           READ SUMMARY-FILE NEXT RECORD
051500               AT END SET SUMMARY-EOF TO TRUE.
051600      *---------------------------------------------------------------*
051700       8010-READ-NEWSLETTER-FILE.
051800      *---------------------------------------------------------------*
051900           READ NEWSLETTER-FILE NEXT RECORD
052000               AT END SET NEWSLETTER-EOF TO TRUE.
052100      *---------------------------------------------------------------*
052200       8020-READ-EPISODE-FILE.
052300      *---------------------------------------------------------------*
052400           READ EPISODE-FILE NEXT RECORD
052500               AT END SET EPISODE-EOF TO TRUE.
052600      *---------------------------------------------------------------*
052700       8030-RETURN-SORT-RECORD.
052800      *---------------------------------------------------------------*
052900           RETURN SORT-FILE
053000               AT END SET SORT-EOF TO TRUE.
053100      *---------------------------------------------------------------*
053200       8100-WRITE-TOP-OF-PAGE.
053300      *---------------------------------------------------------------*
053400           WRITE PRINT-RECORD
053500               AFTER ADVANCING PAGE.
053600           ADD 1                           TO PAGE-COUNT.
053700           MOVE 1                          TO LINE-COUNT.
053800      *---------------------------------------------------------------*
053900       8200-WRITE-PRINT-LINE.
054000      *---------------------------------------------------------------*
054100           WRITE PRINT-RECORD
054200               AFTER ADVANCING LINE-SPACEING.
054300           ADD LINE-SPACEING               TO LINE-COUNT.
054400      *---------------------------------------------------------------*
054500       9000-DISPLAY-TOTALS.
054600      *---------------------------------------------------------------*
054700           DISPLAY 'MDDIGW -- PODCASTS PRINTED:    ', WS-PODCAST-DISPLAY.
054800           DISPLAY 'MDDIGW -- NEWSLETTERS PRINTED: ', WS-NEWSLETTER-DISPLAY.
054900           DISPLAY 'MDDIGW -- FAILURES PRINTED:    ', WS-FAILURE-DISPLAY.
055000      *---------------------------------------------------------------*

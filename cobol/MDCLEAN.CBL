000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDCLEAN.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/16/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDCLEAN  --  NEWSLETTER BODY TEXT CLEANER                       *
001000*                                                                 *
001100*   CALLED SUBPROGRAM.  NORMALIZES THE NEWSLETTER BODY EXTRACT    *
001200*   BEFORE IT IS STORED: RUNS OF SPACES ARE COLLAPSED TO ONE,      *
001300*   AND LEADING/TRAILING BLANKS ARE TRIMMED.  THE BODY FIELD IS   *
001400*   CARRIED AS A SINGLE FIXED LENGTH EXTRACT RATHER THAN MULTIPLE *
001500*   PHYSICAL LINES, SO THE BLANK-LINE COLLAPSING THE DOWNSTREAM   *
001600*   MAIL READER USED TO DO DOES NOT APPLY HERE -- THERE ARE NO    *
001700*   LINE BREAKS LEFT IN THE EXTRACT BY THE TIME IT REACHES US.    *
001800*   A BODY CONTAINING BINARY GARBAGE (A NUL BYTE) IS REPORTED     *
001900*   BACK AS A CLEANING ERROR SO THE CALLER CAN FAIL THE ITEM      *
002000*   RATHER THAN FILE A BLANK SUMMARY.                              *
002100*-----------------------------------------------------------------*
002200*                     CHANGE LOG                                  *
002300*-----------------------------------------------------------------*
002400* 06/16/1987 RMM  MD-0004  ORIGINAL PROGRAM.                      *
002500* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE FIELDS IN THIS   *
002600*                          PROGRAM.  NO CHANGE REQUIRED.          *
002700* 11/11/2002 JTK  MD-0029  A BODY EXTRACT CONTAINING A NUL BYTE   *
002800*                          NOW FAILS THE ITEM INSTEAD OF BEING    *
002900*                          SILENTLY STORED AS GARBAGE.            *
003000*-----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-3090.
003400 OBJECT-COMPUTER. IBM-3090.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*-----------------------------------------------------------------*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*-----------------------------------------------------------------*
004100 01  WS-SWITCHES-MISC-FIELDS.
004200     05  WS-NUL-COUNT            PIC 9(03) USAGE COMP.
004300     05  WS-SCAN-INDEX           PIC 9(03) USAGE COMP.
004400     05  WS-OUT-POINTER          PIC 9(03) USAGE COMP.
004500     05  WS-PREVIOUS-WAS-SPACE-SW PIC X(01).
004600         88  WS-PREVIOUS-WAS-SPACE   VALUE 'Y'.
004700 01  WS-RAW-WORK-AREA.
004800     05  WS-RAW-WORK             PIC X(150).
004900 01  WS-RAW-WORK-R REDEFINES WS-RAW-WORK-AREA.
005000     05  WS-RAW-WORK-CHAR        PIC X(01) OCCURS 150 TIMES.
005100 01  WS-CLEAN-WORK-AREA.
005200     05  WS-CLEAN-WORK           PIC X(150).
005300 01  WS-CLEAN-WORK-R REDEFINES WS-CLEAN-WORK-AREA.
005400     05  WS-CLEAN-WORK-CHAR      PIC X(01) OCCURS 150 TIMES.
005410*    MD-0029 -- HALF VIEW OF THE CLEANED TEXT KEPT FOR THE         *
005420*    ABEND DUMP WHEN THE NUL-BYTE CHECK WAS FIRST ADDED.           *
005430 01  WS-CLEAN-WORK-HALF-R REDEFINES WS-CLEAN-WORK-AREA.
005440     05  WS-CLEAN-WORK-FIRST-HALF   PIC X(75).
005450     05  WS-CLEAN-WORK-SECOND-HALF  PIC X(75).
005500*-----------------------------------------------------------------*
005600 LINKAGE SECTION.
005700*-----------------------------------------------------------------*
005800 01  LK-RAW-TEXT                 PIC X(150).
005900 01  LK-CLEAN-TEXT               PIC X(150).
006000 01  LK-ERROR-SW                 PIC X(01).
006100     88  LK-CLEAN-ERROR              VALUE 'Y'.
006200     88  LK-CLEAN-OK                 VALUE 'N'.
006300*=================================================================*
006400 PROCEDURE DIVISION USING LK-RAW-TEXT, LK-CLEAN-TEXT, LK-ERROR-SW.
006500*-----------------------------------------------------------------*
006600 0000-MAIN-PARAGRAPH.
006700*-----------------------------------------------------------------*
006800     MOVE SPACES                 TO LK-CLEAN-TEXT.
006900     SET LK-CLEAN-OK TO TRUE.
007000     MOVE LK-RAW-TEXT            TO WS-RAW-WORK.
007100     MOVE 0                      TO WS-NUL-COUNT.
007200     INSPECT WS-RAW-WORK TALLYING WS-NUL-COUNT FOR ALL X'00'.
007300     IF WS-NUL-COUNT > 0
007400         SET LK-CLEAN-ERROR TO TRUE
007500     ELSE
007600         PERFORM 1000-COLLAPSE-AND-TRIM
007700         MOVE WS-CLEAN-WORK      TO LK-CLEAN-TEXT.
007800     GOBACK.
007900*-----------------------------------------------------------------*
008000 1000-COLLAPSE-AND-TRIM.
008100*-----------------------------------------------------------------*
008200     MOVE SPACES                 TO WS-CLEAN-WORK.
008300     MOVE 0                      TO WS-OUT-POINTER.
008400     SET WS-PREVIOUS-WAS-SPACE TO TRUE.
008500     PERFORM 1100-COPY-ONE-CHARACTER
008600         VARYING WS-SCAN-INDEX FROM 1 BY 1
008700         UNTIL WS-SCAN-INDEX > 150.
008800     PERFORM 1200-TRIM-TRAILING-SPACE.
008900*-----------------------------------------------------------------*
009000 1100-COPY-ONE-CHARACTER.
009100*-----------------------------------------------------------------*
009200     IF WS-RAW-WORK-CHAR (WS-SCAN-INDEX) = SPACE
009300         IF NOT WS-PREVIOUS-WAS-SPACE
009400             ADD 1               TO WS-OUT-POINTER
009500             MOVE SPACE          TO WS-CLEAN-WORK-CHAR (WS-OUT-POINTER)
009600             SET WS-PREVIOUS-WAS-SPACE TO TRUE
009700         END-IF
009800     ELSE
009900         ADD 1                   TO WS-OUT-POINTER
010000         MOVE WS-RAW-WORK-CHAR (WS-SCAN-INDEX)
010100                                 TO WS-CLEAN-WORK-CHAR (WS-OUT-POINTER)
010200         SET WS-PREVIOUS-WAS-SPACE TO FALSE
010300     END-IF.
010400*-----------------------------------------------------------------*
010500 1200-TRIM-TRAILING-SPACE.
010600*-----------------------------------------------------------------*
010700     IF WS-OUT-POINTER > 0
010800         IF WS-CLEAN-WORK-CHAR (WS-OUT-POINTER) = SPACE
010900             SUBTRACT 1          FROM WS-OUT-POINTER.
011000*-----------------------------------------------------------------*

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDYTLNK.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDYTLNK  --  TIMESTAMP LINK FORMATTER                           *
001000*                                                                 *
001100*   CALLED SUBPROGRAM.  TURNS A TRANSCRIPT TIMESTAMP (MM:SS OR    *
001200*   HH:MM:SS) AND THE EPISODE'S SOURCE URL INTO THE CLICKABLE     *
001300*   LINK TEXT THAT GOES INTO A NOTE.  WHEN THE SOURCE IS A        *
001400*   YOUTUBE URL THE VIDEO ID IS PULLED OUT AND A DEEP LINK WITH   *
001500*   THE COMPUTED SECOND OFFSET IS BUILT; OTHERWISE A PLAIN        *
001600*   BRACKETED TIMESTAMP IS RETURNED.                              *
001700*-----------------------------------------------------------------*
001800*                     CHANGE LOG                                  *
001900*-----------------------------------------------------------------*
002000* 06/09/1987 RMM  MD-0003  ORIGINAL PROGRAM.                      *
002100* 08/22/1994 RMM  MD-0012  RECOGNIZE THE SHORT YOUTU.BE FORM OF   *
002200*                          A YOUTUBE LINK, NOT JUST WATCH?V=.     *
002300* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- NO DATE FIELDS IN THIS   *
002400*                          PROGRAM.  NO CHANGE REQUIRED.          *
002500* 04/17/2007 JTK  MD-0038  FALL BACK TO THE ORIGINAL URL WHEN A   *
002600*                          YOUTUBE LINK CANNOT BE BROKEN DOWN     *
002700*                          INTO AN ELEVEN CHARACTER VIDEO ID.     *
002710* 02/14/2025 JTK  MD-0061  &T= OFFSET WAS BEING WRITTEN WITH      *
002720*                          LEADING ZEROES (0000065S) -- NOW       *
002730*                          ZERO-SUPPRESSED TO MATCH THE REST OF   *
002740*                          THE LINK FORMAT.                       *
002800*-----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3090.
003200 OBJECT-COMPUTER. IBM-3090.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*-----------------------------------------------------------------*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*-----------------------------------------------------------------*
003900 01  WS-SWITCHES-MISC-FIELDS.
004000     05  WS-TS-FIELD-COUNT       PIC 9(01) USAGE COMP.
004100     05  WS-SCAN-POS             PIC 9(02) USAGE COMP.
004200     05  WS-LAST-USABLE-POS      PIC 9(02) USAGE COMP.
004300     05  WS-YOUTUBE-SW           PIC X(01).
004400         88  WS-IS-YOUTUBE           VALUE 'Y'.
004500     05  WS-ID-FOUND-SW          PIC X(01).
004600         88  WS-ID-WAS-FOUND         VALUE 'Y'.
004700 01  WS-TS-PARTS.
004800     05  WS-TS-PART1             PIC 9(02).
004900     05  WS-TS-PART2             PIC 9(02).
005000     05  WS-TS-PART3             PIC 9(02).
005010 01  WS-TS-PARTS-R REDEFINES WS-TS-PARTS.
005020     05  WS-TS-PARTS-CHAR        PIC X(01) OCCURS 6 TIMES.
005100 01  WS-TOTAL-SECONDS            PIC 9(07) USAGE COMP.
005200 01  WS-TOTAL-SECONDS-DISPLAY    PIC Z(6)9.
005210 01  WS-TOTAL-SECONDS-DISPLAY-R REDEFINES WS-TOTAL-SECONDS-DISPLAY.
005220     05  WS-SECONDS-DISPLAY-CHAR PIC X(01) OCCURS 7 TIMES.
005230 01  WS-SECONDS-START-POS        PIC 9(01) USAGE COMP.
005300 01  WS-SOURCE-UPPER-AREA.
005310     05  WS-SOURCE-UPPER         PIC X(60).
005320 01  WS-SOURCE-UPPER-R REDEFINES WS-SOURCE-UPPER-AREA.
005330     05  WS-SOURCE-UPPER-CHAR    PIC X(01) OCCURS 60 TIMES.
005400 01  WS-VIDEO-ID-AREA.
005410     05  WS-VIDEO-ID             PIC X(11).
005420 01  WS-VIDEO-ID-R REDEFINES WS-VIDEO-ID-AREA.
005430     05  WS-VIDEO-ID-CHAR        PIC X(01) OCCURS 11 TIMES.
005500*-----------------------------------------------------------------*
005600 LINKAGE SECTION.
005700*-----------------------------------------------------------------*
005800 01  LK-TIMESTAMP-TEXT           PIC X(08).
005900 01  LK-SOURCE-URL               PIC X(60).
006000 01  LK-LINK-TEXT                PIC X(150).
006100*=================================================================*
006200 PROCEDURE DIVISION USING LK-TIMESTAMP-TEXT, LK-SOURCE-URL,
006300     LK-LINK-TEXT.
006400*-----------------------------------------------------------------*
006500 0000-MAIN-PARAGRAPH.
006600*-----------------------------------------------------------------*
006700     MOVE SPACES                 TO LK-LINK-TEXT.
006800     PERFORM 1000-COMPUTE-TOTAL-SECONDS.
006900     PERFORM 2000-CHECK-FOR-YOUTUBE.
007000     IF WS-IS-YOUTUBE
007100         PERFORM 3000-EXTRACT-VIDEO-ID
007200         PERFORM 4000-BUILD-YOUTUBE-LINK
007300     ELSE
007400         PERFORM 5000-BUILD-PLAIN-LINK.
007500     GOBACK.
007600*-----------------------------------------------------------------*
007700 1000-COMPUTE-TOTAL-SECONDS.
007800*-----------------------------------------------------------------*
007900     MOVE 0                      TO WS-TS-FIELD-COUNT
008000                                    WS-TOTAL-SECONDS
008100                                    WS-TS-PART1 WS-TS-PART2 WS-TS-PART3.
008200     UNSTRING LK-TIMESTAMP-TEXT DELIMITED BY ':'
008300         INTO WS-TS-PART1, WS-TS-PART2, WS-TS-PART3
008400         TALLYING IN WS-TS-FIELD-COUNT.
008500     IF WS-TS-FIELD-COUNT = 2
008600         COMPUTE WS-TOTAL-SECONDS =
008700             (WS-TS-PART1 * 60) + WS-TS-PART2
008800     ELSE
008900         IF WS-TS-FIELD-COUNT = 3
009000             COMPUTE WS-TOTAL-SECONDS =
009100                 (WS-TS-PART1 * 3600) + (WS-TS-PART2 * 60)
009200                     + WS-TS-PART3
009300         ELSE
009400             MOVE 0              TO WS-TOTAL-SECONDS
009500         END-IF
009600     END-IF.
009700     MOVE WS-TOTAL-SECONDS       TO WS-TOTAL-SECONDS-DISPLAY.
009710*    MD-0061 -- WS-TOTAL-SECONDS-DISPLAY IS ZERO-SUPPRESSED SO THE
009720*    LINK DOES NOT CARRY LEADING ZEROES; WS-SECONDS-START-POS IS
009730*    WHERE THE DIGITS ACTUALLY BEGIN.
009740     MOVE 1                      TO WS-SECONDS-START-POS.
009750     PERFORM 1050-FIND-SECONDS-START-POS
009760         VARYING WS-SECONDS-START-POS FROM 1 BY 1
009770         UNTIL WS-SECONDS-START-POS > 7
009780            OR WS-SECONDS-DISPLAY-CHAR (WS-SECONDS-START-POS)
009790                   NOT = SPACE.
009800*-----------------------------------------------------------------*
009810 1050-FIND-SECONDS-START-POS.
009820*-----------------------------------------------------------------*
009830     CONTINUE.
009840*-----------------------------------------------------------------*
009900 2000-CHECK-FOR-YOUTUBE.
010000*-----------------------------------------------------------------*
010100     SET WS-IS-YOUTUBE TO FALSE.
010200     MOVE LK-SOURCE-URL          TO WS-SOURCE-UPPER.
010300     INSPECT WS-SOURCE-UPPER CONVERTING
010400         'abcdefghijklmnopqrstuvwxyz' TO
010500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010600     MOVE 49                     TO WS-LAST-USABLE-POS.
010700     PERFORM 2100-SCAN-FOR-YOUTUBE-COM
010800         VARYING WS-SCAN-POS FROM 1 BY 1
010900         UNTIL WS-SCAN-POS > WS-LAST-USABLE-POS
011000            OR WS-IS-YOUTUBE.
011100     MOVE 52                     TO WS-LAST-USABLE-POS.
011200     IF NOT WS-IS-YOUTUBE
011300         PERFORM 2200-SCAN-FOR-YOUTU-BE
011400             VARYING WS-SCAN-POS FROM 1 BY 1
011500             UNTIL WS-SCAN-POS > WS-LAST-USABLE-POS
011600                OR WS-IS-YOUTUBE.
011700*-----------------------------------------------------------------*
011800 2100-SCAN-FOR-YOUTUBE-COM.
011900*-----------------------------------------------------------------*
012000     IF WS-SOURCE-UPPER (WS-SCAN-POS:11) = 'YOUTUBE.COM'
012100         SET WS-IS-YOUTUBE TO TRUE.
012200*-----------------------------------------------------------------*
012300 2200-SCAN-FOR-YOUTU-BE.
012400*-----------------------------------------------------------------*
012500     IF WS-SOURCE-UPPER (WS-SCAN-POS:8) = 'YOUTU.BE'
012600         SET WS-IS-YOUTUBE TO TRUE.
012700*-----------------------------------------------------------------*
012800 3000-EXTRACT-VIDEO-ID.
012900*-----------------------------------------------------------------*
013000     SET WS-ID-FOUND-SW TO FALSE.
013100     MOVE SPACES                 TO WS-VIDEO-ID.
013200     MOVE 49                     TO WS-LAST-USABLE-POS.
013300     SET WS-ID-FOUND-SW TO FALSE.
013400     PERFORM 3100-SCAN-FOR-V-EQUALS
013500         VARYING WS-SCAN-POS FROM 1 BY 1
013600         UNTIL WS-SCAN-POS > WS-LAST-USABLE-POS
013700            OR WS-ID-WAS-FOUND.
013800     IF NOT WS-ID-WAS-FOUND
013900         MOVE 41                 TO WS-LAST-USABLE-POS
014000         PERFORM 3200-SCAN-FOR-YOUTU-BE-SLASH
014100             VARYING WS-SCAN-POS FROM 1 BY 1
014200             UNTIL WS-SCAN-POS > WS-LAST-USABLE-POS
014300                OR WS-ID-WAS-FOUND.
014400*-----------------------------------------------------------------*
014500 3100-SCAN-FOR-V-EQUALS.
014600*-----------------------------------------------------------------*
014700     IF WS-SOURCE-UPPER (WS-SCAN-POS:2) = 'V='
014800         MOVE LK-SOURCE-URL (WS-SCAN-POS + 2:11) TO WS-VIDEO-ID
014900         SET WS-ID-FOUND-SW TO TRUE.
015000*-----------------------------------------------------------------*
015100 3200-SCAN-FOR-YOUTU-BE-SLASH.
015200*-----------------------------------------------------------------*
015300     IF WS-SOURCE-UPPER (WS-SCAN-POS:9) = 'YOUTU.BE/'
015400         MOVE LK-SOURCE-URL (WS-SCAN-POS + 9:11) TO WS-VIDEO-ID
015500         SET WS-ID-FOUND-SW TO TRUE.
015600*-----------------------------------------------------------------*
015700 4000-BUILD-YOUTUBE-LINK.
015800*-----------------------------------------------------------------*
015900     IF WS-ID-WAS-FOUND
016000         STRING '['              DELIMITED BY SIZE
016100                LK-TIMESTAMP-TEXT DELIMITED BY SPACE
016200                '](https://youtube.com/watch?v=' DELIMITED BY SIZE
016300                WS-VIDEO-ID      DELIMITED BY SIZE
016400                '&t='            DELIMITED BY SIZE
016500                WS-TOTAL-SECONDS-DISPLAY (WS-SECONDS-START-POS:)
016550                                   DELIMITED BY SIZE
016600                's)'             DELIMITED BY SIZE
016700           INTO LK-LINK-TEXT
016800     ELSE
016900         STRING '['              DELIMITED BY SIZE
017000                LK-TIMESTAMP-TEXT DELIMITED BY SPACE
017100                ']('             DELIMITED BY SIZE
017200                LK-SOURCE-URL    DELIMITED BY SPACE
017300                ')'              DELIMITED BY SIZE
017400           INTO LK-LINK-TEXT.
017500*-----------------------------------------------------------------*
017600 5000-BUILD-PLAIN-LINK.
017700*-----------------------------------------------------------------*
017800     STRING '['                  DELIMITED BY SIZE
017900            LK-TIMESTAMP-TEXT    DELIMITED BY SPACE
018000            ']'                  DELIMITED BY SIZE
018100       INTO LK-LINK-TEXT.
018200*-----------------------------------------------------------------*

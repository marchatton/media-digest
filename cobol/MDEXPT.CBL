000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MDEXPT.
000300 AUTHOR.        RHONDA MAE MERCER.
000400 INSTALLATION.  MEDIA DIGEST BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/23/1987.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800*-----------------------------------------------------------------*
000900* MDEXPT   --  PODCAST NOTE EXPORT                                *
001000*                                                                 *
001100*   FOR EVERY EPISODE CARRYING A PODCAST SUMMARY, BUILDS THE      *
001200*   VAULT NOTE DOCUMENT (TITLE, DATE, AUTHOR, LINK, RATING,       *
001300*   SUMMARY AND KEY TOPICS) AND WRITES IT TO THE NEW NOTE FILE.   *
001400*   THE NOTE FILE IS CARRIED FORWARD FROM RUN TO RUN AS A SINGLE  *
001500*   CONCATENATED OLD-MASTER/NEW-MASTER PAIR, ONE HEADER/DETAIL/   *
001600*   TRAILER GROUP OF RECORDS PER NOTE, SO THAT A PRIOR NOTE CAN   *
001700*   BE CHECKED FOR A HAND ENTERED RATING BEFORE IT IS             *
001800*   OVERWRITTEN -- THE MANUAL EDIT GUARD.  A GUARDED NOTE IS      *
001900*   CARRIED FORWARD UNCHANGED INSTEAD OF BEING REBUILT.           *
002000*-----------------------------------------------------------------*
002100*                     CHANGE LOG                                  *
002200*-----------------------------------------------------------------*
002300* 06/23/1987 RMM  MD-0005  ORIGINAL PROGRAM.                      *
002400* 02/02/1999 JTK  MD-0020  Y2K REVIEW -- EP-PUB-DATE AND THE      *
002500*                          STAMPED NOTE DATE LINES ALREADY CARRY  *
002600*                          FOUR DIGIT YEARS.  NO CHANGE REQUIRED. *
002700* 07/30/2001 JTK  MD-0026  THE OLD NOTE GUARD TABLE IS NOW SIZED  *
002800*                          BY OCCURS DEPENDING ON SO A SHORT      *
002900*                          VAULT DOES NOT PAY FOR 200 ENTRIES.    *
003000* 10/04/2009 JTK  MD-0042  ADDED THE OPTIONAL MOMENT LINE FOR     *
003100*                          TOPICS THAT CARRY A LEADING TIMESTAMP, *
003200*                          CALLING THE SAME LINK FORMATTER THE    *
003300*                          OLD TRANSCRIPT BROWSER USED.           *
003400*-----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*-----------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SUMMARY-FILE ASSIGN TO SUMMFILE
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE  IS SEQUENTIAL
004700         RECORD KEY   IS SM-ITEM-ID
004800         FILE STATUS  IS WS-SUMMARY-FILE-STATUS.
004900     SELECT EPISODE-FILE ASSIGN TO EPISFILE
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE  IS DYNAMIC
005200         RECORD KEY   IS EP-GUID
005300         FILE STATUS  IS WS-EPISODE-FILE-STATUS.
005400     SELECT OLD-NOTE-FILE ASSIGN TO OLDNOTES
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WS-OLD-NOTE-FILE-STATUS.
005700     SELECT NEW-NOTE-FILE ASSIGN TO NEWNOTES
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-NEW-NOTE-FILE-STATUS.
006000*-----------------------------------------------------------------*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*-----------------------------------------------------------------*
006400 FD  SUMMARY-FILE
006500     DATA RECORD IS SUMMARY-RECORD.
006600     COPY MDSMREC.
006700*-----------------------------------------------------------------*
006800 FD  EPISODE-FILE
006900     DATA RECORD IS EPISODE-RECORD.
007000     COPY MDEPREC.
007100*-----------------------------------------------------------------*
007200 FD  OLD-NOTE-FILE
007300     DATA RECORD IS NOTE-LINE-RECORD-OLD.
007400 01  NOTE-LINE-RECORD-OLD.
007500     05  NLO-LINE-TYPE           PIC X(01).
007600     05  NLO-LINE-TEXT           PIC X(131).
007700*-----------------------------------------------------------------*
007800 FD  NEW-NOTE-FILE
007900     DATA RECORD IS NOTE-LINE-RECORD-NEW.
008000 01  NOTE-LINE-RECORD-NEW.
008100     05  NLN-LINE-TYPE           PIC X(01).
008200         88  NLN-TYPE-HEADER         VALUE 'H'.
008300         88  NLN-TYPE-DETAIL         VALUE 'D'.
008400         88  NLN-TYPE-TRAILER        VALUE 'T'.
008500     05  NLN-LINE-TEXT           PIC X(131).
008600*-----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*-----------------------------------------------------------------*
008900 01  WS-SWITCHES-MISC-FIELDS.
009000     05  WS-SUMMARY-FILE-STATUS  PIC 99.
009100         88  WS-SUMMARY-FILE-OK      VALUE 00.
009200     05  WS-EPISODE-FILE-STATUS  PIC 99.
009300         88  WS-EPISODE-FILE-OK      VALUE 00.
009400     05  WS-OLD-NOTE-FILE-STATUS PIC 99.
009500         88  WS-OLD-NOTE-FILE-OK     VALUE 00.
009600         88  WS-OLD-NOTE-FILE-MISSING VALUE 35.
009700     05  WS-NEW-NOTE-FILE-STATUS PIC 99.
009800         88  WS-NEW-NOTE-FILE-OK     VALUE 00.
009900     05  WS-SUMMARY-EOF-SW       PIC X(01).
010000         88  WS-SUMMARY-EOF          VALUE 'Y'.
010100     05  WS-OLD-NOTE-EOF-SW      PIC X(01).
010200         88  WS-OLD-NOTE-EOF         VALUE 'Y'.
010300     05  WS-GUARD-TRIPPED-SW     PIC X(01).
010400         88  WS-GUARD-TRIPPED        VALUE 'Y'.
010500     05  WS-MOMENT-PRESENT-SW    PIC X(01).
010600         88  WS-MOMENT-PRESENT       VALUE 'Y'.
010700 01  WS-COUNTERS.
010800     05  WS-EXPORTED-COUNT       PIC 9(05) USAGE COMP.
010900     05  WS-SKIPPED-GUARD-COUNT  PIC 9(05) USAGE COMP.
011000     05  WS-EPISODE-NOT-FOUND-COUNT PIC 9(05) USAGE COMP.
011010*    MD-0110 -- BYTE-LEVEL VIEW OF THE RUN COUNTERS FOR THE DUMP
011020*    LISTING WHEN THE EXPORT TOTALS LOOKED WRONG.
011030 01  WS-COUNTERS-CHAR-R REDEFINES WS-COUNTERS.
011040     05  WS-COUNTERS-CHAR        PIC X(01) OCCURS 15 TIMES.
011100*-----------------------------------------------------------------*
011200*    OLD NOTE GUARD TABLE -- ONE ENTRY PER NOTE SEEN IN LAST       *
011300*    RUN'S NOTE FILE, SIZED BY OCCURS DEPENDING ON SO A SMALL      *
011400*    VAULT DOES NOT CARRY THE FULL 200 ENTRY TABLE IN STORAGE.     *
011500*-----------------------------------------------------------------*
011600 01  WS-OLD-NOTE-COUNT           PIC 9(03) USAGE COMP.
011700 01  WS-OLD-NOTE-TABLE.
011800     05  OLD-NOTE-GUARD-ENTRY OCCURS 1 TO 200 TIMES
011900                 DEPENDING ON WS-OLD-NOTE-COUNT
012000                 INDEXED BY OLD-NOTE-IDX.
012100         10  OG-FILENAME         PIC X(120).
012200         10  OG-MANUAL-EDIT-SW   PIC X(01).
012300             88  OG-MANUAL-EDIT      VALUE 'Y'.
012400         10  OG-LINE-COUNT       PIC 9(02) USAGE COMP.
012500         10  OG-BODY-LINE OCCURS 8 TIMES PIC X(131).
012600 01  WS-CURRENT-ENTRY-INDEX      PIC 9(03) USAGE COMP.
012700 01  WS-SEARCH-INDEX             PIC 9(03) USAGE COMP.
012800*-----------------------------------------------------------------*
012900 01  WS-NOTE-BUILD-AREA.
013000     05  WS-NOTE-PATH            PIC X(120).
013100     05  WS-NOTE-LINK            PIC X(60).
013200     05  WS-AUTHOR-DEFAULTED     PIC X(40).
013300     05  WS-ONE-DETAIL-LINE      PIC X(131).
013400     05  WS-MOMENT-LINK-TEXT     PIC X(150).
013500     05  WS-MOMENT-TIMESTAMP     PIC X(08).
013550 01  WS-MOMENT-TIMESTAMP-R REDEFINES WS-MOMENT-TIMESTAMP.
013560     05  WS-MOMENT-TS-HOURS      PIC X(02).
013570     05  FILLER                  PIC X(01).
013580     05  WS-MOMENT-TS-MINUTES    PIC X(02).
013590     05  FILLER                  PIC X(01).
013600     05  WS-MOMENT-TS-SECONDS    PIC X(02).
013700 01  WS-RATING-DISPLAY-AREA.
013710     05  WS-RATING-DISPLAY       PIC 9(01).
013720 01  WS-TOPICS-WORK              PIC X(100).
013800 01  WS-TOPICS-WORK-R REDEFINES WS-TOPICS-WORK.
013900     05  WS-TOPIC-DIGIT-1        PIC X(01).
014000     05  WS-TOPIC-DIGIT-2        PIC X(01).
014050     05  WS-TOPIC-COLON          PIC X(01).
014060     05  FILLER                  PIC X(97).
014100*-----------------------------------------------------------------*
014200 PROCEDURE DIVISION.
014300*-----------------------------------------------------------------*
014400 0000-MAIN-PARAGRAPH.
014500*-----------------------------------------------------------------*
014600     PERFORM 1000-OPEN-FILES.
014700     PERFORM 1500-LOAD-OLD-NOTE-GUARD-TABLE.
014800     IF WS-SUMMARY-FILE-OK
014900         PERFORM 2000-EXPORT-NOTES UNTIL WS-SUMMARY-EOF.
015000     PERFORM 3900-CLOSE-FILES.
015100     PERFORM 9000-DISPLAY-TOTALS.
015200     GOBACK.
015300*-----------------------------------------------------------------*
015400 1000-OPEN-FILES.
015500*-----------------------------------------------------------------*
015600     OPEN INPUT SUMMARY-FILE.
015700     OPEN INPUT EPISODE-FILE.
015800     OPEN OUTPUT NEW-NOTE-FILE.
015900*-----------------------------------------------------------------*
016000 1500-LOAD-OLD-NOTE-GUARD-TABLE.
016100*-----------------------------------------------------------------*
016200     MOVE 0                      TO WS-OLD-NOTE-COUNT.
016300     OPEN INPUT OLD-NOTE-FILE.
016400     IF WS-OLD-NOTE-FILE-OK
016450         PERFORM 1600-READ-OLD-NOTE-RECORD
016500         PERFORM 1700-LOAD-ONE-OLD-NOTE-LINE
016700             UNTIL WS-OLD-NOTE-EOF
016800         CLOSE OLD-NOTE-FILE
016900     ELSE
017000         SET WS-OLD-NOTE-EOF TO TRUE.
017100*-----------------------------------------------------------------*
017200 1600-READ-OLD-NOTE-RECORD.
017300*-----------------------------------------------------------------*
017400     READ OLD-NOTE-FILE
017500         AT END
017600             SET WS-OLD-NOTE-EOF TO TRUE.
017700*-----------------------------------------------------------------*
017800 1700-LOAD-ONE-OLD-NOTE-LINE.
017900*-----------------------------------------------------------------*
018000     EVALUATE NLO-LINE-TYPE
018100         WHEN 'H'
018200             IF WS-OLD-NOTE-COUNT < 200
018300                 ADD 1           TO WS-OLD-NOTE-COUNT
018400                 MOVE WS-OLD-NOTE-COUNT TO WS-CURRENT-ENTRY-INDEX
018500                 MOVE NLO-LINE-TEXT (1:120)
018600                                 TO OG-FILENAME (WS-CURRENT-ENTRY-INDEX)
018700                 MOVE 'N'        TO OG-MANUAL-EDIT-SW (WS-CURRENT-ENTRY-INDEX)
018800                 MOVE 0          TO OG-LINE-COUNT (WS-CURRENT-ENTRY-INDEX)
018900             END-IF
019000         WHEN 'D'
019100             IF WS-OLD-NOTE-COUNT > 0
019200                 AND OG-LINE-COUNT (WS-CURRENT-ENTRY-INDEX) < 8
019300                 ADD 1           TO OG-LINE-COUNT (WS-CURRENT-ENTRY-INDEX)
019400                 MOVE NLO-LINE-TEXT
019500                     TO OG-BODY-LINE (WS-CURRENT-ENTRY-INDEX
019600                         OG-LINE-COUNT (WS-CURRENT-ENTRY-INDEX))
019700                 IF NLO-LINE-TEXT (1:7) = 'RATING:'
019800                     AND NLO-LINE-TEXT (8:124) NOT = SPACES
019850                     MOVE 'Y'    TO OG-MANUAL-EDIT-SW (WS-CURRENT-ENTRY-INDEX)
020000                 END-IF
020100             END-IF
020200         WHEN OTHER
020300             CONTINUE
020400     END-EVALUATE.
020500     PERFORM 1600-READ-OLD-NOTE-RECORD.
020600*-----------------------------------------------------------------*
020700 2000-EXPORT-NOTES.
020800*-----------------------------------------------------------------*
020900     READ SUMMARY-FILE
021000         AT END
021100             SET WS-SUMMARY-EOF TO TRUE
021200         NOT AT END
021300             IF SM-TYPE-PODCAST
021400                 PERFORM 3000-EXPORT-ONE-NOTE
021500             END-IF
021600     END-READ.
021700*-----------------------------------------------------------------*
021800 3000-EXPORT-ONE-NOTE.
021900*-----------------------------------------------------------------*
022000     MOVE SM-ITEM-ID             TO EP-GUID.
022100     READ EPISODE-FILE
022200         INVALID KEY
022300             ADD 1               TO WS-EPISODE-NOT-FOUND-COUNT
022400         NOT INVALID KEY
022500             PERFORM 3100-BUILD-NOTE-IDENTITY
022600             PERFORM 3200-CHECK-MANUAL-EDIT-GUARD
022700             IF WS-GUARD-TRIPPED
022800                 PERFORM 3300-CARRY-FORWARD-OLD-NOTE
022900                 ADD 1           TO WS-SKIPPED-GUARD-COUNT
023000             ELSE
023100                 PERFORM 3400-WRITE-FRESH-NOTE
023200                 ADD 1           TO WS-EXPORTED-COUNT
023300             END-IF
023400     END-READ.
023500*-----------------------------------------------------------------*
023600 3100-BUILD-NOTE-IDENTITY.
023700*-----------------------------------------------------------------*
023800     IF EP-AUTHOR = SPACES
023900         MOVE 'Unknown podcast' TO WS-AUTHOR-DEFAULTED
024000     ELSE
024100         MOVE EP-AUTHOR          TO WS-AUTHOR-DEFAULTED.
024200     CALL 'MDFNAME' USING 'P', EP-PUB-DATE, WS-AUTHOR-DEFAULTED,
024300         EP-TITLE, WS-NOTE-PATH.
024400     IF EP-VIDEO-URL NOT = SPACES
024500         MOVE EP-VIDEO-URL       TO WS-NOTE-LINK
024600     ELSE
024700         IF EP-AUDIO-URL NOT = SPACES
024800             MOVE EP-AUDIO-URL   TO WS-NOTE-LINK
024900         ELSE
025000             MOVE SPACES         TO WS-NOTE-LINK.
025100*-----------------------------------------------------------------*
025200 3200-CHECK-MANUAL-EDIT-GUARD.
025300*-----------------------------------------------------------------*
025400     SET WS-GUARD-TRIPPED TO FALSE.
025500     MOVE 0                      TO WS-CURRENT-ENTRY-INDEX.
025600     IF WS-OLD-NOTE-COUNT > 0
025700         PERFORM 3210-SEARCH-ONE-ENTRY
025800             VARYING WS-SEARCH-INDEX FROM 1 BY 1
025900             UNTIL WS-SEARCH-INDEX > WS-OLD-NOTE-COUNT
026000                OR WS-CURRENT-ENTRY-INDEX > 0.
026100*-----------------------------------------------------------------*
026200 3210-SEARCH-ONE-ENTRY.
026300*-----------------------------------------------------------------*
026400     IF OG-FILENAME (WS-SEARCH-INDEX) = WS-NOTE-PATH
026500         MOVE WS-SEARCH-INDEX    TO WS-CURRENT-ENTRY-INDEX
026600         IF OG-MANUAL-EDIT (WS-SEARCH-INDEX)
026700             SET WS-GUARD-TRIPPED TO TRUE
026800         END-IF
026900     END-IF.
027000*-----------------------------------------------------------------*
027100 3300-CARRY-FORWARD-OLD-NOTE.
027200*-----------------------------------------------------------------*
027300     MOVE 'H'                    TO NLN-LINE-TYPE.
027400     MOVE OG-FILENAME (WS-CURRENT-ENTRY-INDEX) TO NLN-LINE-TEXT (1:120).
027500     WRITE NOTE-LINE-RECORD-NEW.
027600     PERFORM 3310-WRITE-ONE-SAVED-LINE
027700         VARYING WS-SEARCH-INDEX FROM 1 BY 1
027800         UNTIL WS-SEARCH-INDEX > OG-LINE-COUNT (WS-CURRENT-ENTRY-INDEX).
027900     MOVE 'T'                    TO NLN-LINE-TYPE.
028000     MOVE SPACES                 TO NLN-LINE-TEXT.
028100     WRITE NOTE-LINE-RECORD-NEW.
028200*-----------------------------------------------------------------*
028300 3310-WRITE-ONE-SAVED-LINE.
028400*-----------------------------------------------------------------*
028500     MOVE 'D'                    TO NLN-LINE-TYPE.
028600     MOVE OG-BODY-LINE (WS-CURRENT-ENTRY-INDEX WS-SEARCH-INDEX)
028700                                 TO NLN-LINE-TEXT.
028800     WRITE NOTE-LINE-RECORD-NEW.
028900*-----------------------------------------------------------------*
029000 3400-WRITE-FRESH-NOTE.
029100*-----------------------------------------------------------------*
029200     MOVE 'H'                    TO NLN-LINE-TYPE.
029300     MOVE WS-NOTE-PATH           TO NLN-LINE-TEXT (1:120).
029400     WRITE NOTE-LINE-RECORD-NEW.
029500     STRING 'TITLE: ' DELIMITED BY SIZE
029600            EP-TITLE  DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
029700     PERFORM 3410-WRITE-DETAIL-LINE.
029800     STRING 'DATE: '  DELIMITED BY SIZE
029900            EP-PUB-DATE DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
030000     PERFORM 3410-WRITE-DETAIL-LINE.
030100     STRING 'AUTHOR: ' DELIMITED BY SIZE
030200            WS-AUTHOR-DEFAULTED DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
030300     PERFORM 3410-WRITE-DETAIL-LINE.
030400     STRING 'LINK: '  DELIMITED BY SIZE
030500            WS-NOTE-LINK DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
030600     PERFORM 3410-WRITE-DETAIL-LINE.
030700     MOVE SM-FINAL-RATING        TO WS-RATING-DISPLAY.
030800     STRING 'RATING: ' DELIMITED BY SIZE
030900            WS-RATING-DISPLAY DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
031000     PERFORM 3410-WRITE-DETAIL-LINE.
031100     STRING 'SUMMARY: ' DELIMITED BY SIZE
031200            SM-SUMMARY DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
031300     PERFORM 3410-WRITE-DETAIL-LINE.
031400     STRING 'TOPICS: ' DELIMITED BY SIZE
031500            SM-KEY-TOPICS DELIMITED BY SIZE INTO WS-ONE-DETAIL-LINE.
031600     PERFORM 3410-WRITE-DETAIL-LINE.
031700     PERFORM 3500-CHECK-FOR-MOMENT-TIMESTAMP.
031800     IF WS-MOMENT-PRESENT
031900         STRING 'MOMENT: ' DELIMITED BY SIZE
032000                WS-MOMENT-LINK-TEXT DELIMITED BY SIZE
032100                                    INTO WS-ONE-DETAIL-LINE
032200         PERFORM 3410-WRITE-DETAIL-LINE
032300     END-IF.
032400     MOVE 'T'                    TO NLN-LINE-TYPE.
032500     MOVE SPACES                 TO NLN-LINE-TEXT.
032600     WRITE NOTE-LINE-RECORD-NEW.
032700*-----------------------------------------------------------------*
032800 3410-WRITE-DETAIL-LINE.
032900*-----------------------------------------------------------------*
033000     MOVE 'D'                    TO NLN-LINE-TYPE.
033100     MOVE WS-ONE-DETAIL-LINE     TO NLN-LINE-TEXT.
033200     WRITE NOTE-LINE-RECORD-NEW.
033300     MOVE SPACES                 TO WS-ONE-DETAIL-LINE.
033400*-----------------------------------------------------------------*
033500 3500-CHECK-FOR-MOMENT-TIMESTAMP.
033600*-----------------------------------------------------------------*
033700*    A KEY TOPICS FIELD THAT OPENS WITH A TWO DIGIT TIMESTAMP AND *
033800*    A COLON (AS IN "04:12 TARIFF DISCUSSION BEGINS") IS TAKEN AS *
033900*    A MOMENT WORTH A DIRECT JUMP LINK INTO THE SOURCE.           *
034000     SET WS-MOMENT-PRESENT TO FALSE.
034050     MOVE SM-KEY-TOPICS          TO WS-TOPICS-WORK.
034400     IF WS-TOPIC-DIGIT-1 IS NUMERIC
034500         AND WS-TOPIC-DIGIT-2 IS NUMERIC
034600         AND WS-TOPIC-COLON = ':'
034700         AND WS-NOTE-LINK NOT = SPACES
034800         MOVE SM-KEY-TOPICS (1:5) TO WS-MOMENT-TIMESTAMP
034900         CALL 'MDYTLNK' USING WS-MOMENT-TIMESTAMP, WS-NOTE-LINK,
035000             WS-MOMENT-LINK-TEXT
035100         SET WS-MOMENT-PRESENT TO TRUE
035200     END-IF.
035300*-----------------------------------------------------------------*
035400 3900-CLOSE-FILES.
035500*-----------------------------------------------------------------*
035600     CLOSE SUMMARY-FILE.
035700     CLOSE EPISODE-FILE.
035800     CLOSE NEW-NOTE-FILE.
035900*-----------------------------------------------------------------*
036000 9000-DISPLAY-TOTALS.
036100*-----------------------------------------------------------------*
036200     DISPLAY 'MDEXPT -- NOTES WRITTEN:    ' WS-EXPORTED-COUNT.
036300     DISPLAY 'MDEXPT -- GUARDED, CARRIED:  ' WS-SKIPPED-GUARD-COUNT.
036400     DISPLAY 'MDEXPT -- EPISODE NOT FOUND: ' WS-EPISODE-NOT-FOUND-COUNT.
036500*-----------------------------------------------------------------*

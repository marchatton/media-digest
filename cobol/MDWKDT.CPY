000100      *---------------------------------------------------------------*
000200      * MDWKDT   --  SHARED RUN-DATE / WINDOW ARITHMETIC WORK AREA    *
000300      *              USED BY THE DISCOVERY MERGE'S SINCE-DATE FILTER  *
000400      *              AND BY THE WEEKLY DIGEST'S SEVEN DAY WINDOW.     *
000500      *---------------------------------------------------------------*
000600      * 05/14/24 RMM  MD-0015  ORIGINAL COPYBOOK FOR DIGEST REWRITE.   *
000700      * 02/02/99 RMM  MD-0019  Y2K -- CONFIRMED ALL DATE FIELDS BELOW  *
000800      *                        CARRY A FULL FOUR DIGIT YEAR.          *
000900      *---------------------------------------------------------------*
001000       01  WS-RUN-DATE                 PIC X(10).
001100           88  WS-RUN-DATE-BLANK        VALUE SPACE.
001200       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001300           05  WS-RUN-DATE-YEAR        PIC 9(04).
001400           05  FILLER                  PIC X(01).
001500           05  WS-RUN-DATE-MONTH       PIC 9(02).
001600           05  FILLER                  PIC X(01).
001700           05  WS-RUN-DATE-DAY         PIC 9(02).
001800       01  WS-WINDOW-START-DATE        PIC X(10).
001900       01  WS-WINDOW-START-DATE-R REDEFINES WS-WINDOW-START-DATE.
002000           05  WS-WIN-START-YEAR       PIC 9(04).
002100           05  FILLER                  PIC X(01).
002200           05  WS-WIN-START-MONTH      PIC 9(02).
002300           05  FILLER                  PIC X(01).
002400           05  WS-WIN-START-DAY        PIC 9(02).
002500       01  WS-JULIAN-WORK-FIELDS.
002600           05  WS-JULIAN-DAY-NUMBER    PIC 9(07) USAGE COMP.
002700           05  WS-JULIAN-WORK-DATE     PIC 9(07) USAGE COMP.
002800           05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
002900               88  WS-IS-LEAP-YEAR      VALUE 'Y'.
003000       01  CUM-DAYS-TABLE-VALUES.
003100           05  FILLER                  PIC 9(03) VALUE 000.
003200           05  FILLER                  PIC 9(03) VALUE 031.
003300           05  FILLER                  PIC 9(03) VALUE 059.
003400           05  FILLER                  PIC 9(03) VALUE 090.
003500           05  FILLER                  PIC 9(03) VALUE 120.
003600           05  FILLER                  PIC 9(03) VALUE 151.
003700           05  FILLER                  PIC 9(03) VALUE 181.
003800           05  FILLER                  PIC 9(03) VALUE 212.
003900           05  FILLER                  PIC 9(03) VALUE 243.
004000           05  FILLER                  PIC 9(03) VALUE 273.
004100           05  FILLER                  PIC 9(03) VALUE 304.
004200           05  FILLER                  PIC 9(03) VALUE 334.
004300       01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-VALUES.
004400           05  CUM-DAYS-BEFORE-MONTH   PIC 9(03)
004500                                           OCCURS 12 TIMES.
004600       01  WS-MONTH-SUBSCRIPT          PIC 9(02) USAGE COMP.
004700      *---------------------------------------------------------------*
